000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     INSTALLMENT-SCHEDULER.
000500 AUTHOR.         R J EASTMAN.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   03/21/88.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 03/21/88   RJE   AP-0119   ORIGINAL PROGRAM - NIGHTLY        001
001600*                           SWEEP OF INSTALLMENT PLAN MASTER,  001
001700*                           POSTS DUE REPAYMENTS.              001
001800* 06/02/88   RJE   AP-0131   ADDED SKIP-AND-RETRY WHEN DAILY   002
001900*                           LIMIT WOULD BE EXCEEDED - PLAN     002
002000*                           STAYS DUE, TRIED AGAIN NEXT RUN.   002
002100* 11/20/89   MDW   AP-0204   CORRECTED PAY-DAY ADVANCE TO      003
002200*                           ROLL YEAR-END PROPERLY.            003
002300* 09/30/92   TLK   AP-0288   IS-FINISHED NOW COMPARES THE      004
002400*                           EXACT DECIMAL BALANCE INSTEAD OF   004
002500*                           THE TRUNCATED WHOLE-DOLLAR FIELD.  004
002600* 08/05/95   MDW   AP-0355   END OF RUN NOW DISPLAYS A COUNT   005
002700*                           OF INSTALLMENTS POSTED/SKIPPED/    005
002800*                           FINISHED.                          005
002900* 11/04/98   RJE   AP-0412   Y2K PROJECT - INST-PAY-DAY AND    006
003000*                           INST-START-DATE NOW CARRY 4-DIGIT  006
003100*                           YEARS; DATE MATH DRIVEN OFF THE    006
003200*                           CCYY/MM/DD REDEFINES IN FDINSTL.   006
003300* 07/12/99   TLK   AP-0430   SWITCHED TODAY'S DATE OFF THE     007
003400*                           SYSTEM CLOCK (ACCEPT FROM DATE     007
003500*                           YYYYMMDD) - NO MORE OPERATOR       007
003600*                           DATE PROMPT AT START-UP.           007
003650* 03/02/00   MDW   AP-0441   ADDED LINKAGE SECTION SO THE      008
003660*                           NEW COMBINED DAILY BATCH DRIVER    008
003670*                           CAN CALL THIS STEP AND COLLECT     008
003680*                           ITS COUNTS AND AMOUNT TOTAL -       008
003690*                           ENDING CHANGED FROM STOP RUN TO     008
003695*                           GOBACK SO CONTROL RETURNS TO THE    008
003697*                           CALLER.                             008
003700*---------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     COPY "SLACCT.CBL".
004800     COPY "SLINSTL.CBL".
004900     COPY "SLTRANS.CBL".
005000     COPY "SLCTRL.CBL".
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500     COPY "FDACCT.CBL".
005600     COPY "FDINSTL.CBL".
005700     COPY "FDTRANS.CBL".
005800     COPY "FDCTRL.CBL".
005900
006000 WORKING-STORAGE SECTION.
006100
006200 01  WS-ACCT-FILE-STATUS               PIC XX.
006300 01  WS-INSTL-FILE-STATUS              PIC XX.
006400 01  WS-TRANS-FILE-STATUS              PIC XX.
006500 01  WS-CONTROL-FILE-STATUS            PIC XX.
006600
006700 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
006800 01  FILLER REDEFINES WS-TODAY-CCYYMMDD.
006900     05  WS-TODAY-CCYY                 PIC 9(4).
007000     05  WS-TODAY-MM                   PIC 9(2).
007100     05  WS-TODAY-DD                   PIC 9(2).
007200
007300 01  WS-INSTL-AT-END                   PIC X.
007400     88  INSTL-FILE-AT-END             VALUE "Y".
007500
007600 01  WS-TRANS-AT-END                   PIC X.
007700     88  TRANS-FILE-AT-END             VALUE "Y".
007800
007900 01  WS-ACCOUNT-NOT-FOUND              PIC X.
008000     88  ACCOUNT-WAS-NOT-FOUND         VALUE "Y".
008100
008200*---------------------------------------------------------------
008300* Fields required by the COPYd library paragraphs - see the
008400* WORKING-STORAGE comment block at the head of each PLxxxx/
008500* PL-xxxx copybook for the contract.
008600*---------------------------------------------------------------
008700 01  W-CANDIDATE-AMOUNT                PIC S9(9)V99.
008800 01  W-TODAY-SPENT-AMOUNT              PIC S9(9)V99.
008900 01  W-AVAILABLE-BUDGET                PIC S9(9)V99.
009000 01  W-CAN-MAKE-TXN-SWITCH             PIC X.
009100     88  TRANSACTION-IS-AFFORDABLE     VALUE "Y".
009200     88  TRANSACTION-IS-REJECTED       VALUE "N".
009300
009400 01  WS-FILTER-START-DATE              PIC 9(8).
009500 01  WS-FILTER-END-DATE                PIC 9(8).
009600 01  WS-FILTER-TYPE                    PIC X(11).
009700 01  WS-FILTER-DESCRIPTION             PIC X(80).
009800 01  W-FILTER-RESULT-SWITCH            PIC X.
009900     88  RECORD-PASSES-FILTER          VALUE "Y".
010000     88  RECORD-FAILS-FILTER           VALUE "N".
010100 01  W-FILTER-TYPE-IS-VALID            PIC X.
010200     88  FILTER-TYPE-IS-VALID          VALUE "Y".
010300 77  W-FILTER-SCAN-INDEX               PIC 999 COMP.
010400 77  W-FILTER-TEXT-LENGTH              PIC 999 COMP.
010500 77  W-FILTER-MAX-START                PIC 999 COMP.
010600
010700*---------------------------------------------------------------
010800* Run totals, displayed at EOJ by clevercash-daily-batch and
010900* kept here in COMP, same as saving-scheduler.
011000*---------------------------------------------------------------
011100 77  W-INSTL-POSTED-COUNT              PIC 9(7) COMP.
011200 77  W-INSTL-SKIPPED-COUNT             PIC 9(7) COMP.
011300 77  W-INSTL-FINISHED-COUNT            PIC 9(7) COMP.
011310 77  W-INSTL-AMOUNT-TOTAL              PIC S9(9)V99.
011400
011500 01  WS-IS-FINISHED-SWITCH             PIC X.
011600     88  INSTALLMENT-IS-FINISHED       VALUE "Y".
011700
011710     COPY "WSDATE.CBL".
011800 77  DUMMY                             PIC X.
011900*---------------------------------------------------------------
012000
012010 LINKAGE SECTION.
012020*---------------------------------------------------------------
012030* Run totals handed back to clevercash-daily-batch.cob when
012040* this step is CALLed rather than run standalone from JCL.
012050* Added when the daily batch driver was built to combine both
012060* schedulers' totals into one end-of-run summary.  MDW 03/02/00.
012070*---------------------------------------------------------------
012080 01  LK-INSTL-POSTED-COUNT             PIC 9(7) COMP.
012090 01  LK-INSTL-SKIPPED-COUNT            PIC 9(7) COMP.
012095 01  LK-INSTL-FINISHED-COUNT           PIC 9(7) COMP.
012097 01  LK-INSTL-AMOUNT-TOTAL             PIC S9(9)V99.
012099
012100 PROCEDURE DIVISION USING LK-INSTL-POSTED-COUNT
012110                          LK-INSTL-SKIPPED-COUNT
012120                          LK-INSTL-FINISHED-COUNT
012130                          LK-INSTL-AMOUNT-TOTAL.
012200
012300     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
012400
012500     MOVE ZERO TO W-INSTL-POSTED-COUNT.
012600     MOVE ZERO TO W-INSTL-SKIPPED-COUNT.
012700     MOVE ZERO TO W-INSTL-FINISHED-COUNT.
012750     MOVE ZERO TO W-INSTL-AMOUNT-TOTAL.
012800
012900     OPEN I-O BANK-ACCOUNT-FILE.
013000     OPEN I-O INSTALLMENT-FILE.
013100     OPEN I-O TRANSACTION-FILE.
013200     OPEN I-O CONTROL-FILE.
013300
013400     PERFORM 0100-START-SCAN-OF-INSTALLMENT-FILE THRU 0100-START-SCAN-OF-INSTALLMENT-FILE-EXIT.
013500     PERFORM 0200-PROCESS-ONE-DUE-INSTALLMENT THRU 0200-PROCESS-ONE-DUE-INSTALLMENT-EXIT UNTIL INSTL-FILE-AT-END.
013600
013700     CLOSE BANK-ACCOUNT-FILE.
013800     CLOSE INSTALLMENT-FILE.
013900     CLOSE TRANSACTION-FILE.
014000     CLOSE CONTROL-FILE.
014100
014200     DISPLAY "INSTALLMENT-SCHEDULER - " W-INSTL-POSTED-COUNT
014300             " POSTED, " W-INSTL-SKIPPED-COUNT
014400             " SKIPPED, " W-INSTL-FINISHED-COUNT " FINISHED".
014450
014460     MOVE W-INSTL-POSTED-COUNT   TO LK-INSTL-POSTED-COUNT.
014470     MOVE W-INSTL-SKIPPED-COUNT  TO LK-INSTL-SKIPPED-COUNT.
014480     MOVE W-INSTL-FINISHED-COUNT TO LK-INSTL-FINISHED-COUNT.
014490     MOVE W-INSTL-AMOUNT-TOTAL   TO LK-INSTL-AMOUNT-TOTAL.
014500
014600 EXIT PROGRAM.
014700 GOBACK.
014800*---------------------------------------------------------------
014900
015000 0100-START-SCAN-OF-INSTALLMENT-FILE.
015010*    Step 1 of SPEC's nightly installment run - positions the
015020*    file at the very first record so the mainline's PERFORM
015030*    UNTIL below can walk every plan on file once, regardless
015040*    of which account it belongs to.
015100     MOVE "N" TO WS-INSTL-AT-END.
015200     MOVE ZEROES TO INST-ID.
015300     START INSTALLMENT-FILE KEY IS NOT LESS THAN INST-ID
015400         INVALID KEY MOVE "Y" TO WS-INSTL-AT-END.
015500     IF NOT INSTL-FILE-AT-END
015600         READ INSTALLMENT-FILE NEXT RECORD
015700             AT END MOVE "Y" TO WS-INSTL-AT-END
015800         END-READ
015900     END-IF.
016000
016100 0100-START-SCAN-OF-INSTALLMENT-FILE-EXIT.
016200     EXIT.
016300*---------------------------------------------------------------
016400
016500*---------------------------------------------------------------
016600* One due-installment is any active plan whose pay-day has
016700* arrived.  Skipping an installment leaves INST-PAY-DAY
016800* untouched so it comes up due again on tomorrow's run - no
016900* error is raised, per AP-0131.
017000*---------------------------------------------------------------
017100 0200-PROCESS-ONE-DUE-INSTALLMENT.
017150*    Not due yet or plan already closed out - drop straight to
017160*    the NEXT RECORD read below, same short-circuit this shop
017170*    has used on every scheduler since the voucher system
017180*    rather than nest another nine lines of IF.
017200     IF NOT INST-IS-ACTIVE OR INST-PAY-DAY > WS-TODAY-CCYYMMDD
017250         GO TO 0200-PROCESS-ONE-DUE-INSTALLMENT-READ-NEXT.
017300     PERFORM 0300-LOOK-UP-INSTALLMENT-OWNER-ACCOUNT THRU 0300-LOOK-UP-INSTALLMENT-OWNER-ACCOUNT-EXIT.
017400     IF ACCOUNT-WAS-NOT-FOUND
017450         GO TO 0200-PROCESS-ONE-DUE-INSTALLMENT-READ-NEXT.
017500     PERFORM 0400-TRY-TO-POST-INSTALLMENT-REPAYMENT THRU 0400-TRY-TO-POST-INSTALLMENT-REPAYMENT-EXIT.
017600
017650 0200-PROCESS-ONE-DUE-INSTALLMENT-READ-NEXT.
017900     READ INSTALLMENT-FILE NEXT RECORD
018000         AT END MOVE "Y" TO WS-INSTL-AT-END
018100     END-READ.
018200
018300 0200-PROCESS-ONE-DUE-INSTALLMENT-EXIT.
018400     EXIT.
018500*---------------------------------------------------------------
018600
018700 0300-LOOK-UP-INSTALLMENT-OWNER-ACCOUNT.
018710*    An installment with no matching BANK-ACCOUNT-RECORD should
018720*    never happen in a clean file, but the lookup is still
018730*    guarded rather than trusted, same as the saving scheduler's
018740*    own account lookup below it in that program.
018800     MOVE "N" TO WS-ACCOUNT-NOT-FOUND.
018900     MOVE INST-ACCT-ID TO ACCT-ID.
019000     READ BANK-ACCOUNT-FILE
019100         INVALID KEY MOVE "Y" TO WS-ACCOUNT-NOT-FOUND
019200     END-READ.
019300
019400 0300-LOOK-UP-INSTALLMENT-OWNER-ACCOUNT-EXIT.
019500     EXIT.
019600*---------------------------------------------------------------
019700
019800*---------------------------------------------------------------
019900* Step 2a/2b - build the candidate TRANSACTION amount (signed
020000* negative, one rate's worth of repayment) and run it past the
020100* affordability gate before touching anything.
020200*---------------------------------------------------------------
020300 0400-TRY-TO-POST-INSTALLMENT-REPAYMENT.
020400     COMPUTE W-CANDIDATE-AMOUNT = ZERO - INST-AMOUNT-PER-RATE.
020500     PERFORM 9400-CAN-MAKE-TRANSACTION THRU 9400-CAN-MAKE-TRANSACTION-EXIT.
020600
020700     IF TRANSACTION-IS-AFFORDABLE
020800         PERFORM 0500-POST-INSTALLMENT-REPAYMENT THRU 0500-POST-INSTALLMENT-REPAYMENT-EXIT
020900         PERFORM 0600-ADVANCE-OR-FINISH-INSTALLMENT THRU 0600-ADVANCE-OR-FINISH-INSTALLMENT-EXIT
021000         REWRITE INSTALLMENT-RECORD
021100             INVALID KEY
021200                 DISPLAY "*** ERROR REWRITING INSTALLMENT-FILE !!! ***"
021300         END-REWRITE
021400         REWRITE BANK-ACCOUNT-RECORD
021500             INVALID KEY
021600                 DISPLAY "*** ERROR REWRITING BANK-ACCOUNT-FILE !!! ***"
021700         END-REWRITE
021800     ELSE
021900         ADD 1 TO W-INSTL-SKIPPED-COUNT
022000     END-IF.
022100
022200 0400-TRY-TO-POST-INSTALLMENT-REPAYMENT-EXIT.
022300     EXIT.
022400*---------------------------------------------------------------
022500
022600*---------------------------------------------------------------
022700* Step 2c - move the money, bump INST-ALREADY-PAID, append the
022800* ledger entry.
022900*---------------------------------------------------------------
023000 0500-POST-INSTALLMENT-REPAYMENT.
023100     SUBTRACT INST-AMOUNT-PER-RATE FROM ACCT-BALANCE.
023200     ADD INST-AMOUNT-PER-RATE TO INST-ALREADY-PAID.
023300
023400     PERFORM 9220-GET-NEXT-TXN-ID THRU 9220-GET-NEXT-TXN-ID-EXIT.
023500     MOVE INST-ACCT-ID      TO TXN-ACCT-ID.
023600     MOVE W-CANDIDATE-AMOUNT TO TXN-AMOUNT.
023700     MOVE INST-NAME         TO TXN-DESCRIPTION.
023800     MOVE INST-PAY-DAY      TO TXN-DATE.
023900     MOVE "INSTALLMENT"     TO TXN-TYPE.
024000
024100     WRITE TRANSACTION-RECORD
024200         INVALID KEY
024300             DISPLAY "*** ERROR WRITING TRANSACTION-FILE !!! ***"
024400     END-WRITE.
024500
024600     ADD 1 TO W-INSTL-POSTED-COUNT.
024650     ADD INST-AMOUNT-PER-RATE TO W-INSTL-AMOUNT-TOTAL.
024700
024800 0500-POST-INSTALLMENT-REPAYMENT-EXIT.
024900     EXIT.
025000*---------------------------------------------------------------
025100
025200*---------------------------------------------------------------
025300* Step 2d - isFinished.  Compares the exact decimal balance
025400* (INST-ALREADY-PAID against INST-AMOUNT) per AP-0288, not a
025500* truncated whole-dollar figure.
025600*---------------------------------------------------------------
025700 0600-ADVANCE-OR-FINISH-INSTALLMENT.
025800     PERFORM 0700-CHECK-IS-FINISHED THRU 0700-CHECK-IS-FINISHED-EXIT.
025900
026000     IF INSTALLMENT-IS-FINISHED
026100         MOVE "N" TO INST-ACTIVE
026200         ADD 1 TO W-INSTL-FINISHED-COUNT
026300     ELSE
026400         MOVE INST-PAY-CCYY TO GDTV-DATE-CCYY
026500         MOVE INST-PAY-MM   TO GDTV-DATE-MM
026600         MOVE INST-PAY-DD   TO GDTV-DATE-DD
026700         PERFORM 9660-ADD-ONE-MONTH-TO-DATE THRU 9660-ADD-ONE-MONTH-TO-DATE-EXIT
026800         MOVE GDTV-DATE-CCYY TO INST-PAY-CCYY
026900         MOVE GDTV-DATE-MM   TO INST-PAY-MM
027000         MOVE GDTV-DATE-DD   TO INST-PAY-DD
027100     END-IF.
027200
027300 0600-ADVANCE-OR-FINISH-INSTALLMENT-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------
027600
027700 0700-CHECK-IS-FINISHED.
027710*    >= rather than = - a plan paid off exactly on its last
027720*    rate will compare equal, but this also protects against a
027730*    final rate that overshoots by a cent from rounding, so the
027740*    plan still closes out cleanly instead of looping forever.
027800     IF INST-ALREADY-PAID >= INST-AMOUNT
027900         MOVE "Y" TO WS-IS-FINISHED-SWITCH
028000     ELSE
028100         MOVE "N" TO WS-IS-FINISHED-SWITCH
028200     END-IF.
028300
028400 0700-CHECK-IS-FINISHED-EXIT.
028500     EXIT.
028600*---------------------------------------------------------------
028700
028800     COPY "PL-CAN-MAKE-TXN.CBL".
028900     COPY "PL-FILTER-TXN.CBL".
029000     COPY "PL-NEXT-ID.CBL".
029100     COPY "PLDATE.CBL".
