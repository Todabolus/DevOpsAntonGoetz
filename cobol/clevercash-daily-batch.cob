000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     CLEVERCASH-DAILY-BATCH.
000500 AUTHOR.         M D WALSH.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   03/02/00.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 03/02/00   MDW   AP-0441   ORIGINAL PROGRAM - REPLACES THE   001
001600*                           OLD accounts-payable-system MAIN   001
001700*                           MENU AS THE NIGHTLY JOB STEP.      001
001800*                           CALLS SAVING-SCHEDULER AND         001
001900*                           INSTALLMENT-SCHEDULER IN TURN,      001
002000*                           THEN DISPLAYS ONE COMBINED          001
002100*                           END-OF-RUN SUMMARY FOR BOTH.        001
002200* 03/09/00   MDW   AP-0444   ADDED THE CONTROL-FILE RUN-DATE    002
002300*                           STAMP SO OPERATIONS CAN TELL FROM   002
002400*                           THE CONTROL RECORD WHEN THE LAST    002
002500*                           GOOD NIGHTLY RUN COMPLETED.         002
002600*---------------------------------------------------------------
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     COPY "SLCTRL.CBL".
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100     COPY "FDCTRL.CBL".
004200
004300 WORKING-STORAGE SECTION.
004400
004500 01  WS-CONTROL-FILE-STATUS            PIC XX.
004600     88  CONTROL-FILE-OK               VALUE "00".
004700
004800 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
004900 01  FILLER REDEFINES WS-TODAY-CCYYMMDD.
005000     05  WS-TODAY-CCYY                 PIC 9(4).
005100     05  WS-TODAY-MM                   PIC 9(2).
005200     05  WS-TODAY-DD                   PIC 9(2).
005300
005400*---------------------------------------------------------------
005500* Run totals passed on the CALL USING to each scheduler, and
005600* collected back here for the combined summary.  The group
005700* shape (not 77-levels) is so the pad byte count matches the
005800* LINKAGE SECTION layouts the schedulers were built against -
005900* see the CHANGE LOG entries in SAVING-SCHEDULER and
006000* INSTALLMENT-SCHEDULER dated 03/02/00.
006100*---------------------------------------------------------------
006200 01  W-SAVINGS-RUN-TOTALS.
006300     05  W-SAVINGS-POSTED-COUNT        PIC 9(7) COMP.
006400     05  W-SAVINGS-SKIPPED-COUNT       PIC 9(7) COMP.
006500     05  W-SAVINGS-CLOSED-COUNT        PIC 9(7) COMP.
006600     05  W-SAVINGS-AMOUNT-TOTAL        PIC S9(9)V99.
006700     05  FILLER                        PIC X(04).
006800
006900 01  W-INSTL-RUN-TOTALS.
007000     05  W-INSTL-POSTED-COUNT          PIC 9(7) COMP.
007100     05  W-INSTL-SKIPPED-COUNT         PIC 9(7) COMP.
007200     05  W-INSTL-FINISHED-COUNT        PIC 9(7) COMP.
007300     05  W-INSTL-AMOUNT-TOTAL          PIC S9(9)V99.
007400     05  FILLER                        PIC X(04).
007500
007600*---------------------------------------------------------------
007700* Standalone accumulator, combined across both schedulers -
007800* SPEC calls for one skipped-for-insufficient-funds count on
007900* the end-of-run summary, not two.
008000*---------------------------------------------------------------
008100 77  W-COMBINED-SKIPPED-COUNT          PIC 9(7) COMP.
008200
008300 77  DUMMY                             PIC X.
008400*---------------------------------------------------------------
008500
008600 PROCEDURE DIVISION.
008610*---------------------------------------------------------------
008620* Single unnumbered run-control paragraph, not broken into the
008630* 0100/0200 style the maintenance screens use - there is no menu
008640* here, just one straight-line nightly sequence, so the shop
008650* has never bothered numbering the mainline itself, only the
008660* two small paragraphs it falls through to below.
008670*---------------------------------------------------------------
008700
008800     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
008900
009000     MOVE ZERO TO W-SAVINGS-POSTED-COUNT.
009100     MOVE ZERO TO W-SAVINGS-SKIPPED-COUNT.
009200     MOVE ZERO TO W-SAVINGS-CLOSED-COUNT.
009300     MOVE ZERO TO W-SAVINGS-AMOUNT-TOTAL.
009400     MOVE ZERO TO W-INSTL-POSTED-COUNT.
009500     MOVE ZERO TO W-INSTL-SKIPPED-COUNT.
009600     MOVE ZERO TO W-INSTL-FINISHED-COUNT.
009700     MOVE ZERO TO W-INSTL-AMOUNT-TOTAL.
009800     MOVE ZERO TO W-COMBINED-SKIPPED-COUNT.
009900
010000     OPEN I-O CONTROL-FILE.
010050     IF NOT CONTROL-FILE-OK
010060         DISPLAY "*** CANNOT OPEN CONTROL-FILE - RUN ABORTED ***"
010070         DISPLAY "*** FILE STATUS: " WS-CONTROL-FILE-STATUS
010080         GO TO 9000-ABORT-RUN.
010100
010110*    Saving runs before installment every night, matching the
010120*    order SPEC lists them in and the order operations has always
010130*    read the combined summary in - it makes no difference to the
010140*    totals which runs first since the two files never interact.
010200     CALL "SAVING-SCHEDULER" USING W-SAVINGS-POSTED-COUNT
010300                                   W-SAVINGS-SKIPPED-COUNT
010400                                   W-SAVINGS-CLOSED-COUNT
010500                                   W-SAVINGS-AMOUNT-TOTAL.
010600
010700     CALL "INSTALLMENT-SCHEDULER" USING W-INSTL-POSTED-COUNT
010800                                        W-INSTL-SKIPPED-COUNT
010900                                        W-INSTL-FINISHED-COUNT
011000                                        W-INSTL-AMOUNT-TOTAL.
011100
011200     ADD W-SAVINGS-SKIPPED-COUNT W-INSTL-SKIPPED-COUNT
011300         GIVING W-COMBINED-SKIPPED-COUNT.
011400
011500     PERFORM 0100-STAMP-CONTROL-FILE-RUN-DATE THRU 0100-STAMP-CONTROL-FILE-RUN-DATE-EXIT.
011600     PERFORM 0200-END-OF-RUN-SUMMARY THRU 0200-END-OF-RUN-SUMMARY-EXIT.
011700
011800     CLOSE CONTROL-FILE.
011900
012000     STOP RUN.
012010*---------------------------------------------------------------
012020* 9000-ABORT-RUN is reached only by the GO TO above, when the
012030* CONTROL-FILE will not even OPEN - same bail-out the shop has
012040* used since the old voucher run rather than post a partial
012050* night's batch against a control record nobody can trust.
012060*---------------------------------------------------------------
012070 9000-ABORT-RUN.
012080     STOP RUN.
012100*---------------------------------------------------------------
012200
012300*---------------------------------------------------------------
012400* Re-stamps CONTROL-LAST-RUN-DATE with today's date so the
012500* operator can tell from the control record when the last
012600* good nightly run completed - same read/bump/rewrite shape as
012700* PL-NEXT-ID.CBL, just against the date field instead of an ID.
012800*---------------------------------------------------------------
012900 0100-STAMP-CONTROL-FILE-RUN-DATE.
013000     MOVE 1 TO CONTROL-KEY.
013100     READ CONTROL-FILE
013200         INVALID KEY
013300             DISPLAY "*** ERROR READING CONTROL-FILE !!! ***"
013400             DISPLAY "*** FILE STATUS: " WS-CONTROL-FILE-STATUS
013500     END-READ.
013600
013700     MOVE WS-TODAY-CCYYMMDD TO CONTROL-LAST-RUN-DATE.
013800
013900     REWRITE CONTROL-RECORD
014000         INVALID KEY
014100             DISPLAY "*** ERROR REWRITING CONTROL-FILE !!! ***"
014200             DISPLAY "*** FILE STATUS: " WS-CONTROL-FILE-STATUS
014300     END-REWRITE.
014400
014500 0100-STAMP-CONTROL-FILE-RUN-DATE-EXIT.
014600     EXIT.
014700*---------------------------------------------------------------
014800
014900*---------------------------------------------------------------
015000* Combined end-of-run summary - savings processed, installments
015100* processed, items skipped for insufficient funds/limit across
015200* both schedulers, and the two amount totals posted, SAVING and
015300* INSTALLMENT kept apart so operations can tie them back to the
015400* transaction file by TXN-TYPE.
015500*---------------------------------------------------------------
015600 0200-END-OF-RUN-SUMMARY.
015700     DISPLAY " ".
015800     DISPLAY "CLEVERCASH-DAILY-BATCH - RUN DATE " WS-TODAY-CCYYMMDD.
015900     DISPLAY "  SAVINGS POSTED .......... " W-SAVINGS-POSTED-COUNT.
016000     DISPLAY "  SAVINGS CLOSED-OUT ....... " W-SAVINGS-CLOSED-COUNT.
016100     DISPLAY "  SAVINGS AMOUNT TOTAL ..... " W-SAVINGS-AMOUNT-TOTAL.
016200     DISPLAY "  INSTALLMENTS POSTED ...... " W-INSTL-POSTED-COUNT.
016300     DISPLAY "  INSTALLMENTS FINISHED .... " W-INSTL-FINISHED-COUNT.
016400     DISPLAY "  INSTALLMENT AMOUNT TOTAL . " W-INSTL-AMOUNT-TOTAL.
016500     DISPLAY "  SKIPPED - INSUFFICIENT FUNDS/LIMIT "
016600             W-COMBINED-SKIPPED-COUNT.
016700     DISPLAY " ".
016800
016900 0200-END-OF-RUN-SUMMARY-EXIT.
017000     EXIT.
017100*---------------------------------------------------------------
