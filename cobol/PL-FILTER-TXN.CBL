000100*---------------------------------------------------------------
000200* PL-FILTER-TXN.CBL
000300*---------------------------------------------------------------
000400* PROCEDURE DIVISION library - the COBOL equivalent of
000500* FilterService.filterTransactionsByDate.  One predicate,
000600* shared by PL-CAN-MAKE-TXN (today's-spend scan, date filters
000700* only) and by the ledger-activity-listing report (full date/
000800* type/description filter).  Operates on whichever record is
000900* currently sitting in TRANSACTION-RECORD and leaves its
001000* verdict in W-FILTER-RESULT-SWITCH.
001100*
001200* Calling program's WORKING-STORAGE must carry:
001300*   01  WS-FILTER-START-DATE   PIC 9(8).   *> 0 = not set
001400*   01  WS-FILTER-END-DATE     PIC 9(8).   *> 0 = not set
001500*   01  WS-FILTER-TYPE         PIC X(11).  *> SPACES = not set
001600*   01  WS-FILTER-DESCRIPTION  PIC X(80).  *> SPACES = not set
001700*   01  W-FILTER-RESULT-SWITCH PIC X.
001800*       88  RECORD-PASSES-FILTER   VALUE "Y".
001900*       88  RECORD-FAILS-FILTER    VALUE "N".
002000*   01  W-FILTER-TYPE-IS-VALID PIC X.
002100*       88  FILTER-TYPE-IS-VALID   VALUE "Y".
002200*   77  W-FILTER-SCAN-INDEX    PIC 999 COMP.
002300*   77  W-FILTER-TEXT-LENGTH   PIC 999 COMP.
002400*   77  W-FILTER-MAX-START     PIC 999 COMP.
002500*---------------------------------------------------------------
002600*---------------------------------------------------------------
002700* 9300-CHECK-FILTER-TYPE-IS-VALID must be PERFORMed once, before the
002800* filtering scan begins, whenever WS-FILTER-TYPE is not SPACES -
002900* an invalid transaction-type filter value is rejected up
003000* front rather than simply matching nothing.
003100*---------------------------------------------------------------
003200 9300-CHECK-FILTER-TYPE-IS-VALID.
003300     MOVE "N" TO W-FILTER-TYPE-IS-VALID.
003400     IF WS-FILTER-TYPE = SPACES
003500          OR WS-FILTER-TYPE = "PAYMENT"
003700          OR WS-FILTER-TYPE = "SAVING"
003800          OR WS-FILTER-TYPE = "INSTALLMENT"
003900         MOVE "Y" TO W-FILTER-TYPE-IS-VALID
004000     END-IF.
004100
004200 9300-CHECK-FILTER-TYPE-IS-VALID-EXIT.
004300     EXIT.
004400
004500*---------------------------------------------------------------
004600 9310-FILTER-TRANSACTION-RECORD.
004700     MOVE "N" TO W-FILTER-RESULT-SWITCH.
004800
004900     IF WS-FILTER-START-DATE NOT = ZERO
005000          AND TXN-DATE < WS-FILTER-START-DATE
005100         GO TO 9310-FILTER-TRANSACTION-RECORD-EXIT
005200     END-IF.
005300
005400     IF WS-FILTER-END-DATE NOT = ZERO
005500          AND TXN-DATE > WS-FILTER-END-DATE
005600         GO TO 9310-FILTER-TRANSACTION-RECORD-EXIT
005700     END-IF.
005800
005900     IF WS-FILTER-TYPE NOT = SPACES
006000          AND TXN-TYPE NOT = WS-FILTER-TYPE
006100         GO TO 9310-FILTER-TRANSACTION-RECORD-EXIT
006200     END-IF.
006300
006400     IF WS-FILTER-DESCRIPTION NOT = SPACES
006500         PERFORM 9320-SCAN-DESCRIPTION-FOR-FILTER-TEXT THRU 9320-SCAN-DESCRIPTION-FOR-FILTER-TEXT-EXIT
006600         IF NOT RECORD-PASSES-FILTER
006700             GO TO 9310-FILTER-TRANSACTION-RECORD-EXIT
006800         END-IF
006900     END-IF.
007000
007100     MOVE "Y" TO W-FILTER-RESULT-SWITCH.
007200
007300 9310-FILTER-TRANSACTION-RECORD-EXIT.
007400     EXIT.
007500
007600*---------------------------------------------------------------
007700* Substring search of WS-FILTER-DESCRIPTION inside TXN-
007800* DESCRIPTION.  No intrinsic FUNCTION involved - a plain
007900* PERFORM VARYING sliding the filter text across the
008000* description the way this shop always hand-rolled a search
008100* before GnuCOBOL had UNSTRING do it for us.
008200*---------------------------------------------------------------
008300 9320-SCAN-DESCRIPTION-FOR-FILTER-TEXT.
008400     MOVE "N" TO W-FILTER-RESULT-SWITCH.
008450*    Find the length of the filter text by walking back from
008460*    position 80 until a non-space byte turns up - no intrinsic
008470*    FUNCTION involved, same hand-rolled trim this shop has
008480*    used since before GnuCOBOL supported them.
008600     MOVE 80 TO W-FILTER-TEXT-LENGTH.
008650     PERFORM 9330-TRIM-FILTER-TEXT-LENGTH THRU 9330-TRIM-FILTER-TEXT-LENGTH-EXIT
008660         UNTIL W-FILTER-TEXT-LENGTH = ZERO
008670         OR WS-FILTER-DESCRIPTION (W-FILTER-TEXT-LENGTH : 1) NOT = SPACE.
009000
009100     IF W-FILTER-TEXT-LENGTH = ZERO
009200         MOVE "Y" TO W-FILTER-RESULT-SWITCH
009300         GO TO 9320-SCAN-DESCRIPTION-FOR-FILTER-TEXT-EXIT
009400     END-IF.
009500
009600     COMPUTE W-FILTER-MAX-START = 81 - W-FILTER-TEXT-LENGTH.
009700
009800     MOVE 1 TO W-FILTER-SCAN-INDEX.
009850     PERFORM 9340-COMPARE-DESCRIPTION-AT-INDEX THRU 9340-COMPARE-DESCRIPTION-AT-INDEX-EXIT
009900         VARYING W-FILTER-SCAN-INDEX FROM 1 BY 1
009950         UNTIL W-FILTER-SCAN-INDEX > W-FILTER-MAX-START
010000              OR RECORD-PASSES-FILTER.
010700
010800 9320-SCAN-DESCRIPTION-FOR-FILTER-TEXT-EXIT.
010900     EXIT.
010950
010960 9330-TRIM-FILTER-TEXT-LENGTH.
010970     SUBTRACT 1 FROM W-FILTER-TEXT-LENGTH.
010980
010990 9330-TRIM-FILTER-TEXT-LENGTH-EXIT.
010991     EXIT.
010992
010993*---------------------------------------------------------------
010994* One compare step of the sliding-window substring search -
010995* PERFORMed once per candidate start position by the VARYING
010996* clause in 9320-SCAN-DESCRIPTION-FOR-FILTER-TEXT above.
010997*---------------------------------------------------------------
010998 9340-COMPARE-DESCRIPTION-AT-INDEX.
010999     IF TXN-DESCRIPTION (W-FILTER-SCAN-INDEX :
011000                         W-FILTER-TEXT-LENGTH) =
011010        WS-FILTER-DESCRIPTION (1 : W-FILTER-TEXT-LENGTH)
011020         MOVE "Y" TO W-FILTER-RESULT-SWITCH
011030     END-IF.
011040
011050 9340-COMPARE-DESCRIPTION-AT-INDEX-EXIT.
011060     EXIT.
