000100*---------------------------------------------------------------
000200* PL-CAN-MAKE-TXN.CBL
000300*---------------------------------------------------------------
000400* PROCEDURE DIVISION library - the COBOL equivalent of
000500* BankAccountService.canMakeTransaction.  9400-CAN-MAKE-TRANSACTION
000600* scans the TRANSACTION-FILE for the candidate account's
000700* postings dated today, totals them, and applies the four-part
000800* affordability test against BANK-ACCOUNT-RECORD and the
000900* candidate amount in W-CANDIDATE-AMOUNT.  Leaves its verdict
001000* in W-CAN-MAKE-TXN-SWITCH.  TRANSACTION-FILE must already be
001100* OPEN I-O (or INPUT) in the calling program.
001200*
001300* Calling program's WORKING-STORAGE must carry:
001400*   01  W-CANDIDATE-AMOUNT      PIC S9(9)V99.  *> signed, "A"
001500*   01  W-TODAY-SPENT-AMOUNT    PIC S9(9)V99 COMP-3 or DISPLAY
001600*                                 (this shop uses DISPLAY - see
001700*                                  W-TODAY-SPENT-AMOUNT below).
001800*   01  W-AVAILABLE-BUDGET      PIC S9(9)V99.
001900*   01  W-CAN-MAKE-TXN-SWITCH   PIC X.
002000*       88  TRANSACTION-IS-AFFORDABLE   VALUE "Y".
002100*       88  TRANSACTION-IS-REJECTED     VALUE "N".
002200*   plus the WS-FILTER-xxx fields and W-FILTER-RESULT-SWITCH
002300*   required by PL-FILTER-TXN.CBL, WS-TODAY-CCYYMMDD, and:
002310*   01  WS-TRANS-AT-END         PIC X.
002320*       88  TRANS-FILE-AT-END       VALUE "Y".
002400*---------------------------------------------------------------
002500 9400-CAN-MAKE-TRANSACTION.
002600     MOVE ZERO TO W-TODAY-SPENT-AMOUNT.
002700
002800     MOVE WS-TODAY-CCYYMMDD TO WS-FILTER-START-DATE.
002900     MOVE WS-TODAY-CCYYMMDD TO WS-FILTER-END-DATE.
003000     MOVE SPACES            TO WS-FILTER-TYPE.
003100     MOVE SPACES            TO WS-FILTER-DESCRIPTION.
003200
003300     MOVE "N" TO WS-TRANS-AT-END.
003400     PERFORM 9410-START-SCAN-OF-TRANSACTION-FILE THRU 9410-START-SCAN-OF-TRANSACTION-FILE-EXIT.
003500     PERFORM 9420-ACCUMULATE-TODAY-SPENT-AMOUNT THRU 9420-ACCUMULATE-TODAY-SPENT-AMOUNT-EXIT
003600         UNTIL TRANS-FILE-AT-END.
003700
003800*    Step 2 - availableDailyBudget = ACCT-DAILY-LIMIT -
003900*    todaySpentAmount.
004000     COMPUTE W-AVAILABLE-BUDGET =
004100         ACCT-DAILY-LIMIT - W-TODAY-SPENT-AMOUNT.
004200
004300*    Step 3 - the four-part AND, in the source's own order,
004400*    with A used signed throughout.  Do not reorder these
004500*    comparisons - a maintainer who "simplifies" this away from
004600*    exact source parity will change what gets approved.
004700     MOVE "N" TO W-CAN-MAKE-TXN-SWITCH.
004800     IF W-CANDIDATE-AMOUNT <= ACCT-DAILY-LIMIT
004900          AND ACCT-BALANCE >= W-CANDIDATE-AMOUNT
005000          AND W-TODAY-SPENT-AMOUNT < ACCT-DAILY-LIMIT
005100          AND (W-AVAILABLE-BUDGET - W-CANDIDATE-AMOUNT) >= ZERO
005200         MOVE "Y" TO W-CAN-MAKE-TXN-SWITCH
005300     END-IF.
005400
005500 9400-CAN-MAKE-TRANSACTION-EXIT.
005600     EXIT.
005700
005800*---------------------------------------------------------------
005900* 9410-START-SCAN-OF-TRANSACTION-FILE positions at the first record
006000* of the ledger; TXN-ACCT-ID is not a key of TRANSACTION-FILE
006100* so every posting has to be walked and tested, same as the
006200* old voucher report walked every voucher looking for a
006300* vendor match.
006400*---------------------------------------------------------------
006500 9410-START-SCAN-OF-TRANSACTION-FILE.
006600     MOVE "N" TO WS-TRANS-AT-END.
006700     START TRANSACTION-FILE KEY IS NOT LESS THAN TXN-ID
006800         INVALID KEY MOVE "Y" TO WS-TRANS-AT-END.
006900     IF NOT TRANS-FILE-AT-END
007000         READ TRANSACTION-FILE NEXT RECORD
007100             AT END MOVE "Y" TO WS-TRANS-AT-END
007200         END-READ
007300     END-IF.
007400
007500 9410-START-SCAN-OF-TRANSACTION-FILE-EXIT.
007600     EXIT.
007700
007800 9420-ACCUMULATE-TODAY-SPENT-AMOUNT.
007900     IF TXN-ACCT-ID = ACCT-ID
008000         PERFORM 9310-FILTER-TRANSACTION-RECORD THRU 9310-FILTER-TRANSACTION-RECORD-EXIT
008100         IF RECORD-PASSES-FILTER
008200             SUBTRACT TXN-AMOUNT FROM W-TODAY-SPENT-AMOUNT
008300         END-IF
008400     END-IF.
008500
008600     READ TRANSACTION-FILE NEXT RECORD
008700         AT END MOVE "Y" TO WS-TRANS-AT-END
008800     END-READ.
008900
009000 9420-ACCUMULATE-TODAY-SPENT-AMOUNT-EXIT.
009100     EXIT.
