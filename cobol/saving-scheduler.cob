000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     SAVING-SCHEDULER.
000500 AUTHOR.         R J EASTMAN.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   03/14/88.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 03/14/88   RJE   AP-0118   ORIGINAL PROGRAM - NIGHTLY        001
001600*                           SWEEP OF SAVING PLAN MASTER,       001
001700*                           POSTS DUE CONTRIBUTIONS.           001
001800* 06/02/88   RJE   AP-0131   ADDED SKIP-AND-RETRY WHEN DAILY    002
001900*                           LIMIT WOULD BE EXCEEDED - PLAN     002
002000*                           STAYS DUE, TRIED AGAIN NEXT RUN.   002
002100* 11/20/89   MDW   AP-0204   CORRECTED PAY-DAY ADVANCE TO      003
002200*                           ROLL YEAR-END PROPERLY.            003
002300* 04/09/91   RJE   AP-0267   SAV-DESCRIPTION WIDENED ON THE    004
002400*                           MASTER - NO CHANGE HERE, JUST      004
002500*                           RECOMPILED AGAINST NEW COPYBOOK.   004
002600* 02/17/93   TLK   AP-0309   WILL-NOT-EXPIRE TEST NOW USES     005
002700*                           PLDATE'S MONTH-ADVANCE ROUTINE     005
002800*                           INSTEAD OF HAND ARITHMETIC.        005
002900* 08/05/95   MDW   AP-0355   END OF RUN NOW DISPLAYS A COUNT   006
003000*                           OF SAVINGS POSTED/SKIPPED/CLOSED.  006
003100* 11/04/98   RJE   AP-0412   Y2K PROJECT - SAV-PAY-DAY AND     007
003200*                           SAV-START-DATE NOW CARRY 4-DIGIT   007
003300*                           YEARS; DATE MATH DRIVEN OFF THE    007
003400*                           CCYY/MM/DD REDEFINES IN FDSAVNG.   007
003500* 01/28/99   RJE   AP-0418   REGRESSION FROM AP-0412 - LEAP    008
003600*                           YEAR TABLE WAS NOT RELOADED PER    008
003700*                           ACCOUNT, FEBRUARY PAY-DAYS ROLLED  008
003800*                           TO 03-01. FIXED IN PLDATE.         008
003900* 07/12/99   TLK   AP-0430   SWITCHED TODAY'S DATE OFF THE     009
004000*                           SYSTEM CLOCK (ACCEPT FROM DATE     009
004100*                           YYYYMMDD) - NO MORE OPERATOR       009
004200*                           DATE PROMPT AT START-UP.           009
004210* 03/02/00   MDW   AP-0441   ADDED LINKAGE SECTION SO THE NEW  010
004220*                           COMBINED DAILY BATCH DRIVER CAN     010
004230*                           CALL THIS STEP AND COLLECT ITS     010
004240*                           COUNTS AND AMOUNT TOTAL - ENDING    010
004250*                           CHANGED FROM STOP RUN TO GOBACK     010
004260*                           SO CONTROL RETURNS TO THE CALLER.   010
004300*---------------------------------------------------------------
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     COPY "SLACCT.CBL".
005400     COPY "SLSAVNG.CBL".
005500     COPY "SLTRANS.CBL".
005600     COPY "SLCTRL.CBL".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDACCT.CBL".
006200     COPY "FDSAVNG.CBL".
006300     COPY "FDTRANS.CBL".
006400     COPY "FDCTRL.CBL".
006500
006600 WORKING-STORAGE SECTION.
006700
006800 01  WS-ACCT-FILE-STATUS               PIC XX.
006900 01  WS-SAVING-FILE-STATUS             PIC XX.
007000 01  WS-TRANS-FILE-STATUS              PIC XX.
007100 01  WS-CONTROL-FILE-STATUS            PIC XX.
007200
007300 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
007400 01  FILLER REDEFINES WS-TODAY-CCYYMMDD.
007500     05  WS-TODAY-CCYY                 PIC 9(4).
007600     05  WS-TODAY-MM                   PIC 9(2).
007700     05  WS-TODAY-DD                   PIC 9(2).
007800
007900 01  WS-SAVING-AT-END                  PIC X.
008000     88  SAVING-FILE-AT-END            VALUE "Y".
008100
008200 01  WS-TRANS-AT-END                   PIC X.
008300     88  TRANS-FILE-AT-END             VALUE "Y".
008400
008500 01  WS-ACCOUNT-NOT-FOUND              PIC X.
008600     88  ACCOUNT-WAS-NOT-FOUND         VALUE "Y".
008700
008800*---------------------------------------------------------------
008900* Fields required by the COPYd library paragraphs - see the
009000* WORKING-STORAGE comment block at the head of each PLxxxx/
009100* PL-xxxx copybook for the contract.
009200*---------------------------------------------------------------
009300 01  W-CANDIDATE-AMOUNT                PIC S9(9)V99.
009400 01  W-TODAY-SPENT-AMOUNT              PIC S9(9)V99.
009500 01  W-AVAILABLE-BUDGET                PIC S9(9)V99.
009600 01  W-CAN-MAKE-TXN-SWITCH             PIC X.
009700     88  TRANSACTION-IS-AFFORDABLE     VALUE "Y".
009800     88  TRANSACTION-IS-REJECTED       VALUE "N".
009900
010000 01  WS-FILTER-START-DATE              PIC 9(8).
010100 01  WS-FILTER-END-DATE                PIC 9(8).
010200 01  WS-FILTER-TYPE                    PIC X(11).
010300 01  WS-FILTER-DESCRIPTION             PIC X(80).
010400 01  W-FILTER-RESULT-SWITCH            PIC X.
010500     88  RECORD-PASSES-FILTER          VALUE "Y".
010600     88  RECORD-FAILS-FILTER           VALUE "N".
010700 01  W-FILTER-TYPE-IS-VALID            PIC X.
010800     88  FILTER-TYPE-IS-VALID          VALUE "Y".
010900 77  W-FILTER-SCAN-INDEX               PIC 999 COMP.
011000 77  W-FILTER-TEXT-LENGTH              PIC 999 COMP.
011100 77  W-FILTER-MAX-START                PIC 999 COMP.
011200
011300*---------------------------------------------------------------
011400* Run totals, displayed at EOJ by clevercash-daily-batch and
011500* kept here in COMP the way this shop counts everything that
011600* is never keyed or DISPLAYed with edit characters.
011700*---------------------------------------------------------------
011800 77  W-SAVINGS-POSTED-COUNT            PIC 9(7) COMP.
011900 77  W-SAVINGS-SKIPPED-COUNT           PIC 9(7) COMP.
012000 77  W-SAVINGS-CLOSED-COUNT            PIC 9(7) COMP.
012010 77  W-SAVINGS-AMOUNT-TOTAL            PIC S9(9)V99.
012100
012150 01  WS-WILL-NOT-EXPIRE-SWITCH         PIC X.
012160     88  WILL-NOT-EXPIRE               VALUE "Y".
012170*---------------------------------------------------------------
012171* Both sides of the willNotExpire test are kept in true
012172* CCYYMMDD order (not GDTV-DATE-MM-DD-CCYY's MM-DD-CCYY order)
012173* so a plain numeric compare sorts them chronologically.
012174*---------------------------------------------------------------
012175 01  WS-PROPOSED-SAV-PAY-DAY           PIC 9(8).
012176 01  FILLER REDEFINES WS-PROPOSED-SAV-PAY-DAY.
012177     05  WS-PROPOSED-CCYY              PIC 9(4).
012178     05  WS-PROPOSED-MM                PIC 9(2).
012179     05  WS-PROPOSED-DD                PIC 9(2).
012180 01  WS-SAVING-EXPIRY-DAY              PIC 9(8).
012181 01  FILLER REDEFINES WS-SAVING-EXPIRY-DAY.
012182     05  WS-EXPIRY-CCYY                PIC 9(4).
012183     05  WS-EXPIRY-MM                  PIC 9(2).
012184     05  WS-EXPIRY-DD                  PIC 9(2).
012190
012191     COPY "WSDATE.CBL".
012200 77  DUMMY                             PIC X.
012300*---------------------------------------------------------------
012310
012320 LINKAGE SECTION.
012330*---------------------------------------------------------------
012340* Run totals handed back to clevercash-daily-batch.cob when
012350* this step is CALLed rather than run standalone from JCL.
012360* Added when the daily batch driver was built to combine both
012370* schedulers' totals into one end-of-run summary.  MDW 03/02/00.
012380*---------------------------------------------------------------
012390 01  LK-SAVINGS-POSTED-COUNT           PIC 9(7) COMP.
012400 01  LK-SAVINGS-SKIPPED-COUNT          PIC 9(7) COMP.
012410 01  LK-SAVINGS-CLOSED-COUNT           PIC 9(7) COMP.
012420 01  LK-SAVINGS-AMOUNT-TOTAL           PIC S9(9)V99.
012430*---------------------------------------------------------------
012440
012500 PROCEDURE DIVISION USING LK-SAVINGS-POSTED-COUNT
012510                          LK-SAVINGS-SKIPPED-COUNT
012520                          LK-SAVINGS-CLOSED-COUNT
012530                          LK-SAVINGS-AMOUNT-TOTAL.
012600
012700     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
012800
012900     MOVE ZERO TO W-SAVINGS-POSTED-COUNT.
013000     MOVE ZERO TO W-SAVINGS-SKIPPED-COUNT.
013100     MOVE ZERO TO W-SAVINGS-CLOSED-COUNT.
013150     MOVE ZERO TO W-SAVINGS-AMOUNT-TOTAL.
013200
013300     OPEN I-O BANK-ACCOUNT-FILE.
013400     OPEN I-O SAVING-FILE.
013500     OPEN I-O TRANSACTION-FILE.
013600     OPEN I-O CONTROL-FILE.
013700
013800     PERFORM 0100-START-SCAN-OF-SAVING-FILE THRU 0100-START-SCAN-OF-SAVING-FILE-EXIT.
013900     PERFORM 0200-PROCESS-ONE-DUE-SAVING THRU 0200-PROCESS-ONE-DUE-SAVING-EXIT UNTIL SAVING-FILE-AT-END.
014000
014100     CLOSE BANK-ACCOUNT-FILE.
014200     CLOSE SAVING-FILE.
014300     CLOSE TRANSACTION-FILE.
014400     CLOSE CONTROL-FILE.
014500
014600     DISPLAY "SAVING-SCHEDULER - " W-SAVINGS-POSTED-COUNT
014700             " POSTED, " W-SAVINGS-SKIPPED-COUNT
014800             " SKIPPED, " W-SAVINGS-CLOSED-COUNT " CLOSED".
014850
014860     MOVE W-SAVINGS-POSTED-COUNT  TO LK-SAVINGS-POSTED-COUNT.
014870     MOVE W-SAVINGS-SKIPPED-COUNT TO LK-SAVINGS-SKIPPED-COUNT.
014880     MOVE W-SAVINGS-CLOSED-COUNT  TO LK-SAVINGS-CLOSED-COUNT.
014890     MOVE W-SAVINGS-AMOUNT-TOTAL  TO LK-SAVINGS-AMOUNT-TOTAL.
014900
015000 EXIT PROGRAM.
015100 GOBACK.
015200*---------------------------------------------------------------
015300
015400 0100-START-SCAN-OF-SAVING-FILE.
015410*    Step 1 of SPEC's nightly saving run - positions the file
015420*    at the very first record so the mainline's PERFORM UNTIL
015430*    below can walk every plan on file once, regardless of
015440*    which account it belongs to.
015500     MOVE "N" TO WS-SAVING-AT-END.
015600     MOVE ZEROES TO SAV-ID.
015700     START SAVING-FILE KEY IS NOT LESS THAN SAV-ID
015800         INVALID KEY MOVE "Y" TO WS-SAVING-AT-END.
015900     IF NOT SAVING-FILE-AT-END
016000         READ SAVING-FILE NEXT RECORD
016100             AT END MOVE "Y" TO WS-SAVING-AT-END
016200         END-READ
016300     END-IF.
016400
016500 0100-START-SCAN-OF-SAVING-FILE-EXIT.
016600     EXIT.
016700*---------------------------------------------------------------
016800
016900*---------------------------------------------------------------
017000* One due-saving is any active plan whose pay-day has arrived.
017100* Skipping a saving leaves SAV-PAY-DAY untouched so it comes up
017200* due again on tomorrow's run - no error is raised, per AP-0131.
017300*---------------------------------------------------------------
017400 0200-PROCESS-ONE-DUE-SAVING.
017450*    Not due yet or plan already closed out - drop straight to
017460*    the NEXT RECORD read below, same short-circuit carried over
017470*    from the installment side of this batch.
017500     IF NOT SAV-IS-ACTIVE OR SAV-PAY-DAY > WS-TODAY-CCYYMMDD
017550         GO TO 0200-PROCESS-ONE-DUE-SAVING-READ-NEXT.
017600     PERFORM 0300-LOOK-UP-SAVINGS-OWNER-ACCOUNT THRU 0300-LOOK-UP-SAVINGS-OWNER-ACCOUNT-EXIT.
017700     IF ACCOUNT-WAS-NOT-FOUND
017750         GO TO 0200-PROCESS-ONE-DUE-SAVING-READ-NEXT.
017800     PERFORM 0400-TRY-TO-POST-SAVING-CONTRIBUTION THRU 0400-TRY-TO-POST-SAVING-CONTRIBUTION-EXIT.
018000
018150 0200-PROCESS-ONE-DUE-SAVING-READ-NEXT.
018200     READ SAVING-FILE NEXT RECORD
018300         AT END MOVE "Y" TO WS-SAVING-AT-END
018400     END-READ.
018500
018600 0200-PROCESS-ONE-DUE-SAVING-EXIT.
018700     EXIT.
018800*---------------------------------------------------------------
018900
019000 0300-LOOK-UP-SAVINGS-OWNER-ACCOUNT.
019010*    A saving plan with no matching BANK-ACCOUNT-RECORD should
019020*    never happen in a clean file, but the lookup is still
019030*    guarded rather than trusted, same as the installment
019040*    scheduler's own account lookup below it in that program.
019100     MOVE "N" TO WS-ACCOUNT-NOT-FOUND.
019200     MOVE SAV-ACCT-ID TO ACCT-ID.
019300     READ BANK-ACCOUNT-FILE
019400         INVALID KEY MOVE "Y" TO WS-ACCOUNT-NOT-FOUND
019500     END-READ.
019600
019700 0300-LOOK-UP-SAVINGS-OWNER-ACCOUNT-EXIT.
019800     EXIT.
019900*---------------------------------------------------------------
020000
020100*---------------------------------------------------------------
020200* Step 2a/2b - build the candidate TRANSACTION amount (signed
020300* negative, money leaving the balance) and run it past the
020400* affordability gate before touching anything.
020500*---------------------------------------------------------------
020600 0400-TRY-TO-POST-SAVING-CONTRIBUTION.
020700     COMPUTE W-CANDIDATE-AMOUNT = ZERO - SAV-AMOUNT.
020800     PERFORM 9400-CAN-MAKE-TRANSACTION THRU 9400-CAN-MAKE-TRANSACTION-EXIT.
020900
021000     IF TRANSACTION-IS-AFFORDABLE
021100         PERFORM 0500-POST-SAVING-CONTRIBUTION THRU 0500-POST-SAVING-CONTRIBUTION-EXIT
021200         PERFORM 0600-ADVANCE-OR-CLOSE-SAVING THRU 0600-ADVANCE-OR-CLOSE-SAVING-EXIT
021300         REWRITE SAVING-RECORD
021400             INVALID KEY
021500                 DISPLAY "*** ERROR REWRITING SAVING-FILE !!! ***"
021600         END-REWRITE
021700         REWRITE BANK-ACCOUNT-RECORD
021800             INVALID KEY
021900                 DISPLAY "*** ERROR REWRITING BANK-ACCOUNT-FILE !!! ***"
022000         END-REWRITE
022100     ELSE
022200         ADD 1 TO W-SAVINGS-SKIPPED-COUNT
022300     END-IF.
022400
022500 0400-TRY-TO-POST-SAVING-CONTRIBUTION-EXIT.
022600     EXIT.
022700*---------------------------------------------------------------
022800
022900*---------------------------------------------------------------
023000* Step 2c - move the money and append the ledger entry.
023100*---------------------------------------------------------------
023200 0500-POST-SAVING-CONTRIBUTION.
023300     SUBTRACT SAV-AMOUNT FROM ACCT-BALANCE.
023400     ADD SAV-AMOUNT TO ACCT-SAVINGS-AMOUNT.
023500
023600     PERFORM 9220-GET-NEXT-TXN-ID THRU 9220-GET-NEXT-TXN-ID-EXIT.
023700     MOVE SAV-ACCT-ID     TO TXN-ACCT-ID.
023800     MOVE W-CANDIDATE-AMOUNT TO TXN-AMOUNT.
023900     MOVE SAV-NAME        TO TXN-DESCRIPTION.
024000     MOVE SAV-PAY-DAY     TO TXN-DATE.
024100     MOVE "SAVING"        TO TXN-TYPE.
024200
024300     WRITE TRANSACTION-RECORD
024400         INVALID KEY
024500             DISPLAY "*** ERROR WRITING TRANSACTION-FILE !!! ***"
024600     END-WRITE.
024700
024800     ADD 1 TO W-SAVINGS-POSTED-COUNT.
024850     ADD SAV-AMOUNT TO W-SAVINGS-AMOUNT-TOTAL.
024900
025000 0500-POST-SAVING-CONTRIBUTION-EXIT.
025100     EXIT.
025200*---------------------------------------------------------------
025300
025400*---------------------------------------------------------------
025500* Step 2d - willNotExpire.  Advancing SAV-PAY-DAY one month
025600* must still land strictly before SAV-START-DATE plus
025700* SAV-DURATION-MONTHS months, or the plan is done.
025800*---------------------------------------------------------------
025900 0600-ADVANCE-OR-CLOSE-SAVING.
026100     PERFORM 0700-CHECK-WILL-NOT-EXPIRE THRU 0700-CHECK-WILL-NOT-EXPIRE-EXIT.
026200
026300     IF WILL-NOT-EXPIRE
026500         MOVE SAV-PAY-CCYY TO GDTV-DATE-CCYY.
026600         MOVE SAV-PAY-MM   TO GDTV-DATE-MM.
026700         MOVE SAV-PAY-DD   TO GDTV-DATE-DD.
026800         PERFORM 9660-ADD-ONE-MONTH-TO-DATE THRU 9660-ADD-ONE-MONTH-TO-DATE-EXIT.
026900         MOVE GDTV-DATE-CCYY TO SAV-PAY-CCYY.
027000         MOVE GDTV-DATE-MM   TO SAV-PAY-MM.
027100         MOVE GDTV-DATE-DD   TO SAV-PAY-DD.
027200     ELSE
027300         MOVE "N" TO SAV-ACTIVE.
027400         ADD 1 TO W-SAVINGS-CLOSED-COUNT.
027500     END-IF.
027600
027700 0600-ADVANCE-OR-CLOSE-SAVING-EXIT.
027800     EXIT.
027900*---------------------------------------------------------------
028000
028100*---------------------------------------------------------------
028200* willNotExpire: (SAV-PAY-DAY + 1 month) < (SAV-START-DATE +
028300* SAV-DURATION-MONTHS months).  Both sides are built in the
028400* GDTV working fields and compared as plain CCYYMMDD numbers,
028500* which sorts correctly date-wise since both sides share the
028600* same CCYY/MM/DD shape.
028700*---------------------------------------------------------------
028800 0700-CHECK-WILL-NOT-EXPIRE.
028900     MOVE SAV-PAY-CCYY TO GDTV-DATE-CCYY.
029000     MOVE SAV-PAY-MM   TO GDTV-DATE-MM.
029100     MOVE SAV-PAY-DD   TO GDTV-DATE-DD.
029200     PERFORM 9660-ADD-ONE-MONTH-TO-DATE THRU 9660-ADD-ONE-MONTH-TO-DATE-EXIT.
029300     MOVE GDTV-DATE-CCYY TO WS-PROPOSED-CCYY.
029310     MOVE GDTV-DATE-MM   TO WS-PROPOSED-MM.
029320     MOVE GDTV-DATE-DD   TO WS-PROPOSED-DD.
029400
029500     MOVE SAV-START-CCYY TO GDTV-DATE-CCYY.
029600     MOVE SAV-START-MM   TO GDTV-DATE-MM.
029700     MOVE SAV-START-DD   TO GDTV-DATE-DD.
029800     MOVE SAV-DURATION-MONTHS TO W-MONTHS-TO-ADD.
029900     PERFORM 9670-ADD-N-MONTHS-TO-DATE THRU 9670-ADD-N-MONTHS-TO-DATE-EXIT.
030000     MOVE GDTV-DATE-CCYY TO WS-EXPIRY-CCYY.
030010     MOVE GDTV-DATE-MM   TO WS-EXPIRY-MM.
030020     MOVE GDTV-DATE-DD   TO WS-EXPIRY-DD.
030100
030200     IF WS-PROPOSED-SAV-PAY-DAY < WS-SAVING-EXPIRY-DAY
030300         MOVE "Y" TO WS-WILL-NOT-EXPIRE-SWITCH
030400     ELSE
030500         MOVE "N" TO WS-WILL-NOT-EXPIRE-SWITCH
030600     END-IF.
030700
030800 0700-CHECK-WILL-NOT-EXPIRE-EXIT.
030900     EXIT.
031000*---------------------------------------------------------------
031100
031200     COPY "PL-CAN-MAKE-TXN.CBL".
031300     COPY "PL-FILTER-TXN.CBL".
031400     COPY "PL-NEXT-ID.CBL".
031500     COPY "PLDATE.CBL".
