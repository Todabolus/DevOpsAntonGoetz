000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     INSTALLMENT-PLAN-MAINTENANCE.
000500 AUTHOR.         M D WALSH.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   05/16/89.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 05/16/89   MDW   AP-0126   ORIGINAL PROGRAM - OPERATOR       001
001600*                           SCREEN TO OPEN/CLOSE AN            001
001700*                           INSTALLMENT LOAN AGAINST A         001
001800*                           BANK ACCOUNT.                      001
001900* 08/03/91   RJE   AP-0216   ADDED THE SAME-NAME DUPLICATE     002
002000*                           CHECK THAT SAVING PLAN             002
002100*                           MAINTENANCE USES - TWO ACTIVE      002
002200*                           LOANS CANNOT SHARE A NAME.         002
002300* 03/11/94   TLK   AP-0299   REMOVE-INSTALLMENT NOW            003
002400*                           DEACTIVATES RATHER THAN DELETES    003
002500*                           ONCE A REPAYMENT HAS BEEN          003
002600*                           POSTED.                            003
002700* 09/19/96   MDW   AP-0361   SCREEN FORMATTING CLEAN-UP,       004
002800*                           NO LOGIC CHANGE.                   004
002900* 11/04/98   RJE   AP-0416   Y2K PROJECT - START DATE AND      005
003000*                           DURATION NOW VALIDATED AGAINST     005
003100*                           THE 4-DIGIT SYSTEM DATE.           005
003200* 07/12/99   TLK   AP-0434   SWITCHED TODAY'S DATE OFF THE     006
003300*                           SYSTEM CLOCK (ACCEPT FROM DATE     006
003400*                           YYYYMMDD).                         006
003410* 03/16/00   TLK   AP-0447   1800-REMOVE-INSTALLMENT-FROM-ACCOUNT   007
003420*                           WAS COMPARING THE FULL S9(9)V99    007
003430*                           BALANCE TO ZERO - A LOAN WITH ONLY 007
003440*                           A PART-DOLLAR REPAYMENT POSTED WAS 007
003450*                           GETTING DEACTIVATED INSTEAD OF     007
003460*                           DELETED.  NOW TRUNCATES TO WHOLE   007
003470*                           DOLLARS FIRST, PER THE ORIGINAL    007
003480*                           AP-0299 INTENT.                    007
003500*---------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     COPY "SLACCT.CBL".
004600     COPY "SLINSTL.CBL".
004700     COPY "SLCTRL.CBL".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200     COPY "FDACCT.CBL".
005300     COPY "FDINSTL.CBL".
005400     COPY "FDCTRL.CBL".
005500
005600 WORKING-STORAGE SECTION.
005700
005800 01  WS-ACCT-FILE-STATUS               PIC XX.
005900 01  WS-INSTL-FILE-STATUS              PIC XX.
006000 01  WS-CONTROL-FILE-STATUS            PIC XX.
006100
006200 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
006300 01  FILLER REDEFINES WS-TODAY-CCYYMMDD.
006400     05  WS-TODAY-CCYY                 PIC 9(4).
006500     05  WS-TODAY-MM                   PIC 9(2).
006600     05  WS-TODAY-DD                   PIC 9(2).
006700
006800 01  W-INSTL-MENU-OPTION               PIC 9.
006900     88  VALID-INSTL-MENU-OPTION       VALUE 0 THROUGH 3.
007000
007100 01  W-FOUND-ACCOUNT-RECORD            PIC X.
007200     88  FOUND-ACCOUNT-RECORD          VALUE "Y".
007300
007400 01  W-FOUND-INSTL-RECORD              PIC X.
007500     88  FOUND-INSTL-RECORD            VALUE "Y".
007600
007700 01  W-NAME-ALREADY-ACTIVE             PIC X.
007800     88  NAME-ALREADY-ACTIVE           VALUE "Y".
007810
007820 01  WS-CANDIDATE-ACCT-ID              PIC 9(6).
007830 01  WS-CANDIDATE-NAME                 PIC X(40).
007900
008000 01  WS-INSTL-AT-END                   PIC X.
008100     88  INSTL-FILE-AT-END             VALUE "Y".
008200
008300 01  W-VALID-ANSWER                    PIC X.
008400     88  VALID-ANSWER                  VALUE "Y" "N".
008500     88  DELETING-IS-CONFIRMED         VALUE "Y".
008600
008700 01  W-VALID-ANSWER-QUIT               PIC X.
008800     88  QUIT-IS-CONFIRMED             VALUE "Y".
008900
009000*---------------------------------------------------------------
009100* Fields required by the COPYd library paragraphs.
009200*---------------------------------------------------------------
009300 01  W-VALID-RECORD-SWITCH             PIC X.
009400     88  VALID-RECORD                  VALUE "Y".
009500     88  INVALID-RECORD                VALUE "N".
009600 01  W-HELPER-NON-BLANK-FOUND          PIC X.
009700     88  HELPER-NON-BLANK-FOUND        VALUE "Y".
009800
009900 01  W-CONFIRM-MESSAGE                 PIC X(60).
009950
009960*---------------------------------------------------------------
009970* Integer-only working copy of INST-ALREADY-PAID, used by
009980* 1800-REMOVE-INSTALLMENT-FROM-ACCOUNT below - the deactivate-vs-
009990* delete test looks at whole dollars repaid, not the cents, so
009995* a part-dollar repayment still counts as "nothing repaid yet".
009997*---------------------------------------------------------------
009998 01  W-INST-PAID-WHOLE-DOLLARS         PIC S9(9).
010000
010100     COPY "WSDATE.CBL".
010200
010300 77  DUMMY                             PIC X.
010400*---------------------------------------------------------------
010500
010600 PROCEDURE DIVISION.
010700
010800     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
010900
011000     OPEN I-O BANK-ACCOUNT-FILE.
011100     OPEN I-O INSTALLMENT-FILE.
011200     OPEN I-O CONTROL-FILE.
011300
011400     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
011500     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
011600         UNTIL W-INSTL-MENU-OPTION EQUAL ZERO
011700            OR VALID-INSTL-MENU-OPTION.
011800
011900     PERFORM 0200-DO-OPTIONS THRU 0200-DO-OPTIONS-EXIT UNTIL W-INSTL-MENU-OPTION EQUAL ZERO.
012000
012100     CLOSE BANK-ACCOUNT-FILE.
012200     CLOSE INSTALLMENT-FILE.
012300     CLOSE CONTROL-FILE.
012400
012500 EXIT PROGRAM.
012600 STOP RUN.
012700*---------------------------------------------------------------
012800
012900 0100-GET-MENU-OPTION.
012910*    Three live options plus zero-to-quit - same menu convention
012920*    the saving plan screen uses, so an operator trained on one
012930*    maintenance program does not have to relearn the keystrokes
012940*    on the other.
013000     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
013100     DISPLAY "                  INSTALLMENT PLAN MAINTENANCE PROGRAM".
013200     DISPLAY " ".
013300     DISPLAY "                         -------------------------------".
013400     DISPLAY "                         | 1 - OPEN AN INSTALLMENT LOAN|".
013500     DISPLAY "                         | 2 - CLOSE AN INSTALLMENT    |".
013600     DISPLAY "                         | 3 - LOOK UP AN INSTALLMENT  |".
013700     DISPLAY "                         | 0 - EXIT                    |".
013800     DISPLAY "                         -------------------------------".
013900     DISPLAY " ".
014000     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
014100     PERFORM 9110-JUMP-LINE THRU 9110-JUMP-LINE-EXIT 11 TIMES.
014200     ACCEPT W-INSTL-MENU-OPTION.
014300
014400     IF W-INSTL-MENU-OPTION EQUAL ZERO
014500         DISPLAY "PROGRAM TERMINATED !"
014600     ELSE
014700         IF NOT VALID-INSTL-MENU-OPTION
014800             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014900             ACCEPT DUMMY
015000         END-IF
015100     END-IF.
015200
015300 0100-GET-MENU-OPTION-EXIT.
015400     EXIT.
015500*---------------------------------------------------------------
015600
015700 0200-DO-OPTIONS.
015710*    Dispatch only - all the actual field-gathering and posting
015720*    logic lives under the modules PERFORMed below, this
015730*    paragraph just decides which one runs.
015800     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
015900
016000     IF W-INSTL-MENU-OPTION = 1
016100         PERFORM 0300-ADD-MODULE THRU 0300-ADD-MODULE-EXIT
016200     END-IF.
016300     IF W-INSTL-MENU-OPTION = 2
016400         PERFORM 1500-DELETE-MODULE THRU 1500-DELETE-MODULE-EXIT
016500     END-IF.
016600     IF W-INSTL-MENU-OPTION = 3
016700         PERFORM 1900-INQUIRY-MODULE THRU 1900-INQUIRY-MODULE-EXIT
016800     END-IF.
016900
017000     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
017100     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
017200         UNTIL W-INSTL-MENU-OPTION EQUAL ZERO
017300            OR VALID-INSTL-MENU-OPTION.
017400
017500 0200-DO-OPTIONS-EXIT.
017600     EXIT.
017700*---------------------------------------------------------------
017800
017900*---------------------------------------------------------------
018000* 0300-ADD-MODULE - opens a new installment loan.  No two active
018100* loans on the same account may share a name; a loan sharing a
018200* name with an already-closed one is no conflict.
018300*---------------------------------------------------------------
018400 0300-ADD-MODULE.
018410*    Outer add loop, same shape as the saving screen's own
018420*    0300-ADD-MODULE - runs 0400 until QUIT is confirmed, not
018430*    until the first successful save.
018500     MOVE "N" TO W-VALID-ANSWER-QUIT.
018600     PERFORM 0400-ADD-REC-GET-ANOTHER THRU 0400-ADD-REC-GET-ANOTHER-EXIT UNTIL QUIT-IS-CONFIRMED.
018700
018800 0300-ADD-MODULE-EXIT.
018900     EXIT.
019000*---------------------------------------------------------------
019100
019200 0400-ADD-REC-GET-ANOTHER.
019210*    MOVE every candidate field to zero/space up front so a
019220*    leftover value from a prior rejected attempt can never be
019230*    carried into the next one by accident.
019300     MOVE SPACES TO INSTALLMENT-RECORD.
019400     MOVE ZEROES TO INST-ACCT-ID.
019500     MOVE ZEROES TO INST-AMOUNT.
019600     MOVE ZEROES TO INST-ALREADY-PAID.
019700     MOVE ZEROES TO INST-AMOUNT-PER-RATE.
019800     MOVE ZEROES TO INST-START-DATE.
019900     MOVE ZEROES TO INST-DURATION-MONTHS.
020000     MOVE "Y"    TO INST-ACTIVE.
020100
020200     PERFORM 0500-GET-FIELDS THRU 0500-GET-FIELDS-EXIT.
020300
020400     IF INST-ACCT-ID NOT EQUAL ZEROES AND NOT QUIT-IS-CONFIRMED
020500         PERFORM 9520-VALIDATE-INSTALLMENT THRU 9520-VALIDATE-INSTALLMENT-EXIT
020600         IF VALID-RECORD
020700             PERFORM 1400-COMMIT-NEW-INSTALLMENT THRU 1400-COMMIT-NEW-INSTALLMENT-EXIT
020800         ELSE
020900             DISPLAY "*** INSTALLMENT REJECTED BY VALIDATION *** <ENTER>"
021000             ACCEPT DUMMY
021100         END-IF
021200     END-IF.
021300
021400 0400-ADD-REC-GET-ANOTHER-EXIT.
021500     EXIT.
021600*---------------------------------------------------------------
021700
021800 0500-GET-FIELDS.
021810*    Six fields, six independent retry loops - the operator can
021820*    quit out of any one of them and 0400 above drops the whole
021830*    candidate rather than trying to save a partial loan.
021900     MOVE "N" TO W-VALID-ANSWER-QUIT.
022000
022100     PERFORM 0600-GET-INSTL-ACCT-ID THRU 0600-GET-INSTL-ACCT-ID-EXIT
022200         UNTIL (INST-ACCT-ID NOT EQUAL ZEROES
022300                 AND FOUND-ACCOUNT-RECORD)
022400            OR QUIT-IS-CONFIRMED.
022500
022600     PERFORM 0700-GET-INSTL-NAME THRU 0700-GET-INSTL-NAME-EXIT
022700         UNTIL (INST-NAME NOT EQUAL SPACES AND NOT NAME-ALREADY-ACTIVE)
022800            OR QUIT-IS-CONFIRMED.
022900
023000     PERFORM 1000-GET-INSTL-AMOUNT THRU 1000-GET-INSTL-AMOUNT-EXIT
023100         UNTIL INST-AMOUNT NOT EQUAL ZEROES OR QUIT-IS-CONFIRMED.
023200
023300     PERFORM 1100-GET-INSTL-RATE THRU 1100-GET-INSTL-RATE-EXIT
023400         UNTIL INST-AMOUNT-PER-RATE NOT EQUAL ZEROES
023500            OR QUIT-IS-CONFIRMED.
023600
023700     PERFORM 1200-GET-INSTL-START-DATE THRU 1200-GET-INSTL-START-DATE-EXIT
023800         UNTIL INST-START-DATE NOT EQUAL ZEROES OR QUIT-IS-CONFIRMED.
023900
024000     PERFORM 1300-GET-INSTL-DURATION THRU 1300-GET-INSTL-DURATION-EXIT
024100         UNTIL INST-DURATION-MONTHS NOT EQUAL ZEROES
024200            OR QUIT-IS-CONFIRMED.
024300
024400     IF INST-ACCT-ID NOT EQUAL ZEROES AND QUIT-IS-CONFIRMED
024500         DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
024600         ACCEPT DUMMY
024700     END-IF.
024800
024900 0500-GET-FIELDS-EXIT.
025000     EXIT.
025100*---------------------------------------------------------------
025200
025300 0600-GET-INSTL-ACCT-ID.
025310*    Unlike the saving screen, any account may carry more than
025320*    one active loan - only the loan NAME has to be unique per
025330*    account, checked two paragraphs down - so there is no
025340*    hasActiveSaving-style block here.
025400     DISPLAY " ".
025500     DISPLAY "1) ACCOUNT NUMBER TO OWN THIS LOAN - <ENTER> TO RETURN".
025600     ACCEPT INST-ACCT-ID.
025700
025800     IF INST-ACCT-ID EQUAL ZEROES
025900         MOVE "Y" TO W-VALID-ANSWER-QUIT
026000     ELSE
026100         MOVE INST-ACCT-ID TO ACCT-ID
026200         MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
026300         READ BANK-ACCOUNT-FILE
026400             INVALID KEY MOVE "N" TO W-FOUND-ACCOUNT-RECORD
026500         END-READ
026600         IF NOT FOUND-ACCOUNT-RECORD
026700             DISPLAY "*** ACCOUNT NOT FOUND *** <ENTER> TO CONTINUE"
026800             MOVE ZEROES TO INST-ACCT-ID
026900             ACCEPT DUMMY
027000         END-IF
027100     END-IF.
027200
027300 0600-GET-INSTL-ACCT-ID-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------
027600
027700 0700-GET-INSTL-NAME.
027800     DISPLAY " ".
027900     DISPLAY "2) LOAN NAME: ".
028000     ACCEPT INST-NAME.
028100
028200     IF INST-NAME EQUAL SPACES
028300         DISPLAY "NAME MUST BE INFORMED !"
028400         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
028500     ELSE
028600         PERFORM 0800-CHECK-NAME-NOT-ACTIVE THRU 0800-CHECK-NAME-NOT-ACTIVE-EXIT
028700         IF NAME-ALREADY-ACTIVE
028800             DISPLAY "*** ALREADY-EXISTS - AN ACTIVE LOAN HAS THIS NAME *** <ENTER>"
028900             MOVE SPACES TO INST-NAME
029000             ACCEPT DUMMY
029100         END-IF
029200     END-IF.
029300
029400 0700-GET-INSTL-NAME-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------
029700
029800*---------------------------------------------------------------
029900* hasAlreadyAnActiveInstallmentWithThisName - sequential scan,
030000* same model as CHECK-NO-ACTIVE-SAVING in the saving-plan
030100* maintenance screen.  Different names, or an inactive loan
030200* sharing this name, are not a conflict.
030300*---------------------------------------------------------------
030400 0800-CHECK-NAME-NOT-ACTIVE.
030410*    ACCT-ID/INST-NAME are both redeclared as the candidate's
030420*    own working copies below because the sequential scan
030430*    through INSTALLMENT-FILE overwrites the real fields one
030440*    record at a time - without the WS- copies the candidate's
030450*    own values would be lost partway through the scan.
030500     MOVE "N" TO W-NAME-ALREADY-ACTIVE.
030600     MOVE "N" TO WS-INSTL-AT-END.
030610     MOVE ACCT-ID  TO WS-CANDIDATE-ACCT-ID.
030620     MOVE INST-NAME TO WS-CANDIDATE-NAME.
030700     MOVE ZEROES TO INST-ID.
030800     START INSTALLMENT-FILE KEY IS NOT LESS THAN INST-ID
030900         INVALID KEY MOVE "Y" TO WS-INSTL-AT-END.
031000     IF NOT INSTL-FILE-AT-END
031100         READ INSTALLMENT-FILE NEXT RECORD
031200             AT END MOVE "Y" TO WS-INSTL-AT-END
031300         END-READ
031400     END-IF.
031500
031600     PERFORM 0900-SCAN-ONE-INSTL-FOR-NAME THRU 0900-SCAN-ONE-INSTL-FOR-NAME-EXIT
031700         UNTIL INSTL-FILE-AT-END OR NAME-ALREADY-ACTIVE.
031800
031810     MOVE WS-CANDIDATE-NAME TO INST-NAME.
031820     MOVE WS-CANDIDATE-ACCT-ID TO ACCT-ID.
031900 0800-CHECK-NAME-NOT-ACTIVE-EXIT.
032000     EXIT.
032100*---------------------------------------------------------------
032200
032300 0900-SCAN-ONE-INSTL-FOR-NAME.
032310*    Tests WS-CANDIDATE- fields, not ACCT-ID/INST-NAME directly -
032320*    those two get overwritten by the READ NEXT below on every
032330*    pass through this paragraph.
032400     IF INST-ACCT-ID EQUAL WS-CANDIDATE-ACCT-ID
032500         AND INST-NAME EQUAL WS-CANDIDATE-NAME
032600         AND INST-IS-ACTIVE
032700         MOVE "Y" TO W-NAME-ALREADY-ACTIVE
032800     END-IF.
032900
033000     IF NOT NAME-ALREADY-ACTIVE
033100         READ INSTALLMENT-FILE NEXT RECORD
033200             AT END MOVE "Y" TO WS-INSTL-AT-END
033300         END-READ
033400     END-IF.
033500
033600 0900-SCAN-ONE-INSTL-FOR-NAME-EXIT.
033700     EXIT.
033750*---------------------------------------------------------------
033780
033800 1000-GET-INSTL-AMOUNT.
033900     DISPLAY " ".
034000     DISPLAY "3) TOTAL AMOUNT TO BE REPAID: ".
034100     ACCEPT INST-AMOUNT.
034200
034210     IF INST-AMOUNT > ZERO
034220         GO TO 1000-GET-INSTL-AMOUNT-EXIT.
034250*    Good-amount path exits above without touching the error
034260*    message below it - same short-circuit as SAV-AMOUNT on the
034270*    other screen.
034300     DISPLAY "AMOUNT MUST BE GREATER THAN ZERO !".
034400     MOVE ZEROES TO INST-AMOUNT.
034600     PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT.
034800
034900 1000-GET-INSTL-AMOUNT-EXIT.
035000     EXIT.
035100*---------------------------------------------------------------
035200
035300 1100-GET-INSTL-RATE.
035310*    This is the fixed amount InstallmentScheduler posts against
035320*    the loan every time it is due - not a percentage rate
035330*    despite the paragraph name inherited from the original
035340*    AP-0126 screen's wording.
035400     DISPLAY " ".
035500     DISPLAY "4) REPAYMENT AMOUNT PER PAY DAY: ".
035600     ACCEPT INST-AMOUNT-PER-RATE.
035700
035800     IF INST-AMOUNT-PER-RATE NOT > ZERO
035900         DISPLAY "AMOUNT MUST BE GREATER THAN ZERO !"
036000         MOVE ZEROES TO INST-AMOUNT-PER-RATE
036100         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
036200     END-IF.
036300
036400 1100-GET-INSTL-RATE-EXIT.
036500     EXIT.
036600*---------------------------------------------------------------
036700
036800 1200-GET-INSTL-START-DATE.
036810*    Same GDTV-ACCEPT-EMPTY-DATE convention as the saving screen
036820*    - <ENTER> alone comes back zero and falls into the
036830*    quit-or-retry path rather than PLDATE.CBL itself raising an
036840*    error on a blank entry.
036900     DISPLAY " ".
037000     MOVE "5) START DATE: (MM-DD-CCYY)" TO GDTV-DATE-HEADING.
037100     MOVE WS-TODAY-CCYY TO GDTV-FIRST-YEAR-VALID.
037200     MOVE 2100           TO GDTV-LAST-YEAR-VALID.
037300     MOVE "Y"             TO GDTV-ACCEPT-EMPTY-DATE.
037400
037500     PERFORM 9600-GET-VALI-DATE-RETURN-GDTV-DATE THRU 9600-GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
037600
037700     MOVE GDTV-DATE TO INST-START-DATE.
037800
037900     IF INST-START-DATE EQUAL ZEROES
038000         DISPLAY "START DATE MUST BE INFORMED !"
038100         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
038200     ELSE
038300         IF INST-START-DATE < WS-TODAY-CCYYMMDD
038400             DISPLAY "START DATE CANNOT BE BEFORE TODAY !"
038500             MOVE ZEROES TO INST-START-DATE
038600             PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
038700         END-IF
038800     END-IF.
038900
039000 1200-GET-INSTL-START-DATE-EXIT.
039100     EXIT.
039200*---------------------------------------------------------------
039300
039400 1300-GET-INSTL-DURATION.
039410*    Last field on the add screen, same as the saving side - once
039420*    this one clears, 0500-GET-FIELDS falls through to
039430*    validateInstallment.
039500     DISPLAY " ".
039600     DISPLAY "6) DURATION IN MONTHS: ".
039700     ACCEPT INST-DURATION-MONTHS.
039800
039900     IF INST-DURATION-MONTHS NOT > ZERO
040000         DISPLAY "DURATION MUST BE GREATER THAN ZERO !"
040100         MOVE ZEROES TO INST-DURATION-MONTHS
040200         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
040300     END-IF.
040400
040500 1300-GET-INSTL-DURATION-EXIT.
040600     EXIT.
040700*---------------------------------------------------------------
040800
040900*---------------------------------------------------------------
041000* INST-PAY-DAY starts equal to INST-START-DATE, same as a fresh
041100* saving plan.  INST-ALREADY-PAID starts at zero - nothing has
041200* been repaid yet.
041300*---------------------------------------------------------------
041400 1400-COMMIT-NEW-INSTALLMENT.
041410*    INST-ID is drawn only after validateInstallment has already
041420*    passed, same reasoning as SAV-ID on the saving screen - the
041430*    CONTROL-FILE sequence number is a scarce resource, not
041440*    burned on rejects.
041500     PERFORM 9210-GET-NEXT-INST-ID THRU 9210-GET-NEXT-INST-ID-EXIT.
041600     MOVE INST-START-DATE TO INST-PAY-DAY.
041700
041800     WRITE INSTALLMENT-RECORD
041900         INVALID KEY
042000             DISPLAY "*** ERROR WRITING INSTALLMENT-FILE !!! ***"
042100     END-WRITE.
042200
042300     DISPLAY "INSTALLMENT LOAN ADDED - ID " INST-ID " <ENTER>".
042400     ACCEPT DUMMY.
042500
042600 1400-COMMIT-NEW-INSTALLMENT-EXIT.
042700     EXIT.
042800*---------------------------------------------------------------
042900
043000*---------------------------------------------------------------
043100* 1500-DELETE-MODULE - removeInstallmentFromBankAccount.  A loan
043200* with a nonzero INST-ALREADY-PAID has had at least one
043300* repayment posted against it and is deactivated, not deleted.
043400*---------------------------------------------------------------
043500 1500-DELETE-MODULE.
043600     PERFORM 1600-GET-AN-EXISTENT-INSTL-NUMBER THRU 1600-GET-AN-EXISTENT-INSTL-NUMBER-EXIT.
043700     PERFORM 1700-GET-REC-DELETE-SEARCH-ANOTHER THRU 1700-GET-REC-DELETE-SEARCH-ANOTHER-EXIT
043800         UNTIL INST-ID EQUAL ZEROES.
043900
044000 1500-DELETE-MODULE-EXIT.
044100     EXIT.
044200*---------------------------------------------------------------
044300
044400 1600-GET-AN-EXISTENT-INSTL-NUMBER.
044410*    Shared by 1500-DELETE-MODULE and 1900-INQUIRY-MODULE, same
044420*    dual-purpose arrangement as 1500 on the saving screen.
044500     DISPLAY " ".
044600     DISPLAY "INSTALLMENT ID (<ENTER> TO RETURN): ".
044700     ACCEPT INST-ID.
044800
044900     IF INST-ID NOT EQUAL ZEROES
045000         MOVE "Y" TO W-FOUND-INSTL-RECORD
045100         READ INSTALLMENT-FILE
045200             INVALID KEY MOVE "N" TO W-FOUND-INSTL-RECORD
045300         END-READ
045400         IF NOT FOUND-INSTL-RECORD
045500             DISPLAY "*** INSTALLMENT NOT FOUND *** <ENTER> TO CONTINUE"
045600             MOVE ZEROES TO INST-ID
045700             ACCEPT DUMMY
045800         END-IF
045900     END-IF.
046000
046100 1600-GET-AN-EXISTENT-INSTL-NUMBER-EXIT.
046200     EXIT.
046300*---------------------------------------------------------------
046400
046500 1700-GET-REC-DELETE-SEARCH-ANOTHER.
046510*    Forced once then re-PERFORMed UNTIL VALID-ANSWER, the same
046520*    two-line CONFIRM-EXECUTION idiom used everywhere else in
046530*    this system a Y/N answer has to be re-asked on a bad
046540*    keystroke.
046600     DISPLAY "INST-ID: " INST-ID "  NAME: " INST-NAME.
046700
046800     MOVE "DO YOU CONFIRM CLOSING THIS INSTALLMENT LOAN ?"
046900         TO W-CONFIRM-MESSAGE.
047000     PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT.
047100     PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER.
047200
047300     IF DELETING-IS-CONFIRMED
047400         PERFORM 1800-REMOVE-INSTALLMENT-FROM-ACCOUNT THRU 1800-REMOVE-INSTALLMENT-FROM-ACCOUNT-EXIT
047500     END-IF.
047600
047700     PERFORM 1600-GET-AN-EXISTENT-INSTL-NUMBER THRU 1600-GET-AN-EXISTENT-INSTL-NUMBER-EXIT.
047800
047900 1700-GET-REC-DELETE-SEARCH-ANOTHER-EXIT.
048000     EXIT.
048100*---------------------------------------------------------------
048200
048300 1800-REMOVE-INSTALLMENT-FROM-ACCOUNT.
048310*    AP-0447 - truncates to whole dollars before testing for
048320*    zero, so a loan with only a part-dollar repayment posted
048330*    still counts as untouched and is DELETEd outright instead
048340*    of left on file with ACTIVE = "N" forever.
048350     MOVE INST-ALREADY-PAID TO W-INST-PAID-WHOLE-DOLLARS.
048400     IF W-INST-PAID-WHOLE-DOLLARS NOT EQUAL ZERO
048500         MOVE "N" TO INST-ACTIVE
048600         REWRITE INSTALLMENT-RECORD
048700             INVALID KEY
048800                 DISPLAY "*** ERROR REWRITING INSTALLMENT-FILE !!! ***"
048900         END-REWRITE
049000     ELSE
049100         DELETE INSTALLMENT-FILE RECORD
049200             INVALID KEY
049300                 DISPLAY "*** ERROR DELETING INSTALLMENT-FILE !!! ***"
049400         END-DELETE
049500     END-IF.
049600
049700 1800-REMOVE-INSTALLMENT-FROM-ACCOUNT-EXIT.
049800     EXIT.
049900*---------------------------------------------------------------
050000
050100 1900-INQUIRY-MODULE.
050110*    Read-only, never PERFORMs 1800 - looking a loan up cannot
050120*    close it.
050200     PERFORM 1600-GET-AN-EXISTENT-INSTL-NUMBER THRU 1600-GET-AN-EXISTENT-INSTL-NUMBER-EXIT.
050300     PERFORM 2000-SHOW-REC-AND-GET-ANOTHER THRU 2000-SHOW-REC-AND-GET-ANOTHER-EXIT UNTIL INST-ID EQUAL ZEROES.
050400
050500 1900-INQUIRY-MODULE-EXIT.
050600     EXIT.
050700*---------------------------------------------------------------
050800
050900 2000-SHOW-REC-AND-GET-ANOTHER.
050910*    Every field dumped as-is for operations to eyeball, same as
050920*    the saving screen's inquiry option - no edit-masking on the
050930*    money fields.
051000     DISPLAY "INST-ID..............: " INST-ID.
051100     DISPLAY "INST-ACCT-ID..........: " INST-ACCT-ID.
051200     DISPLAY "INST-NAME.............: " INST-NAME.
051300     DISPLAY "INST-AMOUNT...........: " INST-AMOUNT.
051400     DISPLAY "INST-ALREADY-PAID.....: " INST-ALREADY-PAID.
051500     DISPLAY "INST-AMOUNT-PER-RATE..: " INST-AMOUNT-PER-RATE.
051600     DISPLAY "INST-START-DATE.......: " INST-START-DATE.
051700     DISPLAY "INST-DURATION-MONTHS..: " INST-DURATION-MONTHS.
051800     DISPLAY "INST-PAY-DAY..........: " INST-PAY-DAY.
051900     DISPLAY "INST-ACTIVE...........: " INST-ACTIVE.
052000     DISPLAY " ".
052100
052200     PERFORM 1600-GET-AN-EXISTENT-INSTL-NUMBER THRU 1600-GET-AN-EXISTENT-INSTL-NUMBER-EXIT.
052300
052400 2000-SHOW-REC-AND-GET-ANOTHER-EXIT.
052500     EXIT.
052600*---------------------------------------------------------------
052700
052800     COPY "PL-HELPERS.CBL".
052900     COPY "PL-NEXT-ID.CBL".
053000     COPY "PLDATE.CBL".
053100     COPY "PLGENERAL.CBL".
