000100*---------------------------------------------------------------
000200* FDTRANS.CBL
000300*---------------------------------------------------------------
000400* Record layout for the TRANSACTION ledger (one row per posting
000500* against a bank account - ad-hoc payment, saving transfer
000600* or installment payment).  Written once by PL-CAN-MAKE-TXN's
000700* caller and never rewritten; TXN-ID is assigned by PL-NEXT-ID
000800* off the CONTROL-RECORD counter the same way the old system
000900* numbered its vouchers.
001000*---------------------------------------------------------------
001100 FD  TRANSACTION-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  TRANSACTION-RECORD.
001500     05  TXN-ID                       PIC 9(6).
001600     05  TXN-ACCT-ID                  PIC 9(6).
001700     05  TXN-AMOUNT                   PIC S9(9)V99.
001800     05  TXN-DESCRIPTION              PIC X(80).
001900     05  TXN-DATE                     PIC 9(8).
002000     05  TXN-TYPE                     PIC X(11).
002100         88  TXN-IS-PAYMENT           VALUE "PAYMENT".
002200         88  TXN-IS-SAVING            VALUE "SAVING".
002300         88  TXN-IS-INSTALLMENT       VALUE "INSTALLMENT".
002500     05  FILLER                       PIC X(8).
002600
002700*---------------------------------------------------------------
002800* CCYY/MM/DD breakdown of TXN-DATE, carried over from the
002900* same remediation that touched the SAVING and INSTALLMENT
003000* masters so FilterService's date-range compare never has to
003100* slice a 2-digit year again.  RJE 11/04/98 (Y2K PROJECT).
003200*---------------------------------------------------------------
003300 01  FILLER REDEFINES TRANSACTION-RECORD.
003400     05  FILLER                       PIC X(23).
003500     05  FILLER                       PIC X(80).
003600     05  TXN-DATE-REDEF.
003700         10  TXN-CCYY                 PIC 9(4).
003800         10  TXN-MM                   PIC 9(2).
003900         10  TXN-DD                   PIC 9(2).
004000     05  TXN-TYPE-REDEF               PIC X(11).
004100     05  FILLER                       PIC X(8).
