000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     SAVING-PLAN-MAINTENANCE.
000500 AUTHOR.         M D WALSH.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   05/02/89.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 05/02/89   MDW   AP-0125   ORIGINAL PROGRAM - OPERATOR       001
001600*                           SCREEN TO OPEN/CLOSE/TRANSFER      001
001700*                           AGAINST A SAVING PLAN.             001
001800* 01/15/90   MDW   AP-0140   ADDED OPTION 3 - TRANSFER FROM    002
001900*                           SAVINGS POT BACK TO BALANCE.       002
002000* 07/22/91   RJE   AP-0215   HASACTIVESAVING CHECK ADDED -     003
002100*                           ONLY ONE ACTIVE SAVING PER         003
002200*                           ACCOUNT IS PERMITTED.              003
002300* 03/11/94   TLK   AP-0298   REMOVE-SAVING NOW DEACTIVATES     004
002400*                           RATHER THAN DELETES ONCE A         004
002500*                           CONTRIBUTION HAS BEEN POSTED.      004
002600* 09/19/96   MDW   AP-0360   SCREEN FORMATTING CLEAN-UP,       005
002700*                           NO LOGIC CHANGE.                   005
002800* 11/04/98   RJE   AP-0415   Y2K PROJECT - START DATE AND      006
002900*                           DURATION NOW VALIDATED AGAINST     006
003000*                           THE 4-DIGIT SYSTEM DATE.           006
003100* 07/12/99   TLK   AP-0433   SWITCHED TODAY'S DATE OFF THE     007
003200*                           SYSTEM CLOCK (ACCEPT FROM DATE     007
003300*                           YYYYMMDD).                         007
003400*---------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     COPY "SLACCT.CBL".
004500     COPY "SLSAVNG.CBL".
004600     COPY "SLTRANS.CBL".
004700     COPY "SLCTRL.CBL".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200     COPY "FDACCT.CBL".
005300     COPY "FDSAVNG.CBL".
005400     COPY "FDTRANS.CBL".
005500     COPY "FDCTRL.CBL".
005600
005700 WORKING-STORAGE SECTION.
005800
005900 01  WS-ACCT-FILE-STATUS               PIC XX.
006000 01  WS-SAVING-FILE-STATUS             PIC XX.
006100 01  WS-TRANS-FILE-STATUS              PIC XX.
006200 01  WS-CONTROL-FILE-STATUS            PIC XX.
006300
006400 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
006500 01  FILLER REDEFINES WS-TODAY-CCYYMMDD.
006600     05  WS-TODAY-CCYY                 PIC 9(4).
006700     05  WS-TODAY-MM                   PIC 9(2).
006800     05  WS-TODAY-DD                   PIC 9(2).
006900
006950*    Operator's raw menu keystroke - 0 is the universal "exit"
006960*    value on every maintenance screen this shop runs, so it is
006970*    deliberately left out of the VALID-SAVING-MENU-OPTION range
006980*    and tested for separately wherever the menu loop checks it.
007000 01  W-SAVING-MENU-OPTION              PIC 9.
007100     88  VALID-SAVING-MENU-OPTION      VALUE 0 THROUGH 4.
007200
007300 01  W-FOUND-ACCOUNT-RECORD            PIC X.
007400     88  FOUND-ACCOUNT-RECORD          VALUE "Y".
007500
007600 01  W-FOUND-SAVING-RECORD             PIC X.
007700     88  FOUND-SAVING-RECORD           VALUE "Y".
007800
007900 01  W-ACCOUNT-HAS-ACTIVE-SAVING       PIC X.
008000     88  ACCOUNT-HAS-ACTIVE-SAVING     VALUE "Y".
008100
008200 01  WS-SAVING-AT-END                  PIC X.
008300     88  SAVING-FILE-AT-END            VALUE "Y".
008400
008500 01  W-VALID-ANSWER                    PIC X.
008600     88  VALID-ANSWER                  VALUE "Y" "N".
008700     88  DELETING-IS-CONFIRMED         VALUE "Y".
008800
008900 01  W-VALID-ANSWER-QUIT               PIC X.
009000     88  QUIT-IS-CONFIRMED             VALUE "Y".
009100
009200*---------------------------------------------------------------
009300* Fields required by the COPYd library paragraphs.
009400*---------------------------------------------------------------
009500 01  W-VALID-RECORD-SWITCH             PIC X.
009600     88  VALID-RECORD                  VALUE "Y".
009700     88  INVALID-RECORD                VALUE "N".
009800 01  W-HELPER-NON-BLANK-FOUND          PIC X.
009900     88  HELPER-NON-BLANK-FOUND        VALUE "Y".
010000
010100 01  W-CONFIRM-MESSAGE                 PIC X(60).
010150
010160 01  W-CANDIDATE-AMOUNT                PIC S9(9)V99.
010180
010190     COPY "WSDATE.CBL".
010200
010300 77  DUMMY                             PIC X.
010400*---------------------------------------------------------------
010500
010600 PROCEDURE DIVISION.
010700
010800     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
010900
011000     OPEN I-O BANK-ACCOUNT-FILE.
011100     OPEN I-O SAVING-FILE.
011200     OPEN I-O TRANSACTION-FILE.
011300     OPEN I-O CONTROL-FILE.
011400
011500     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
011600     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
011700         UNTIL W-SAVING-MENU-OPTION EQUAL ZERO
011800            OR VALID-SAVING-MENU-OPTION.
011900
012000     PERFORM 0200-DO-OPTIONS THRU 0200-DO-OPTIONS-EXIT UNTIL W-SAVING-MENU-OPTION EQUAL ZERO.
012100
012200     CLOSE BANK-ACCOUNT-FILE.
012300     CLOSE SAVING-FILE.
012400     CLOSE TRANSACTION-FILE.
012500     CLOSE CONTROL-FILE.
012600
012700 EXIT PROGRAM.
012800 STOP RUN.
012900*---------------------------------------------------------------
013000
013100 0100-GET-MENU-OPTION.
013110*    Four live options plus the zero-to-quit convention this shop
013120*    uses on every maintenance screen - ACCEPT straight into
013130*    W-SAVING-MENU-OPTION and let 0200-DO-OPTIONS sort out which
013140*    module gets PERFORMed, rather than branch here.
013200     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
013300     DISPLAY "                     SAVING PLAN MAINTENANCE PROGRAM".
013400     DISPLAY " ".
013500     DISPLAY "                         -------------------------------".
013600     DISPLAY "                         | 1 - OPEN A SAVING PLAN      |".
013700     DISPLAY "                         | 2 - CLOSE A SAVING PLAN     |".
013800     DISPLAY "                         | 3 - TRANSFER FROM SAVINGS   |".
013900     DISPLAY "                         | 4 - LOOK UP A SAVING PLAN   |".
014000     DISPLAY "                         | 0 - EXIT                    |".
014100     DISPLAY "                         -------------------------------".
014200     DISPLAY " ".
014300     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
014400     PERFORM 9110-JUMP-LINE THRU 9110-JUMP-LINE-EXIT 11 TIMES.
014500     ACCEPT W-SAVING-MENU-OPTION.
014600
014700     IF W-SAVING-MENU-OPTION EQUAL ZERO
014800         DISPLAY "PROGRAM TERMINATED !"
014900     ELSE
015000         IF NOT VALID-SAVING-MENU-OPTION
015100             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015200             ACCEPT DUMMY
015300         END-IF
015400     END-IF.
015500
015600 0100-GET-MENU-OPTION-EXIT.
015700     EXIT.
015800*---------------------------------------------------------------
015900
016000 0200-DO-OPTIONS.
016050*    One IF per option rather than an EVALUATE - matches the way
016060*    the earlier accounts-payable screens this program was built
016070*    from picked their modules, and keeps every option's test
016080*    independent so a later option can be dropped in without
016090*    renumbering its neighbors.
016100     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
016200
016300     IF W-SAVING-MENU-OPTION = 1
016400         PERFORM 0300-ADD-MODULE THRU 0300-ADD-MODULE-EXIT
016500     END-IF.
016600     IF W-SAVING-MENU-OPTION = 2
016700         PERFORM 1400-DELETE-MODULE THRU 1400-DELETE-MODULE-EXIT
016800     END-IF.
016900     IF W-SAVING-MENU-OPTION = 3
017000         PERFORM 1800-TRANSFER-MODULE THRU 1800-TRANSFER-MODULE-EXIT
017100     END-IF.
017200     IF W-SAVING-MENU-OPTION = 4
017300         PERFORM 2200-INQUIRY-MODULE THRU 2200-INQUIRY-MODULE-EXIT
017400     END-IF.
017500
017600     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
017700     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
017800         UNTIL W-SAVING-MENU-OPTION EQUAL ZERO
017900            OR VALID-SAVING-MENU-OPTION.
018000
018100 0200-DO-OPTIONS-EXIT.
018200     EXIT.
018300*---------------------------------------------------------------
018400
018500*---------------------------------------------------------------
018600* 0300-ADD-MODULE - opens a new saving plan.  hasActiveSaving is
018700* checked against the account before any field is asked for;
018800* validateSaving is run as a final belt check before the write,
018900* on top of the per-field retry loops below.
019000*---------------------------------------------------------------
019100 0300-ADD-MODULE.
019110*    Outer add loop - runs 0400 below as many times as the
019120*    operator wants, stopping only when a QUIT answer is
019130*    confirmed, not on the first successful save.
019200     MOVE "N" TO W-VALID-ANSWER-QUIT.
019300     PERFORM 0400-ADD-REC-GET-ANOTHER THRU 0400-ADD-REC-GET-ANOTHER-EXIT UNTIL QUIT-IS-CONFIRMED.
019400
019500 0300-ADD-MODULE-EXIT.
019600     EXIT.
019700*---------------------------------------------------------------
019800
019900 0400-ADD-REC-GET-ANOTHER.
019910*    Clear the whole record first so no FILLER byte or prior
019920*    candidate's digits survive into the next attempt.
020000     MOVE SPACES TO SAVING-RECORD.
020100     MOVE ZEROES TO SAV-ACCT-ID.
020200     MOVE ZEROES TO SAV-AMOUNT.
020300     MOVE ZEROES TO SAV-START-DATE.
020400     MOVE ZEROES TO SAV-DURATION-MONTHS.
020500     MOVE "Y"    TO SAV-ACTIVE.
020600
020700     PERFORM 0500-GET-FIELDS THRU 0500-GET-FIELDS-EXIT.
020800
020900     IF SAV-ACCT-ID NOT EQUAL ZEROES AND NOT QUIT-IS-CONFIRMED
021000         PERFORM 9500-VALIDATE-SAVING THRU 9500-VALIDATE-SAVING-EXIT
021100         IF VALID-RECORD
021200             PERFORM 1300-COMMIT-NEW-SAVING THRU 1300-COMMIT-NEW-SAVING-EXIT
021300         ELSE
021400             DISPLAY "*** SAVING REJECTED BY VALIDATION *** <ENTER>"
021500             ACCEPT DUMMY
021600         END-IF
021700     END-IF.
021800
021900 0400-ADD-REC-GET-ANOTHER-EXIT.
022000     EXIT.
022100*---------------------------------------------------------------
022200
022300 0500-GET-FIELDS.
022310*    Five PERFORM...UNTIL pairs, one per field, each re-prompting
022320*    on its own until its field is informed or the operator
022330*    quits - QUIT-IS-CONFIRMED is reset here so an earlier
022340*    cancelled attempt does not bleed into this one.
022400     MOVE "N" TO W-VALID-ANSWER-QUIT.
022500
022600     PERFORM 0600-GET-SAVING-ACCT-ID THRU 0600-GET-SAVING-ACCT-ID-EXIT
022700         UNTIL (SAV-ACCT-ID NOT EQUAL ZEROES
022800                 AND FOUND-ACCOUNT-RECORD
022900                 AND NOT ACCOUNT-HAS-ACTIVE-SAVING)
023000            OR QUIT-IS-CONFIRMED.
023100
023200     PERFORM 0900-GET-SAVING-NAME THRU 0900-GET-SAVING-NAME-EXIT
023300         UNTIL SAV-NAME NOT EQUAL SPACES OR QUIT-IS-CONFIRMED.
023400
023500     PERFORM 1000-GET-SAVING-AMOUNT THRU 1000-GET-SAVING-AMOUNT-EXIT
023600         UNTIL SAV-AMOUNT NOT EQUAL ZEROES OR QUIT-IS-CONFIRMED.
023700
023800     PERFORM 1100-GET-SAVING-START-DATE THRU 1100-GET-SAVING-START-DATE-EXIT
023900         UNTIL SAV-START-DATE NOT EQUAL ZEROES OR QUIT-IS-CONFIRMED.
024000
024100     PERFORM 1200-GET-SAVING-DURATION THRU 1200-GET-SAVING-DURATION-EXIT
024200         UNTIL SAV-DURATION-MONTHS NOT EQUAL ZEROES
024300            OR QUIT-IS-CONFIRMED.
024400
024500     IF SAV-ACCT-ID NOT EQUAL ZEROES AND QUIT-IS-CONFIRMED
024600         DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
024700         ACCEPT DUMMY
024800     END-IF.
024900
025000 0500-GET-FIELDS-EXIT.
025100     EXIT.
025200*---------------------------------------------------------------
025300
025400 0600-GET-SAVING-ACCT-ID.
025410*    Three gates an account number has to clear before a saving
025420*    can be opened against it: the number itself must not be
025430*    blank, the account must actually be ON BANK-ACCOUNT-FILE,
025440*    and hasActiveSaving (0700) must come back clean.  Any one
025450*    failing sends the operator back to this same prompt.
025500     DISPLAY " ".
025600     DISPLAY "1) ACCOUNT NUMBER TO OWN THIS SAVING - <ENTER> TO RETURN".
025700     ACCEPT SAV-ACCT-ID.
025800
025900     IF SAV-ACCT-ID EQUAL ZEROES
026000         MOVE "Y" TO W-VALID-ANSWER-QUIT
026100     ELSE
026200         MOVE SAV-ACCT-ID TO ACCT-ID
026300         MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
026400         READ BANK-ACCOUNT-FILE
026500             INVALID KEY MOVE "N" TO W-FOUND-ACCOUNT-RECORD
026600         END-READ
026700         IF NOT FOUND-ACCOUNT-RECORD
026800             DISPLAY "*** ACCOUNT NOT FOUND *** <ENTER> TO CONTINUE"
026900             MOVE ZEROES TO SAV-ACCT-ID
027000             ACCEPT DUMMY
027100         ELSE
027200             PERFORM 0700-CHECK-NO-ACTIVE-SAVING THRU 0700-CHECK-NO-ACTIVE-SAVING-EXIT
027300             IF ACCOUNT-HAS-ACTIVE-SAVING
027400                 DISPLAY "*** ALREADY-EXISTS - ACCOUNT HAS AN ACTIVE SAVING *** <ENTER>"
027500                 MOVE ZEROES TO SAV-ACCT-ID
027600                 ACCEPT DUMMY
027700             END-IF
027800         END-IF
027900     END-IF.
028000
028100 0600-GET-SAVING-ACCT-ID-EXIT.
028200     EXIT.
028300*---------------------------------------------------------------
028400
028500*---------------------------------------------------------------
028600* hasActiveSaving - sequential scan of SAVING-FILE since it is
028700* keyed by SAV-ID, not SAV-ACCT-ID.
028800*---------------------------------------------------------------
028900 0700-CHECK-NO-ACTIVE-SAVING.
028910*    START positions the file at the lowest SAV-ID and the scan
028920*    below walks every record from there - there is no secondary
028930*    index on SAV-ACCT-ID, so a full pass is the only way to
028940*    answer hasActiveSaving.
029000     MOVE "N" TO W-ACCOUNT-HAS-ACTIVE-SAVING.
029100     MOVE "N" TO WS-SAVING-AT-END.
029200     MOVE ZEROES TO SAV-ID.
029300     START SAVING-FILE KEY IS NOT LESS THAN SAV-ID
029400         INVALID KEY MOVE "Y" TO WS-SAVING-AT-END.
029500     IF NOT SAVING-FILE-AT-END
029600         READ SAVING-FILE NEXT RECORD
029700             AT END MOVE "Y" TO WS-SAVING-AT-END
029800         END-READ
029900     END-IF.
030000
030100     PERFORM 0800-SCAN-ONE-SAVING-FOR-ACTIVE THRU 0800-SCAN-ONE-SAVING-FOR-ACTIVE-EXIT
030200         UNTIL SAVING-FILE-AT-END OR ACCOUNT-HAS-ACTIVE-SAVING.
030300
030400 0700-CHECK-NO-ACTIVE-SAVING-EXIT.
030500     EXIT.
030600*---------------------------------------------------------------
030700
030800 0800-SCAN-ONE-SAVING-FOR-ACTIVE.
030810*    One record inspected per PERFORM - deliberately left this
030820*    small so 0700's UNTIL test can stop the scan the instant a
030830*    match is found instead of reading to end of file every
030840*    time.
030900     IF SAV-ACCT-ID EQUAL ACCT-ID AND SAV-IS-ACTIVE
031000         MOVE "Y" TO W-ACCOUNT-HAS-ACTIVE-SAVING
031100     END-IF.
031200
031300     READ SAVING-FILE NEXT RECORD
031400         AT END MOVE "Y" TO WS-SAVING-AT-END
031500     END-READ.
031600
031700 0800-SCAN-ONE-SAVING-FOR-ACTIVE-EXIT.
031800     EXIT.
031900*---------------------------------------------------------------
032000
032100 0900-GET-SAVING-NAME.
032110*    Free-text label only - no uniqueness check, the account
032120*    number plus SAV-ID are what the rest of the system keys on.
032200     DISPLAY " ".
032300     DISPLAY "2) SAVING PLAN NAME: ".
032400     ACCEPT SAV-NAME.
032500
032600     IF SAV-NAME EQUAL SPACES
032700         DISPLAY "NAME MUST BE INFORMED !"
032800         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
032900     END-IF.
033000
033100 0900-GET-SAVING-NAME-EXIT.
033200     EXIT.
033300*---------------------------------------------------------------
033400
033500 1000-GET-SAVING-AMOUNT.
033600     DISPLAY " ".
033700     DISPLAY "3) CONTRIBUTION AMOUNT PER PAY DAY: ".
033800     ACCEPT SAV-AMOUNT.
033900
034000     IF SAV-AMOUNT > ZERO
034010         GO TO 1000-GET-SAVING-AMOUNT-EXIT.
034050*    Falls through to here only on a bad amount - GO TO above
034060*    skips the error DISPLAY and re-prompt entirely on the good
034070*    path instead of wrapping them in an ELSE.
034100     DISPLAY "AMOUNT MUST BE GREATER THAN ZERO !".
034200     MOVE ZEROES TO SAV-AMOUNT.
034300     PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT.
034500
034600 1000-GET-SAVING-AMOUNT-EXIT.
034700     EXIT.
034800*---------------------------------------------------------------
034900
035000 1100-GET-SAVING-START-DATE.
035050*    GDTV-ACCEPT-EMPTY-DATE stays "Y" here so <ENTER> alone comes
035060*    back as SAV-START-DATE = ZEROES and falls into the
035070*    quit-or-retry below, the same way a blank SAV-NAME does in
035080*    0900 above - PLDATE.CBL does not treat a blank date as an
035090*    error on its own.
035100     DISPLAY " ".
035200     MOVE "4) START DATE: (MM-DD-CCYY)" TO GDTV-DATE-HEADING.
035300     MOVE WS-TODAY-CCYY TO GDTV-FIRST-YEAR-VALID.
035400     MOVE 2100           TO GDTV-LAST-YEAR-VALID.
035500     MOVE "Y"             TO GDTV-ACCEPT-EMPTY-DATE.
035600
035700     PERFORM 9600-GET-VALI-DATE-RETURN-GDTV-DATE THRU 9600-GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
035800
035900     MOVE GDTV-DATE TO SAV-START-DATE.
036000
036100     IF SAV-START-DATE EQUAL ZEROES
036200         DISPLAY "START DATE MUST BE INFORMED !"
036300         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
036400     ELSE
036500         IF SAV-START-DATE < WS-TODAY-CCYYMMDD
036600             DISPLAY "START DATE CANNOT BE BEFORE TODAY !"
036700             MOVE ZEROES TO SAV-START-DATE
036800             PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
036900         END-IF
037000     END-IF.
037100
037200 1100-GET-SAVING-START-DATE-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------
037500
037600 1200-GET-SAVING-DURATION.
037610*    Last field on the add screen - once this one is informed
037620*    0500-GET-FIELDS falls out of its PERFORM loop and
037630*    0400-ADD-REC-GET-ANOTHER moves on to validateSaving.
037700     DISPLAY " ".
037800     DISPLAY "5) DURATION IN MONTHS: ".
037900     ACCEPT SAV-DURATION-MONTHS.
038000
038100     IF SAV-DURATION-MONTHS NOT > ZERO
038200         DISPLAY "DURATION MUST BE GREATER THAN ZERO !"
038300         MOVE ZEROES TO SAV-DURATION-MONTHS
038400         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
038500     END-IF.
038600
038700 1200-GET-SAVING-DURATION-EXIT.
038800     EXIT.
038900*---------------------------------------------------------------
039000
039100*---------------------------------------------------------------
039200* SAV-PAY-DAY starts equal to SAV-START-DATE - the first
039300* contribution falls due the same day the plan opens, same as
039400* a due saving on a fresh run.  No pot credit is posted here;
039500* ACCT-SAVINGS-AMOUNT only grows when SavingScheduler actually
039600* posts a contribution.
039700*---------------------------------------------------------------
039800 1300-COMMIT-NEW-SAVING.
039810*    SAV-ID is only drawn once validateSaving has already passed
039820*    - no point burning a CONTROL-FILE sequence number on a
039830*    candidate that is about to be rejected.
039900     PERFORM 9200-GET-NEXT-SAV-ID THRU 9200-GET-NEXT-SAV-ID-EXIT.
040000     MOVE SAV-START-DATE TO SAV-PAY-DAY.
040100
040200     WRITE SAVING-RECORD
040300         INVALID KEY
040400             DISPLAY "*** ERROR WRITING SAVING-FILE !!! ***"
040500     END-WRITE.
040600
040700     DISPLAY "SAVING PLAN ADDED - ID " SAV-ID " <ENTER> TO CONTINUE".
040800     ACCEPT DUMMY.
040900
041000 1300-COMMIT-NEW-SAVING-EXIT.
041100     EXIT.
041200*---------------------------------------------------------------
041300
041400*---------------------------------------------------------------
041500* 1400-DELETE-MODULE - removeSavingFromBankAccount.  A saving whose
041600* pay-day has already moved past its start date has posted at
041700* least one contribution and is deactivated, not deleted.
041800*---------------------------------------------------------------
041900 1400-DELETE-MODULE.
042000     PERFORM 1500-GET-AN-EXISTENT-SAVING-NUMBER THRU 1500-GET-AN-EXISTENT-SAVING-NUMBER-EXIT.
042100     PERFORM 1600-GET-REC-DELETE-SEARCH-ANOTHER THRU 1600-GET-REC-DELETE-SEARCH-ANOTHER-EXIT
042200         UNTIL SAV-ID EQUAL ZEROES.
042300
042400 1400-DELETE-MODULE-EXIT.
042500     EXIT.
042600*---------------------------------------------------------------
042700
042800 1500-GET-AN-EXISTENT-SAVING-NUMBER.
042810*    Shared by 1400-DELETE-MODULE and 2200-INQUIRY-MODULE, so a
042820*    SAV-ID entered here can end up either deactivating the plan
042830*    or just displaying it - the caller decides, this paragraph
042840*    only confirms the ID is really on SAVING-FILE.
042900     DISPLAY " ".
043000     DISPLAY "SAVING ID (<ENTER> TO RETURN): ".
044000     ACCEPT SAV-ID.
044100
044200     IF SAV-ID NOT EQUAL ZEROES
044300         MOVE "Y" TO W-FOUND-SAVING-RECORD
044400         READ SAVING-FILE
044500             INVALID KEY MOVE "N" TO W-FOUND-SAVING-RECORD
044600         END-READ
044700         IF NOT FOUND-SAVING-RECORD
044800             DISPLAY "*** SAVING NOT FOUND *** <ENTER> TO CONTINUE"
044900             MOVE ZEROES TO SAV-ID
045000             ACCEPT DUMMY
045100         END-IF
045200     END-IF.
045300
045400 1500-GET-AN-EXISTENT-SAVING-NUMBER-EXIT.
045500     EXIT.
045600*---------------------------------------------------------------
045700
045800 1600-GET-REC-DELETE-SEARCH-ANOTHER.
045810*    CONFIRM-EXECUTION is forced once and then re-PERFORMed
045820*    UNTIL VALID-ANSWER - the library paragraph itself only
045830*    re-asks the Y/N question, it does not loop.
045900     DISPLAY "SAV-ID: " SAV-ID "  NAME: " SAV-NAME.
046000
046100     MOVE "DO YOU CONFIRM CLOSING THIS SAVING PLAN ?"
046200         TO W-CONFIRM-MESSAGE.
046300     PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT.
046400     PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER.
046500
046600     IF DELETING-IS-CONFIRMED
046700         PERFORM 1700-REMOVE-SAVING-FROM-ACCOUNT THRU 1700-REMOVE-SAVING-FROM-ACCOUNT-EXIT
046800     END-IF.
046900
047000     PERFORM 1500-GET-AN-EXISTENT-SAVING-NUMBER THRU 1500-GET-AN-EXISTENT-SAVING-NUMBER-EXIT.
047100
047200 1600-GET-REC-DELETE-SEARCH-ANOTHER-EXIT.
047300     EXIT.
047400*---------------------------------------------------------------
047500
047600 1700-REMOVE-SAVING-FROM-ACCOUNT.
047610*    SAV-PAY-DAY only moves past SAV-START-DATE once
047620*    SavingScheduler has posted a contribution against this
047630*    plan, so that comparison is the cheapest way to tell "has
047640*    money moved" without reading TRANSACTION-FILE.  A plan that
047650*    never posted is still withdrawable in full and is DELETEd
047660*    outright instead of carrying a dead ACTIVE = "N" row
047670*    forever.
047700     IF SAV-PAY-DAY > SAV-START-DATE
047800         MOVE "N" TO SAV-ACTIVE
047900         REWRITE SAVING-RECORD
048000             INVALID KEY
048100                 DISPLAY "*** ERROR REWRITING SAVING-FILE !!! ***"
048200         END-REWRITE
048300     ELSE
048400         MOVE SAV-ACCT-ID TO ACCT-ID
048500         READ BANK-ACCOUNT-FILE
048600             INVALID KEY
048700                 DISPLAY "*** ERROR READING BANK-ACCOUNT-FILE !!! ***"
048800         END-READ
048900         SUBTRACT SAV-AMOUNT FROM ACCT-SAVINGS-AMOUNT.
049000         REWRITE BANK-ACCOUNT-RECORD
049100             INVALID KEY
049200                 DISPLAY "*** ERROR REWRITING BANK-ACCOUNT-FILE !!! ***"
049300         END-REWRITE
049400         DELETE SAVING-FILE RECORD
049500             INVALID KEY
049600                 DISPLAY "*** ERROR DELETING SAVING-FILE !!! ***"
049700         END-DELETE
049800     END-IF.
049900
050000 1700-REMOVE-SAVING-FROM-ACCOUNT-EXIT.
050100     EXIT.
050200*---------------------------------------------------------------
050300
050400*---------------------------------------------------------------
050500* 1800-TRANSFER-MODULE - hasEnoughSavings / transferFromSavingToBalance.
050600*---------------------------------------------------------------
050700 1800-TRANSFER-MODULE.
050800     PERFORM 1900-GET-TRANSFER-ACCT-ID THRU 1900-GET-TRANSFER-ACCT-ID-EXIT.
050900     PERFORM 2000-GET-TRANSFER-ACCT-ID-AND-AMOUNT THRU 2000-GET-TRANSFER-ACCT-ID-AND-AMOUNT-EXIT
051000         UNTIL ACCT-ID EQUAL ZEROES.
051100
051200 1800-TRANSFER-MODULE-EXIT.
051300     EXIT.
051400*---------------------------------------------------------------
051500
051600 1900-GET-TRANSFER-ACCT-ID.
051610*    transferFromSavingToBalance starts here with just the
051620*    account number - the candidate amount and the
051630*    hasEnoughSavings check both live one paragraph down, once
051640*    ACCT-SAVINGS-AMOUNT is actually on hand to compare against.
051700     DISPLAY " ".
051800     DISPLAY "ACCOUNT NUMBER (<ENTER> TO RETURN): ".
052000     ACCEPT ACCT-ID.
052100
052200     IF ACCT-ID NOT EQUAL ZEROES
052300         MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
052400         READ BANK-ACCOUNT-FILE
052500             INVALID KEY MOVE "N" TO W-FOUND-ACCOUNT-RECORD
052600         END-READ
052700         IF NOT FOUND-ACCOUNT-RECORD
052800             DISPLAY "*** ACCOUNT NOT FOUND *** <ENTER> TO CONTINUE"
052900             MOVE ZEROES TO ACCT-ID
053000             ACCEPT DUMMY
053100         END-IF
053200     END-IF.
053300
053400 1900-GET-TRANSFER-ACCT-ID-EXIT.
053500     EXIT.
053600*---------------------------------------------------------------
053700
053800 2000-GET-TRANSFER-ACCT-ID-AND-AMOUNT.
053810*    hasEnoughSavings - the pot must cover the requested amount
053820*    and the amount must be positive; a transfer of zero or a
053830*    negative figure is rejected the same as an over-the-pot one,
053840*    W-CANDIDATE-AMOUNT is never trusted on its sign alone.
053900     DISPLAY "SAVINGS POT CURRENTLY HOLDS: " ACCT-SAVINGS-AMOUNT.
054000     DISPLAY "AMOUNT TO TRANSFER TO BALANCE: ".
055000     ACCEPT W-CANDIDATE-AMOUNT.
055100
055200     IF ACCT-SAVINGS-AMOUNT >= W-CANDIDATE-AMOUNT
055300         AND W-CANDIDATE-AMOUNT > ZERO
055400         PERFORM 2100-COMMIT-SAVINGS-TRANSFER THRU 2100-COMMIT-SAVINGS-TRANSFER-EXIT
055500     ELSE
055600         DISPLAY "*** NOT ENOUGH IN SAVINGS POT *** <ENTER>"
055700         ACCEPT DUMMY
055800     END-IF.
055900
056000     PERFORM 1900-GET-TRANSFER-ACCT-ID THRU 1900-GET-TRANSFER-ACCT-ID-EXIT.
056100
056200 2000-GET-TRANSFER-ACCT-ID-AND-AMOUNT-EXIT.
056300     EXIT.
056400*---------------------------------------------------------------
056500
056600 2100-COMMIT-SAVINGS-TRANSFER.
056610*    Moves the money first, posts the ledger entry second - the
056620*    TRANSACTION-FILE row is a record of what already happened
056630*    to ACCT-BALANCE/ACCT-SAVINGS-AMOUNT, not an instruction to
056640*    do it, so the account REWRITE has to succeed (or at least
056650*    be attempted) before TXN-ID is even drawn.
056700     ADD W-CANDIDATE-AMOUNT      TO ACCT-BALANCE.
056800     SUBTRACT W-CANDIDATE-AMOUNT FROM ACCT-SAVINGS-AMOUNT.
056900     REWRITE BANK-ACCOUNT-RECORD
057000         INVALID KEY
057100             DISPLAY "*** ERROR REWRITING BANK-ACCOUNT-FILE !!! ***"
057200     END-REWRITE.
057300
057400     PERFORM 9220-GET-NEXT-TXN-ID THRU 9220-GET-NEXT-TXN-ID-EXIT.
057500     MOVE ACCT-ID               TO TXN-ACCT-ID.
057600     MOVE W-CANDIDATE-AMOUNT    TO TXN-AMOUNT.
057700     MOVE "Credit from savings" TO TXN-DESCRIPTION.
057800     MOVE WS-TODAY-CCYYMMDD     TO TXN-DATE.
057900     MOVE "SAVING"              TO TXN-TYPE.
058000
058100     WRITE TRANSACTION-RECORD
058200         INVALID KEY
058300             DISPLAY "*** ERROR WRITING TRANSACTION-FILE !!! ***"
058400     END-WRITE.
058500
058600     DISPLAY "TRANSFER POSTED ! <ENTER> TO CONTINUE".
058700     ACCEPT DUMMY.
058800
058900 2100-COMMIT-SAVINGS-TRANSFER-EXIT.
059000     EXIT.
059100*---------------------------------------------------------------
059200
059300 2200-INQUIRY-MODULE.
059310*    Read-only - shares 1500 with the delete module but never
059320*    PERFORMs 1700-REMOVE-SAVING-FROM-ACCOUNT, so looking a plan
059330*    up can never close it.
059400     PERFORM 1500-GET-AN-EXISTENT-SAVING-NUMBER THRU 1500-GET-AN-EXISTENT-SAVING-NUMBER-EXIT.
059500     PERFORM 2300-SHOW-REC-AND-GET-ANOTHER THRU 2300-SHOW-REC-AND-GET-ANOTHER-EXIT UNTIL SAV-ID EQUAL ZEROES.
059600
059700 2200-INQUIRY-MODULE-EXIT.
059800     EXIT.
059900*---------------------------------------------------------------
060000
060100 2300-SHOW-REC-AND-GET-ANOTHER.
060110*    Dumps every field on the record as-is - this screen is for
060120*    operations to eyeball a plan, not a formatted customer
060130*    statement, so no edit-masking is applied to the amounts.
060200     DISPLAY "SAV-ID..............: " SAV-ID.
060300     DISPLAY "SAV-ACCT-ID..........: " SAV-ACCT-ID.
060400     DISPLAY "SAV-NAME.............: " SAV-NAME.
060500     DISPLAY "SAV-AMOUNT...........: " SAV-AMOUNT.
060600     DISPLAY "SAV-START-DATE.......: " SAV-START-DATE.
060700     DISPLAY "SAV-DURATION-MONTHS..: " SAV-DURATION-MONTHS.
060800     DISPLAY "SAV-PAY-DAY..........: " SAV-PAY-DAY.
060900     DISPLAY "SAV-ACTIVE...........: " SAV-ACTIVE.
061000     DISPLAY " ".
061100
061200     PERFORM 1500-GET-AN-EXISTENT-SAVING-NUMBER THRU 1500-GET-AN-EXISTENT-SAVING-NUMBER-EXIT.
061300
061400 2300-SHOW-REC-AND-GET-ANOTHER-EXIT.
061500     EXIT.
061600*---------------------------------------------------------------
061700
061800     COPY "PL-HELPERS.CBL".
061900     COPY "PL-NEXT-ID.CBL".
062000     COPY "PLDATE.CBL".
062100     COPY "PLGENERAL.CBL".
