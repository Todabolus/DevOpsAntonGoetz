000100*---------------------------------------------------------------
000200* SLSAVNG.CBL
000300*---------------------------------------------------------------
000400* FILE-CONTROL entry for the SAVING master.  The daily batch
000500* walks it sequentially by SAV-ID; the maintenance program
000600* also reads/rewrites/deletes at random by the same key.
000700*---------------------------------------------------------------
000800     SELECT SAVING-FILE ASSIGN TO "SAVNGMST"
000900         ORGANIZATION IS INDEXED
001000         ACCESS MODE IS DYNAMIC
001100         RECORD KEY IS SAV-ID
001200         FILE STATUS IS WS-SAVING-FILE-STATUS.
