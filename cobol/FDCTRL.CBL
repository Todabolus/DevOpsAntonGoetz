000100*---------------------------------------------------------------
000200* FDCTRL.CBL
000300*---------------------------------------------------------------
000400* Record layout for the CONTROL-FILE.  One-record file that
000500* hands out the next SAV-ID, INST-ID and TXN-ID the same way
000600* the old CONTROL-LAST-VOUCHER field used to hand out the next
000700* voucher number - always read, bumped, rewritten under the
000800* same key before a new master or ledger record is built.
000900*---------------------------------------------------------------
001000 FD  CONTROL-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  CONTROL-RECORD.
001400     05  CONTROL-KEY                  PIC 9(1).
001500     05  CONTROL-LAST-SAV-ID          PIC 9(6).
001600     05  CONTROL-LAST-INST-ID         PIC 9(6).
001700     05  CONTROL-LAST-TXN-ID          PIC 9(6).
001800     05  CONTROL-LAST-RUN-DATE        PIC 9(8).
001900     05  FILLER                       PIC X(20).
002000
002100*---------------------------------------------------------------
002200* CCYY/MM/DD breakdown of the last-run date, same Y2K
002300* remediation as the SAVING and INSTALLMENT masters (see
002400* FDSAVNG.CBL) - lets the batch driver test the stored year
002500* without a 2-digit window.  RJE 11/04/98 (Y2K PROJECT).
002600*---------------------------------------------------------------
002700 01  FILLER REDEFINES CONTROL-RECORD.
002800     05  FILLER                       PIC X(19).
002900     05  CONTROL-LAST-RUN-DATE-REDEF.
003000         10  CTRL-RUN-CCYY             PIC 9(4).
003100         10  CTRL-RUN-MM               PIC 9(2).
003200         10  CTRL-RUN-DD               PIC 9(2).
003300     05  FILLER                       PIC X(20).
003400
003500*---------------------------------------------------------------
003600* Table view of the three issued-ID counters, laid over the
003700* same bytes as CONTROL-LAST-SAV-ID/INST-ID/TXN-ID, so the
003800* control-file maintenance program can walk them with one
003900* PERFORM ... VARYING instead of three near-identical
004000* paragraphs.  MDW 07/12/99.
004100*---------------------------------------------------------------
004200 01  FILLER REDEFINES CONTROL-RECORD.
004300     05  FILLER                       PIC X(1).
004400     05  CONTROL-LAST-ID-TABLE         PIC 9(6) OCCURS 3 TIMES.
004500     05  FILLER                       PIC X(28).
