000100*---------------------------------------------------------------
000200* PLDATE.CBL
000300*---------------------------------------------------------------
000400* PROCEDURE DIVISION library for date entry and date math.
000500* COPY this at the foot of the calling program along with
000600* WSDATE.CBL in WORKING-STORAGE.
000700*
000800*    9600-GET-VALI-DATE-RETURN-GDTV-DATE
000900*       Prompts the operator with GDTV-DATE-HEADING, validates
001000*       MM-DD-CCYY against GDTV-FIRST-YEAR-VALID/LAST-YEAR-VALID
001100*       and returns GDTV-DATE.  Used by the plan-maintenance
001200*       programs to pick up SAV-START-DATE/INST-START-DATE.
001300*
001400*    9660-ADD-ONE-MONTH-TO-DATE
001500*       Advances GDTV-DATE-MM-DD-CCYY by one calendar month in
001600*       place, rolling CCYY over on a December pay day and
001700*       capping DD at the new month's last day (leap year
001800*       aware).  This is the pay-day advance the daily
001900*       schedulers call after a saving or installment has been
002000*       posted - added when the schedulers were built so the
002100*       old 2-digit-year date math in the voucher system would
002200*       not be carried into CCYY fields.  RJE 11/04/98.
002300*---------------------------------------------------------------
002400 9600-GET-VALI-DATE-RETURN-GDTV-DATE.
002500     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
002600     PERFORM 9630-BUILD-MONTH-NAME-MATRIX THRU 9630-BUILD-MONTH-NAME-MATRIX-EXIT.
002700
002800     PERFORM 9610-PROMPT-FOR-ONE-DATE THRU 9610-PROMPT-FOR-ONE-DATE-EXIT UNTIL GDTV-VALID-DATE-INFORMED.
002900
003000     IF GDTV-DATE-MM-DD-CCYY NOT = ZEROES
003100         MOVE GDTV-DATE-CCYY TO GDTV-DATE (1:4)
003200         MOVE GDTV-DATE-MM   TO GDTV-DATE (5:2)
003300         MOVE GDTV-DATE-DD   TO GDTV-DATE (7:2)
003400     END-IF.
003500
003600 9600-GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
003700     EXIT.
003800
003810*---------------------------------------------------------------
003820* Body of the date-entry loop above - broken out to its own
003830* paragraph so the PERFORM UNTIL has no inline statements.
003840*---------------------------------------------------------------
003850 9610-PROMPT-FOR-ONE-DATE.
003860     DISPLAY " ".
003870     DISPLAY GDTV-DATE-HEADING.
003880     ACCEPT GDTV-DATE-MM-DD-CCYY.
003890
003900     IF GDTV-DATE-MM-DD-CCYY = ZEROES
003910          AND GDTV-ACCEPT-EMPTY-DATE = "Y"
003920         MOVE ZEROES TO GDTV-DATE
003930         MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
003940     ELSE
003950         PERFORM 9620-CHECK-IF-GDTV-DATE-IS-VALID THRU 9620-CHECK-IF-GDTV-DATE-IS-VALID-EXIT
003960     END-IF.
003970
003980 9610-PROMPT-FOR-ONE-DATE-EXIT.
003990     EXIT.
004000
005000 9620-CHECK-IF-GDTV-DATE-IS-VALID.
005100     IF NOT GDTV-MONTH-VALID
005200         DISPLAY "*** MONTH INFORMED IS NOT VALID *** <ENTER>"
005300         ACCEPT GDTV-DUMMY
005400         GO TO 9620-CHECK-IF-GDTV-DATE-IS-VALID-EXIT
005500     END-IF.
005600
005700     IF GDTV-DATE-CCYY < GDTV-FIRST-YEAR-VALID
005800          OR GDTV-DATE-CCYY > GDTV-LAST-YEAR-VALID
005900         DISPLAY "*** YEAR INFORMED IS OUT OF RANGE *** <ENTER>"
006000         ACCEPT GDTV-DUMMY
006100         GO TO 9620-CHECK-IF-GDTV-DATE-IS-VALID-EXIT
006200     END-IF.
006300
006400     PERFORM 9640-BUILD-DAYS-IN-MONTH-TABLE THRU 9640-BUILD-DAYS-IN-MONTH-TABLE-EXIT.
006500     MOVE GDTV-DAYS-IN-MONTH (GDTV-DATE-MM) TO GDTV-WORK-DAYS-IN-MONTH.
006600
006700     IF GDTV-DATE-DD = ZEROES OR GDTV-DATE-DD > GDTV-WORK-DAYS-IN-MONTH
006800         DISPLAY "*** DAY INFORMED IS NOT VALID *** <ENTER>"
006900         ACCEPT GDTV-DUMMY
007000         GO TO 9620-CHECK-IF-GDTV-DATE-IS-VALID-EXIT
007100     END-IF.
007200
007300     MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.
007400
007500 9620-CHECK-IF-GDTV-DATE-IS-VALID-EXIT.
007600     EXIT.
007700
007800 9630-BUILD-MONTH-NAME-MATRIX.
007900     MOVE  1 TO GDTV-TABLE-MONTH-NUMBER (1).
008000     MOVE "JANUARY  " TO GDTV-TABLE-MONTH-NAME (1).
008100     MOVE  2 TO GDTV-TABLE-MONTH-NUMBER (2).
008200     MOVE "FEBRUARY " TO GDTV-TABLE-MONTH-NAME (2).
008300     MOVE  3 TO GDTV-TABLE-MONTH-NUMBER (3).
008400     MOVE "MARCH    " TO GDTV-TABLE-MONTH-NAME (3).
008500     MOVE  4 TO GDTV-TABLE-MONTH-NUMBER (4).
008600     MOVE "APRIL    " TO GDTV-TABLE-MONTH-NAME (4).
008700     MOVE  5 TO GDTV-TABLE-MONTH-NUMBER (5).
008800     MOVE "MAY      " TO GDTV-TABLE-MONTH-NAME (5).
008900     MOVE  6 TO GDTV-TABLE-MONTH-NUMBER (6).
009000     MOVE "JUNE     " TO GDTV-TABLE-MONTH-NAME (6).
009100     MOVE  7 TO GDTV-TABLE-MONTH-NUMBER (7).
009200     MOVE "JULY     " TO GDTV-TABLE-MONTH-NAME (7).
009300     MOVE  8 TO GDTV-TABLE-MONTH-NUMBER (8).
009400     MOVE "AUGUST   " TO GDTV-TABLE-MONTH-NAME (8).
009500     MOVE  9 TO GDTV-TABLE-MONTH-NUMBER (9).
009600     MOVE "SEPTEMBER" TO GDTV-TABLE-MONTH-NAME (9).
009700     MOVE 10 TO GDTV-TABLE-MONTH-NUMBER (10).
009800     MOVE "OCTOBER  " TO GDTV-TABLE-MONTH-NAME (10).
009900     MOVE 11 TO GDTV-TABLE-MONTH-NUMBER (11).
010000     MOVE "NOVEMBER " TO GDTV-TABLE-MONTH-NAME (11).
010100     MOVE 12 TO GDTV-TABLE-MONTH-NUMBER (12).
010200     MOVE "DECEMBER " TO GDTV-TABLE-MONTH-NAME (12).
010300
010400 9630-BUILD-MONTH-NAME-MATRIX-EXIT.
010500     EXIT.
010600
010700*---------------------------------------------------------------
010800* Loads GDTV-DAYS-IN-MONTH for the CCYY currently sitting in
010900* GDTV-DATE-CCYY, bumping February to 29 when 9650-CHECK-IF-LEAP-YEAR
011000* says the year qualifies.
011100*---------------------------------------------------------------
011200 9640-BUILD-DAYS-IN-MONTH-TABLE.
011300     MOVE 31 TO GDTV-DAYS-IN-MONTH (1).
011400     MOVE 28 TO GDTV-DAYS-IN-MONTH (2).
011500     MOVE 31 TO GDTV-DAYS-IN-MONTH (3).
011600     MOVE 30 TO GDTV-DAYS-IN-MONTH (4).
011700     MOVE 31 TO GDTV-DAYS-IN-MONTH (5).
011800     MOVE 30 TO GDTV-DAYS-IN-MONTH (6).
011900     MOVE 31 TO GDTV-DAYS-IN-MONTH (7).
012000     MOVE 31 TO GDTV-DAYS-IN-MONTH (8).
012100     MOVE 30 TO GDTV-DAYS-IN-MONTH (9).
012200     MOVE 31 TO GDTV-DAYS-IN-MONTH (10).
012300     MOVE 30 TO GDTV-DAYS-IN-MONTH (11).
012400     MOVE 31 TO GDTV-DAYS-IN-MONTH (12).
012500
012600     PERFORM 9650-CHECK-IF-LEAP-YEAR THRU 9650-CHECK-IF-LEAP-YEAR-EXIT.
012700     IF GDTV-YEAR-IS-LEAP
012800         MOVE 29 TO GDTV-DAYS-IN-MONTH (2)
012900     END-IF.
013000
013100 9640-BUILD-DAYS-IN-MONTH-TABLE-EXIT.
013200     EXIT.
013300
013400*---------------------------------------------------------------
013500* A year is leap when divisible by 4 and not by 100, unless it
013600* is also divisible by 400 - CCYY in GDTV-DATE-CCYY throughout.
013700*---------------------------------------------------------------
013800 9650-CHECK-IF-LEAP-YEAR.
013900     MOVE "N" TO W-GDTV-LEAP-YEAR-SWITCH.
014000     DIVIDE GDTV-DATE-CCYY BY 4
014100         GIVING GDTV-LEAP-YEAR-DUMMY-QUO
014200         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
014300     IF GDTV-LEAP-YEAR-REMAINDER NOT = ZERO
014400         GO TO 9650-CHECK-IF-LEAP-YEAR-EXIT
014500     END-IF.
014600
014700     DIVIDE GDTV-DATE-CCYY BY 100
014800         GIVING GDTV-LEAP-YEAR-DUMMY-QUO
014900         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
015000     IF GDTV-LEAP-YEAR-REMAINDER NOT = ZERO
015100         MOVE "Y" TO W-GDTV-LEAP-YEAR-SWITCH
015200         GO TO 9650-CHECK-IF-LEAP-YEAR-EXIT
015300     END-IF.
015400
015500     DIVIDE GDTV-DATE-CCYY BY 400
015600         GIVING GDTV-LEAP-YEAR-DUMMY-QUO
015700         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
015800     IF GDTV-LEAP-YEAR-REMAINDER = ZERO
015900         MOVE "Y" TO W-GDTV-LEAP-YEAR-SWITCH
016000     END-IF.
016100
016200 9650-CHECK-IF-LEAP-YEAR-EXIT.
016300     EXIT.
016400
016500*---------------------------------------------------------------
016600* Advances GDTV-DATE-MM-DD-CCYY in place by one calendar month.
016700* Caller loads the date to advance into GDTV-DATE-MM-DD-CCYY
016800* before the PERFORM and picks the result back up from the
016900* same field.  DD is capped at the new month's last day rather
017000* than spilling into the following month, which is what keeps
017100* a SAV-PAY-DAY of 01-31-CCYY from sliding to 03-03 after going
017200* through February.
017300*---------------------------------------------------------------
017400 9660-ADD-ONE-MONTH-TO-DATE.
017500     IF GDTV-DATE-MM = 12
017600         MOVE 1 TO GDTV-DATE-MM
017700         ADD 1 TO GDTV-DATE-CCYY
017800     ELSE
017900         ADD 1 TO GDTV-DATE-MM
018000     END-IF.
018100
018200     PERFORM 9640-BUILD-DAYS-IN-MONTH-TABLE THRU 9640-BUILD-DAYS-IN-MONTH-TABLE-EXIT.
018300     MOVE GDTV-DATE-MM TO GDTV-WORK-MONTH-INDEX.
018400     MOVE GDTV-DAYS-IN-MONTH (GDTV-WORK-MONTH-INDEX)
018500         TO GDTV-WORK-DAYS-IN-MONTH.
018600
018700     IF GDTV-DATE-DD > GDTV-WORK-DAYS-IN-MONTH
018800         MOVE GDTV-WORK-DAYS-IN-MONTH TO GDTV-DATE-DD
018900     END-IF.
019000
019100 9660-ADD-ONE-MONTH-TO-DATE-EXIT.
019200     EXIT.
019300
019400*---------------------------------------------------------------
019500* 9670-ADD-N-MONTHS-TO-DATE advances GDTV-DATE-MM-DD-CCYY by
019600* W-MONTHS-TO-ADD calendar months - used by the willNotExpire
019700* test to project SAV-START-DATE forward by
019800* SAV-DURATION-MONTHS in one call instead of the caller
019900* PERFORMing 9660-ADD-ONE-MONTH-TO-DATE in a loop of its own.
020000*---------------------------------------------------------------
020100 9670-ADD-N-MONTHS-TO-DATE.
020200     PERFORM 9680-ADD-ONE-MONTH-TO-DATE-AND-COUNT
020250         THRU 9680-ADD-ONE-MONTH-TO-DATE-AND-COUNT-EXIT
020300         VARYING GDTV-MONTHS-ADDED-COUNT FROM 1 BY 1
020400         UNTIL GDTV-MONTHS-ADDED-COUNT > W-MONTHS-TO-ADD.
020600
020700 9670-ADD-N-MONTHS-TO-DATE-EXIT.
020800     EXIT.
020900
021000 9680-ADD-ONE-MONTH-TO-DATE-AND-COUNT.
021100     PERFORM 9660-ADD-ONE-MONTH-TO-DATE THRU 9660-ADD-ONE-MONTH-TO-DATE-EXIT.
021200
021300 9680-ADD-ONE-MONTH-TO-DATE-AND-COUNT-EXIT.
021400     EXIT.
