000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     LEDGER-CONTROL-MAINTENANCE.
000500 AUTHOR.         M D WALSH.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   04/19/89.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 04/19/89   MDW   AP-0041   ORIGINAL PROGRAM - DISPLAYS AND   001
001600*                           CORRECTS THE ONE-RECORD CONTROL    001
001700*                           FILE (LAST SAV-ID / INST-ID /      001
001800*                           TXN-ID ISSUED, LAST BATCH RUN      001
001900*                           DATE).                              001
002000* 09/07/92   RJE   AP-0270   ADDED FIELD 4 (LAST BATCH RUN     002
002100*                           DATE) SO OPERATIONS CAN FORCE A    002
002200*                           RERUN OF THE DAILY POSTING JOB.    002
002300* 11/04/98   MDW   AP-0418   Y2K PROJECT - LAST RUN DATE IS     003
002400*                           NOW AN 8-DIGIT CCYYMMDD FIELD,     003
002500*                           NOT A 2-DIGIT YEAR WINDOW.          003
002600* 07/12/99   RJE   AP-0436   REMOVED THE OLD MANUAL DATE       004
002700*                           ENTRY PROMPT FOR TODAY'S DATE -    004
002800*                           THIS PROGRAM NEVER NEEDED IT, IT    004
002900*                           WAS COPIED OVER FROM THE VOUCHER    004
003000*                           SYSTEM TEMPLATE BY MISTAKE.         004
003010* 03/21/00   RJE   AP-0450   COMPILE FAILED - PLGENERAL.CBL'S  005
003020*                           9130-ASK-USER-IF-WANT-TO-COMPLETE AND    005
003030*                           9140-CONFIRM-IF-WANT-TO-QUIT PARAGRAPHS  005
003040*                           REFERENCE W-CONFIRM-MESSAGE,        005
003050*                           W-VALID-ANSWER-QUIT AND GDTV-DUMMY  005
003060*                           WHETHER THIS PROGRAM USES THEM OR   005
003070*                           NOT.  ADDED THE THREE FIELDS.       005
003080* 03/21/00   RJE   AP-0450   MSG-CONFIRMATION WAS NEVER READ -  005
003090*                           9130-ASK-USER-IF-WANT-TO-COMPLETE ONLY   005
003095*                           DISPLAYS ITS OWN FIXED MESSAGE.      005
003097*                           DROPPED IT AND CALLED CONFIRM-       005
003098*                           EXECUTION DIRECTLY SO THE PER-FIELD  005
003099*                           PROMPT IS THE ONE THAT ACTUALLY      005
003100*                           SHOWS ON THE SCREEN.                 005
003110*---------------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     COPY "SLCTRL.CBL".
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600     COPY "FDCTRL.CBL".
004700
004800 WORKING-STORAGE SECTION.
004900
005000 01  WS-CONTROL-FILE-STATUS            PIC XX.
005100     88  CONTROL-FILE-OK               VALUE "00".
005200
006100 01  W-CONTROL-MENU-OPTION              PIC 9.
006200     88  VALID-CONTROL-MENU-OPTION      VALUE 0 THROUGH 2.
006300
006400 01  W-ERROR-READING-CTRL-FILE          PIC X.
006500     88  ERROR-READING-CTRL-FILE        VALUE "Y".
006600
006700 01  W-ERROR-WRITING-CTRL-FILE          PIC X.
006800     88  ERROR-WRITING-CTRL-FILE        VALUE "Y".
006900
007000 01  W-VALID-ANSWER                     PIC X.
007100     88  VALID-ANSWER                   VALUE "Y", "N".
007200     88  SAVING-IS-CONFIRMED            VALUE "Y".
007300
007400 01  ENTRY-RECORD-FIELD                 PIC 9.
007500     88  VALID-FIELD                    VALUE 0 THROUGH 4.
007600
007610*---------------------------------------------------------------
007620* Remaining fields PLGENERAL.CBL's 9120-CONFIRM-EXECUTION/ASK-USER-
007630* IF-WANT-TO-COMPLETE/9140-CONFIRM-IF-WANT-TO-QUIT paragraphs
007640* reference - 9140-CONFIRM-IF-WANT-TO-QUIT is never PERFORMed here
007650* (there is no field-entry loop to escape out of), but the COPY
007660* still carries its text into the PROCEDURE DIVISION, so
007670* W-VALID-ANSWER-QUIT still has to exist.  See PLGENERAL.CBL's
007680* own header for the contract.
007690*---------------------------------------------------------------
007700 01  W-VALID-ANSWER-QUIT                PIC X.
007710     88  QUIT-IS-CONFIRMED              VALUE "Y".
007720 01  W-CONFIRM-MESSAGE                  PIC X(60).
007730 77  GDTV-DUMMY                         PIC X.
007740 77  ENTRY-CONTROL-LAST-SAV-ID          PIC 9(6).
007900 77  ENTRY-CONTROL-LAST-INST-ID         PIC 9(6).
008000 77  ENTRY-CONTROL-LAST-TXN-ID          PIC 9(6).
008100 01  ENTRY-CONTROL-LAST-RUN-DATE        PIC 9(8).
008150 01  FILLER REDEFINES ENTRY-CONTROL-LAST-RUN-DATE.
008160     05  ENTRY-RUN-CCYY                PIC 9(4).
008170     05  ENTRY-RUN-MM                   PIC 9(2).
008180     05  ENTRY-RUN-DD                   PIC 9(2).
008300 77  DUMMY                              PIC X.
008350*---------------------------------------------------------------
008400
008500 PROCEDURE DIVISION.
008600
008700     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
008800     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
008900         UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
009000            OR VALID-CONTROL-MENU-OPTION.
009100
009200     PERFORM 0200-DO-OPTIONS THRU 0200-DO-OPTIONS-EXIT UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
009300
009400 EXIT PROGRAM.
009500 STOP RUN.
009600*---------------------------------------------------------------
009700
009800 0100-GET-MENU-OPTION.
009810*    Just the two options this one-record file needs - look and
009820*    change - plus the usual zero-to-quit.
009900     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
010000     DISPLAY "                      LEDGER CONTROL-FILE MAINTENANCE PROGRAM".
010100     DISPLAY " ".
010200     DISPLAY "                          ------------------------------".
010300     DISPLAY "                          | 1 - DISPLAY CONTROL-FILE   |".
010400     DISPLAY "                          | 2 - CHANGE CONTROL-FILE    |".
010500     DISPLAY "                          | 0 - EXIT                   |".
010600     DISPLAY "                          ------------------------------".
010700     DISPLAY " ".
010800     DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
010900     PERFORM 9110-JUMP-LINE THRU 9110-JUMP-LINE-EXIT 13 TIMES.
011000     ACCEPT W-CONTROL-MENU-OPTION.
011100
011200     IF W-CONTROL-MENU-OPTION EQUAL ZERO
011300         DISPLAY "PROGRAM TERMINATED !"
011400     ELSE
011500         IF NOT VALID-CONTROL-MENU-OPTION
011600             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011700             ACCEPT DUMMY
011800         END-IF
011900     END-IF.
012000
012100 0100-GET-MENU-OPTION-EXIT.
012200     EXIT.
012300*---------------------------------------------------------------
012400
012500 0200-DO-OPTIONS.
012510*    CONTROL-FILE is opened and closed inside this one paragraph,
012520*    not in the driver above, since it is only ever touched while
012530*    an option is actually running - this screen does not need
012540*    the file held open across the whole menu loop the way the
012550*    saving/installment screens hold their files.
012600     OPEN I-O CONTROL-FILE.
012700     PERFORM 1200-READ-CONTROL-FILE-ONLY-RECORD THRU 1200-READ-CONTROL-FILE-ONLY-RECORD-EXIT.
012800
012900     IF ERROR-READING-CTRL-FILE
013000         DISPLAY "*** ERROR READING CONTROL-FILE !!! *** <ENTER> TO CONTINUE"
013100         ACCEPT DUMMY
013200     ELSE
013300         IF W-CONTROL-MENU-OPTION = 1
013400             PERFORM 0300-DISPLAY-CONTROL-RECORD THRU 0300-DISPLAY-CONTROL-RECORD-EXIT
013500             DISPLAY "<ENTER> TO RETURN"
013600             ACCEPT DUMMY
013700         ELSE
013800             PERFORM 0400-ASK-USER-WHICH-FIELD-TO-CHANGE THRU 0400-ASK-USER-WHICH-FIELD-TO-CHANGE-EXIT
013900             PERFORM 0600-CHANGE-SAVE-GET-ANOTHER-FIELD THRU 0600-CHANGE-SAVE-GET-ANOTHER-FIELD-EXIT
014000                 UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
014100         END-IF
014200     END-IF.
014300
014400     CLOSE CONTROL-FILE.
014500
014600     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
014700     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
014800         UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
014900            OR VALID-CONTROL-MENU-OPTION.
015000
015100 0200-DO-OPTIONS-EXIT.
015200     EXIT.
015300*---------------------------------------------------------------
015400
015500 0300-DISPLAY-CONTROL-RECORD.
015510*    All four values live on the one CONTROL-RECORD, so there is
015520*    no search to do here - just paint the current figures and
015530*    let 0400 decide whether anything needs changing.
015540     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
015700     DISPLAY "1) LAST SAVING-ID ISSUED.......: " CONTROL-LAST-SAV-ID.
015800     DISPLAY "2) LAST INSTALLMENT-ID ISSUED...: " CONTROL-LAST-INST-ID.
015900     DISPLAY "3) LAST TRANSACTION-ID ISSUED...: " CONTROL-LAST-TXN-ID.
016000     DISPLAY "4) LAST BATCH RUN DATE..........: " CONTROL-LAST-RUN-DATE.
016100     PERFORM 9110-JUMP-LINE THRU 9110-JUMP-LINE-EXIT 13 TIMES.
016200
016300 0300-DISPLAY-CONTROL-RECORD-EXIT.
016400     EXIT.
016500*---------------------------------------------------------------
016600
016700 0400-ASK-USER-WHICH-FIELD-TO-CHANGE.
016710*    First call always shows the menu once, even if the operator
016720*    is going to key a zero and quit straight away - the UNTIL
016730*    below only re-prompts when the first try came back invalid.
016740     PERFORM 0500-GET-A-FIELD-TO-CHANGE THRU 0500-GET-A-FIELD-TO-CHANGE-EXIT.
016900     PERFORM 0500-GET-A-FIELD-TO-CHANGE THRU 0500-GET-A-FIELD-TO-CHANGE-EXIT
017000         UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
017100            OR VALID-FIELD.
017200
017300 0400-ASK-USER-WHICH-FIELD-TO-CHANGE-EXIT.
017400     EXIT.
017500*---------------------------------------------------------------
017600
017700 0500-GET-A-FIELD-TO-CHANGE.
017800     PERFORM 1200-READ-CONTROL-FILE-ONLY-RECORD THRU 1200-READ-CONTROL-FILE-ONLY-RECORD-EXIT.
017900
017910*    Can't even READ the control record - kick the operator
017920*    straight out of the change loop rather than offer a menu
017930*    of fields against data we never actually fetched.
018000     IF NOT ERROR-READING-CTRL-FILE
018010         GO TO 0500-GET-A-FIELD-TO-CHANGE-SHOW-MENU.
018100     DISPLAY "*** ERROR READING CONTROL-FILE !!! *** <ENTER> TO CONTINUE".
018200     ACCEPT DUMMY.
018300     MOVE 0 TO ENTRY-RECORD-FIELD.
018350     GO TO 0500-GET-A-FIELD-TO-CHANGE-EXIT.
018400
018450 0500-GET-A-FIELD-TO-CHANGE-SHOW-MENU.
018500     PERFORM 0300-DISPLAY-CONTROL-RECORD THRU 0300-DISPLAY-CONTROL-RECORD-EXIT.
018600     DISPLAY "INFORM A FIELD TO CHANGE 1 TO 4 (<ENTER> TO RETURN)".
018700     ACCEPT ENTRY-RECORD-FIELD.
018800     IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
018900         IF NOT VALID-FIELD
019000             DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
019100             ACCEPT DUMMY
019200         END-IF
019300     END-IF.
019500
019600 0500-GET-A-FIELD-TO-CHANGE-EXIT.
019700     EXIT.
019800*---------------------------------------------------------------
019900
020000 0600-CHANGE-SAVE-GET-ANOTHER-FIELD.
020010*    ENTRY-RECORD-FIELD was already edited as 1-4 (or zero to
020020*    quit) back in 0500, so this is a plain dispatch - no ELSE
020030*    chain needed since the four fields are mutually exclusive.
020040     IF ENTRY-RECORD-FIELD = 1
020200         PERFORM 0700-GET-SAVE-CONTROL-LAST-SAV-ID THRU 0700-GET-SAVE-CONTROL-LAST-SAV-ID-EXIT
020300     END-IF.
020400     IF ENTRY-RECORD-FIELD = 2
020500         PERFORM 0800-GET-SAVE-CONTROL-LAST-INST-ID THRU 0800-GET-SAVE-CONTROL-LAST-INST-ID-EXIT
020600     END-IF.
020700     IF ENTRY-RECORD-FIELD = 3
020800         PERFORM 0900-GET-SAVE-CONTROL-LAST-TXN-ID THRU 0900-GET-SAVE-CONTROL-LAST-TXN-ID-EXIT
020900     END-IF.
021000     IF ENTRY-RECORD-FIELD = 4
021100         PERFORM 1000-GET-SAVE-CONTROL-LAST-RUN-DATE THRU 1000-GET-SAVE-CONTROL-LAST-RUN-DATE-EXIT
021200     END-IF.
021300
021400     PERFORM 0400-ASK-USER-WHICH-FIELD-TO-CHANGE THRU 0400-ASK-USER-WHICH-FIELD-TO-CHANGE-EXIT.
021500
021600 0600-CHANGE-SAVE-GET-ANOTHER-FIELD-EXIT.
021700     EXIT.
021800*---------------------------------------------------------------
021900
022000 0700-GET-SAVE-CONTROL-LAST-SAV-ID.
022010*    This and the three paragraphs below it are all cut from the
022020*    same cloth - accept the new value, skip the confirm/save
022030*    step entirely when nothing actually changed, otherwise ask
022040*    once and keep asking until the Y/N answer is a valid one.
022100     DISPLAY "INFORM A NEW VALUE FOR LAST SAVING-ID ISSUED: ".
022200     ACCEPT ENTRY-CONTROL-LAST-SAV-ID.
022300
022400     IF ENTRY-CONTROL-LAST-SAV-ID NOT EQUAL CONTROL-LAST-SAV-ID
022500         DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-LAST-SAV-ID
022600         MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO W-CONFIRM-MESSAGE
022650         PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT
022680         PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER
022700         IF SAVING-IS-CONFIRMED
022900             MOVE ENTRY-CONTROL-LAST-SAV-ID TO CONTROL-LAST-SAV-ID
023000             PERFORM 1100-SAVE-CHANGES-ON-CONTROL-RECORD THRU 1100-SAVE-CHANGES-ON-CONTROL-RECORD-EXIT
023100         END-IF
023200     END-IF.
023300
023400 0700-GET-SAVE-CONTROL-LAST-SAV-ID-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------
023700
023800 0800-GET-SAVE-CONTROL-LAST-INST-ID.
023810*    Same shape as 0700 above, one field over - kept as its own
023820*    paragraph rather than a table lookup, matching how the rest
023830*    of this screen names one paragraph per control field.
023900     DISPLAY "INFORM A NEW VALUE FOR LAST INSTALLMENT-ID ISSUED: ".
024000     ACCEPT ENTRY-CONTROL-LAST-INST-ID.
024100
024200     IF ENTRY-CONTROL-LAST-INST-ID NOT EQUAL CONTROL-LAST-INST-ID
024300         DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-LAST-INST-ID
024400         MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO W-CONFIRM-MESSAGE
024450         PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT
024480         PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER
024600         IF SAVING-IS-CONFIRMED
024700             MOVE ENTRY-CONTROL-LAST-INST-ID TO CONTROL-LAST-INST-ID
024800             PERFORM 1100-SAVE-CHANGES-ON-CONTROL-RECORD THRU 1100-SAVE-CHANGES-ON-CONTROL-RECORD-EXIT
024900         END-IF
025000     END-IF.
025100
025200 0800-GET-SAVE-CONTROL-LAST-INST-ID-EXIT.
025300     EXIT.
025400*---------------------------------------------------------------
025500
025600 0900-GET-SAVE-CONTROL-LAST-TXN-ID.
025610*    Same shape again - this is the field the posting programs
025620*    actually read every run to hand out the next transaction
025630*    number, so a wrong value here is the one most likely to be
025640*    noticed fast (duplicate or skipped transaction numbers).
025700     DISPLAY "INFORM A NEW VALUE FOR LAST TRANSACTION-ID ISSUED: ".
025800     ACCEPT ENTRY-CONTROL-LAST-TXN-ID.
025900
026000     IF ENTRY-CONTROL-LAST-TXN-ID NOT EQUAL CONTROL-LAST-TXN-ID
026100         DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-LAST-TXN-ID
026200         MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO W-CONFIRM-MESSAGE
026250         PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT
026280         PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER
026400         IF SAVING-IS-CONFIRMED
026500             MOVE ENTRY-CONTROL-LAST-TXN-ID TO CONTROL-LAST-TXN-ID
026600             PERFORM 1100-SAVE-CHANGES-ON-CONTROL-RECORD THRU 1100-SAVE-CHANGES-ON-CONTROL-RECORD-EXIT
026700         END-IF
026800     END-IF.
026900
027000 0900-GET-SAVE-CONTROL-LAST-TXN-ID-EXIT.
027100     EXIT.
027200*---------------------------------------------------------------
027300
027400 1000-GET-SAVE-CONTROL-LAST-RUN-DATE.
027410*    Last of the four - this is the date the daily batch checks
027420*    to decide if it has already run today, so a hand-change
027430*    here is only ever done under supervisor direction, e.g.
027440*    to force a missed run to be re-driven.
027500     DISPLAY "INFORM A NEW VALUE FOR LAST BATCH RUN DATE (CCYYMMDD): ".
027600     ACCEPT ENTRY-CONTROL-LAST-RUN-DATE.
027700
027800     IF ENTRY-CONTROL-LAST-RUN-DATE NOT EQUAL CONTROL-LAST-RUN-DATE
027900         DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-LAST-RUN-DATE
028000         MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO W-CONFIRM-MESSAGE
028050         PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT
028080         PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER
028200         IF SAVING-IS-CONFIRMED
028300             MOVE ENTRY-CONTROL-LAST-RUN-DATE TO CONTROL-LAST-RUN-DATE
028400             PERFORM 1100-SAVE-CHANGES-ON-CONTROL-RECORD THRU 1100-SAVE-CHANGES-ON-CONTROL-RECORD-EXIT
028500         END-IF
028600     END-IF.
028700
028800 1000-GET-SAVE-CONTROL-LAST-RUN-DATE-EXIT.
028900     EXIT.
029000*---------------------------------------------------------------
029100
029200 1100-SAVE-CHANGES-ON-CONTROL-RECORD.
029210*    Common REWRITE step shared by all four field-change
029220*    paragraphs above - the field itself was already MOVEd into
029230*    the record before this is PERFORMed, so there is nothing
029240*    left to do here but commit it and report success/failure.
029300     PERFORM 1300-WRITE-CONTROL-FILE-ONLY-RECORD THRU 1300-WRITE-CONTROL-FILE-ONLY-RECORD-EXIT.
029400
029500     IF ERROR-WRITING-CTRL-FILE
029600         DISPLAY "*** ERROR DURING REWRITING OF CONTROL-FILE ! ***"
029700         ACCEPT DUMMY
029800     ELSE
029900         DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
030000         ACCEPT DUMMY
030100     END-IF.
030200
030300 1100-SAVE-CHANGES-ON-CONTROL-RECORD-EXIT.
030400     EXIT.
030500*---------------------------------------------------------------
030600
030700 1200-READ-CONTROL-FILE-ONLY-RECORD.
030710*    CONTROL-FILE is a one-record file, keyed 1 always - there is
030720*    no operator-entered key on this screen at all, unlike every
030730*    other maintenance screen in this system.
030800     MOVE 1 TO CONTROL-KEY.
030900     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
031000
031100     READ CONTROL-FILE
031200         INVALID KEY
031300             MOVE "Y" TO W-ERROR-READING-CTRL-FILE
031400     END-READ.
031500
031600 1200-READ-CONTROL-FILE-ONLY-RECORD-EXIT.
031700     EXIT.
031800*---------------------------------------------------------------
031900
032000 1300-WRITE-CONTROL-FILE-ONLY-RECORD.
032010*    REWRITE, not WRITE - the one record on this file was put
032020*    there once by a long-ago one-time setup job and is never
032030*    added to or deleted again, only ever updated in place.
032100     MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
032200
032300     REWRITE CONTROL-RECORD
032400         INVALID KEY
032500             MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE
032600     END-REWRITE.
032700
032800 1300-WRITE-CONTROL-FILE-ONLY-RECORD-EXIT.
032900     EXIT.
033000*---------------------------------------------------------------
033100
033200     COPY "PLGENERAL.CBL".
