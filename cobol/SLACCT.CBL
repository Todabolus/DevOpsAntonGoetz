000100*---------------------------------------------------------------
000200* SLACCT.CBL
000300*---------------------------------------------------------------
000400* FILE-CONTROL entry for the BANK-ACCOUNT master.
000500* Accessed both sequentially (daily batch) and at random by
000600* ACCT-ID (resolving SAV-ACCT-ID / INST-ACCT-ID / TXN-ACCT-ID
000700* back to the owning account during a posting run).
000800*---------------------------------------------------------------
000900     SELECT BANK-ACCOUNT-FILE ASSIGN TO "ACCTMAST"
001000         ORGANIZATION IS INDEXED
001100         ACCESS MODE IS DYNAMIC
001200         RECORD KEY IS ACCT-ID
001300         FILE STATUS IS WS-ACCT-FILE-STATUS.
