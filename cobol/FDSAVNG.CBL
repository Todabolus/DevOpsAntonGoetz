000100*---------------------------------------------------------------
000200* FDSAVNG.CBL
000300*---------------------------------------------------------------
000400* Record layout for the SAVING master file (one row per
000500* recurring savings plan).  SAV-PAY-DAY carries the next (or
000600* overdue) contribution date and is advanced a month at a
000700* time by the daily run; SAV-ACTIVE drops to "N" once the
000800* plan has run its course.
000900*---------------------------------------------------------------
001000 FD  SAVING-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  SAVING-RECORD.
001400     05  SAV-ID                       PIC 9(6).
001500     05  SAV-ACCT-ID                  PIC 9(6).
001600     05  SAV-NAME                     PIC X(40).
001700     05  SAV-DESCRIPTION              PIC X(80).
001800     05  SAV-AMOUNT                   PIC S9(9)V99.
001900     05  SAV-START-DATE               PIC 9(8).
002000     05  SAV-DURATION-MONTHS          PIC 9(3).
002100     05  SAV-PAY-DAY                  PIC 9(8).
002200     05  SAV-ACTIVE                   PIC X(1).
002300         88  SAV-IS-ACTIVE            VALUE "Y".
002400         88  SAV-IS-INACTIVE          VALUE "N".
002500     05  FILLER                       PIC X(20).
002600
002700*---------------------------------------------------------------
002800* CCYY/MM/DD breakdowns of the two dates, needed by the
002900* pay-day month-advance routine (PLDATE) and by the willNotExpire
003000* comparison.  Added when the scheduler was converted off the
003100* old 2-digit-year pay-day field.  RJE 11/04/98 (Y2K PROJECT).
003200*---------------------------------------------------------------
003300 01  FILLER REDEFINES SAVING-RECORD.
003400     05  FILLER                       PIC X(52).
003500     05  FILLER                       PIC X(80).
003600     05  SAV-AMOUNT-REDEF             PIC S9(9)V99.
003700     05  SAV-START-DATE-REDEF.
003800         10  SAV-START-CCYY           PIC 9(4).
003900         10  SAV-START-MM             PIC 9(2).
004000         10  SAV-START-DD             PIC 9(2).
004100     05  SAV-DURATION-MONTHS-REDEF    PIC 9(3).
004200     05  SAV-PAY-DAY-REDEF.
004300         10  SAV-PAY-CCYY             PIC 9(4).
004400         10  SAV-PAY-MM               PIC 9(2).
004500         10  SAV-PAY-DD               PIC 9(2).
004600     05  FILLER                       PIC X(21).
