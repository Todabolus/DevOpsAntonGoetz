000100*---------------------------------------------------------------
000200* SLTRANS.CBL
000300*---------------------------------------------------------------
000400* FILE-CONTROL entry for the TRANSACTION ledger.  Append-only
000500* within a run; opened I-O so the daily-limit check can also
000600* read it back for today's postings before a new one is
000700* written.
000800*---------------------------------------------------------------
000900     SELECT TRANSACTION-FILE ASSIGN TO "TRANLDGR"
001000         ORGANIZATION IS INDEXED
001100         ACCESS MODE IS DYNAMIC
001200         RECORD KEY IS TXN-ID
001300         FILE STATUS IS WS-TRANS-FILE-STATUS.
