000100*---------------------------------------------------------------
000200* WSDATE.CBL
000300*---------------------------------------------------------------
000400* WORKING-STORAGE to be used by PLDATE.CBL.
000500*
000600* Carried forward from the old voucher system's date library,
000700* still keyed by the GDTV- prefix.  Extended 11/04/98 with the
000800* days-per-month table (GDTV-TABLE-DAYS-IN-MONTH) and the
000900* leap-year switch the scheduler needs to add one calendar
001000* month to a pay-day without going through FUNCTION
001100* CURRENT-DATE or any other intrinsic function.  RJE.
001200*---------------------------------------------------------------
001300*    Variables received from the calling program:
001400*
001500*       GDTV-DATE-HEADING      - heading to show the operator
001600*       GDTV-FIRST-YEAR-VALID  - first year-limit valid
001700*       GDTV-LAST-YEAR-VALID   - last year-limit valid
001800*       GDTV-ACCEPT-EMPTY-DATE - "Y" or "N"
001900*
002000*    Variable returned to the calling program:
002100*
002200*       GDTV-DATE (format CCYY-MM-DD)
002300*---------------------------------------------------------------
002400 01  GDTV-DATE-MM-DD-CCYY              PIC 9(8).
002500 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
002600     05  GDTV-DATE-MM                  PIC 99.
002700         88  GDTV-MONTH-VALID          VALUE 1 THROUGH 12.
002800     05  GDTV-DATE-DD                  PIC 99.
002900     05  GDTV-DATE-CCYY                PIC 9999.
003000
003100 01  GDTV-MATRIX.
003200     02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
003300         05  GDTV-TABLE-MONTH-NUMBER   PIC 99.
003400         05  GDTV-TABLE-MONTH-NAME     PIC X(09).
003500
003600*---------------------------------------------------------------
003700* Days-per-month table used by 9660-ADD-ONE-MONTH-TO-DATE in
003800* PLDATE.CBL when the scheduler rolls a SAV-PAY-DAY or
003900* INST-PAY-DAY forward.  February carries 28; the leap-year
004000* switch below bumps the working copy of it to 29 for the
004100* current CCYY before the table is consulted.
004200*---------------------------------------------------------------
004300 01  GDTV-TABLE-DAYS-IN-MONTH          COMP.
004400     02  GDTV-DAYS-IN-MONTH OCCURS 12 TIMES PIC 99.
004500
004600 01  W-GDTV-LEAP-YEAR-SWITCH           PIC X.
004700     88  GDTV-YEAR-IS-LEAP             VALUE "Y".
004800     88  GDTV-YEAR-IS-NOT-LEAP         VALUE "N".
004900
005000 01  W-GDTV-VALID-DATE-INFORMED        PIC X.
005100     88  GDTV-VALID-DATE-INFORMED      VALUE "Y".
005200
005300 77  GDTV-DATE-TEMP-FOR-CALC           PIC 9(12).
005400 77  GDTV-LEAP-YEAR-REMAINDER          PIC 999 COMP.
005500 77  GDTV-DUMMY                        PIC X.
005600 77  GDTV-LEAP-YEAR-DUMMY-QUO          PIC 9999 COMP.
005700 77  GDTV-WORK-DAYS-IN-MONTH           PIC 99 COMP.
005800 77  GDTV-WORK-MONTH-INDEX             PIC 99 COMP.
005810 77  GDTV-MONTHS-ADDED-COUNT           PIC 99 COMP.
005820 77  W-MONTHS-TO-ADD                   PIC 9(3) COMP.
005900
006000*---------- Values received from calling program
006100 77  GDTV-ACCEPT-EMPTY-DATE            PIC X.
006200 77  GDTV-DATE-HEADING                 PIC X(79).
006300 77  GDTV-FIRST-YEAR-VALID             PIC 9(4).
006400 77  GDTV-LAST-YEAR-VALID              PIC 9(4).
006500
006600*---------- Value returned to calling program
006700 77  GDTV-DATE                         PIC 9(8).
006800*                                        format returned CCYY-MM-DD
