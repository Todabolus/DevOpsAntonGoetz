000100*---------------------------------------------------------------
000200* SLINSTL.CBL
000300*---------------------------------------------------------------
000400* FILE-CONTROL entry for the INSTALLMENT master.  Walked
000500* sequentially by INST-ID during the daily run; read/rewritten/
000600* deleted at random by the same key from the maintenance
000700* program.
000800*---------------------------------------------------------------
000900     SELECT INSTALLMENT-FILE ASSIGN TO "INSTLMST"
001000         ORGANIZATION IS INDEXED
001100         ACCESS MODE IS DYNAMIC
001200         RECORD KEY IS INST-ID
001300         FILE STATUS IS WS-INSTL-FILE-STATUS.
