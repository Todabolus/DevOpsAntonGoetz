000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     BANK-ACCOUNT-MAINTENANCE.
000500 AUTHOR.         M D WALSH.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   02/14/94.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 02/14/94   MDW   AP-0500   ORIGINAL PROGRAM - OPERATOR       001
001600*                           SCREEN TO ACCEPT A BANK ACCOUNT    001
001700*                           NUMBER ALREADY ISSUED BY THE       001
001800*                           ACCOUNT-OPENING SYSTEM UPSTREAM    001
001900*                           AND BRING IT ONTO THE LEDGER'S     001
002000*                           OWN BANK-ACCOUNT-FILE, SO THE      001
002100*                           DAILY POSTING RUN HAS SOMETHING    001
002200*                           TO POST AGAINST.  DOES NOT ISSUE   001
002300*                           ACCOUNT NUMBERS OR CARRY NAME/     001
002400*                           ADDRESS/LOGIN DATA - THAT STAYS    001
002500*                           ON THE FRONT-END SYSTEM.            001
002600* 08/30/95   RJE   AP-0507   ADDED OPTION 2 - LOOK UP AN       002
002700*                           ACCOUNT ALREADY ON FILE, SAME      002
002800*                           REQUEST AS THE ONE HONORED FOR     002
002900*                           THE SAVING AND INSTALLMENT         002
003000*                           SCREENS LAST YEAR.                 002
003100* 11/09/98   MDW   AP-0513   Y2K PROJECT - NO DATE FIELDS ON    003
003200*                           THIS RECORD, NOTHING TO CHANGE -    003
003300*                           REVIEWED AND SIGNED OFF ANYWAY      003
003400*                           PER THE PROJECT CHECKLIST.          003
003500* 03/02/00   TLK   AP-0526   BRANCH-RANGE EDIT ADDED TO THE    004
003600*                           ACCOUNT NUMBER PROMPT - OPERATIONS  004
003700*                           WERE KEYING IN TEST NUMBERS FROM    004
003800*                           THE WRONG BRANCH BLOCK.             004
003900*---------------------------------------------------------------
004000
004100*---------------------------------------------------------------
004200* This program is deliberately thin.  Everything about WHO owns
004300* an account (name, address, login, the rest of UserService)
004400* is handled on the front-end system and never crosses into
004500* this file - the only thing the ledger side needs is ACCT-ID,
004600* the owning ACCT-USER-ID foreign key, the opening balance and
004700* daily limit, and somewhere to run HelperFunctions'
004800* validateBankAccount before the record is trusted with real
004900* postings.  ACCT-SAVINGS-AMOUNT always starts at zero - a
005000* fresh account cannot already have money in its savings pot.
005100*---------------------------------------------------------------
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     COPY "SLACCT.CBL".
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600     COPY "FDACCT.CBL".
006700
006800 WORKING-STORAGE SECTION.
006900
007000 01  WS-ACCT-FILE-STATUS               PIC XX.
007100     88  ACCOUNT-FILE-OK               VALUE "00".
007200
007300 01  W-ACCT-MENU-OPTION                PIC 9.
007400     88  VALID-ACCT-MENU-OPTION        VALUE 0 THROUGH 2.
007500
007600 01  W-FOUND-ACCOUNT-RECORD            PIC X.
007700     88  FOUND-ACCOUNT-RECORD          VALUE "Y".
007800
007900 01  W-VALID-ANSWER                    PIC X.
008000     88  VALID-ANSWER                  VALUE "Y" "N".
008100
008200 01  W-VALID-ANSWER-QUIT               PIC X.
008300     88  QUIT-IS-CONFIRMED             VALUE "Y".
008400
008500*---------------------------------------------------------------
008600* Fields required by the COPYd library paragraphs.
008700*---------------------------------------------------------------
008800 01  W-VALID-RECORD-SWITCH             PIC X.
008900     88  VALID-RECORD                  VALUE "Y".
009000     88  INVALID-RECORD                VALUE "N".
009100 01  W-HELPER-NON-BLANK-FOUND          PIC X.
009200     88  HELPER-NON-BLANK-FOUND        VALUE "Y".
009300
009400 01  W-CONFIRM-MESSAGE                 PIC X(60).
009500
009600*---------------------------------------------------------------
009700* Working copy of the entered account number, broken down into
009800* its branch and sequence portions the same way FDACCT.CBL lays
009900* out the stored ACCT-ID-REDEF - let the operator key the whole
010000* six digits in one ACCEPT, then edit the branch half of it
010100* without a second field on the screen.  TLK 03/02/00.
010200*---------------------------------------------------------------
010300 01  W-ACCT-ID-ENTRY                   PIC 9(6).
010400 01  FILLER REDEFINES W-ACCT-ID-ENTRY.
010500     05  W-ACCT-ID-ENTRY-BRANCH        PIC 9(2).
010600     05  W-ACCT-ID-ENTRY-SEQUENCE      PIC 9(4).
010700
010800 01  W-FIRST-VALID-BRANCH              PIC 99 VALUE 01.
010900 01  W-LAST-VALID-BRANCH               PIC 99 VALUE 89.
011000
011100*---------------------------------------------------------------
011200* Session counters.  Laid over the same bytes a second time as
011300* a two-element COMP table so 1600-SHOW-SESSION-TOTALS can walk
011400* both figures with one PERFORM VARYING instead of two nearly
011500* identical DISPLAY statements - the same trick FDCTRL.CBL's
011600* CONTROL-LAST-ID-TABLE uses for the three issued-ID counters.
011700* MDW 02/14/94.
011800*---------------------------------------------------------------
011900 01  W-SESSION-COUNTS.
012000     05  W-ACCOUNTS-OPENED-COUNT       PIC 9(5) COMP.
012100     05  W-ACCOUNTS-REJECTED-COUNT     PIC 9(5) COMP.
012200 01  FILLER REDEFINES W-SESSION-COUNTS.
012300     05  W-SESSION-COUNTS-TABLE        PIC 9(5) COMP OCCURS 2 TIMES.
012400
012500 01  W-TABLE-INDEX                     PIC 9 COMP.
012600
012700 77  DUMMY                             PIC X.
012800*---------------------------------------------------------------
012900
013000 PROCEDURE DIVISION.
013100
013200     MOVE ZERO TO W-ACCOUNTS-OPENED-COUNT.
013300     MOVE ZERO TO W-ACCOUNTS-REJECTED-COUNT.
013400
013500     OPEN I-O BANK-ACCOUNT-FILE.
013600
013700     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
013800     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
013900         UNTIL W-ACCT-MENU-OPTION EQUAL ZERO
014000            OR VALID-ACCT-MENU-OPTION.
014100
014200     PERFORM 0200-DO-OPTIONS THRU 0200-DO-OPTIONS-EXIT UNTIL W-ACCT-MENU-OPTION EQUAL ZERO.
014300
014400     PERFORM 1600-SHOW-SESSION-TOTALS THRU 1600-SHOW-SESSION-TOTALS-EXIT.
014500
014600     CLOSE BANK-ACCOUNT-FILE.
014700
014800 EXIT PROGRAM.
014900 STOP RUN.
015000*---------------------------------------------------------------
015100
015200 0100-GET-MENU-OPTION.
015210*    Only two real options - open and look up - since the
015220*    account-closing/identity side of this system is carried by
015230*    the front-end system per AP-0500's NON-GOALS note above.
015300     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
015400     DISPLAY "                     BANK ACCOUNT MAINTENANCE PROGRAM".
015500     DISPLAY " ".
015600     DISPLAY "                         -------------------------------".
015700     DISPLAY "                         | 1 - OPEN A BANK ACCOUNT     |".
015800     DISPLAY "                         | 2 - LOOK UP A BANK ACCOUNT  |".
015900     DISPLAY "                         | 0 - EXIT                    |".
016000     DISPLAY "                         -------------------------------".
016100     DISPLAY " ".
016200     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
016300     PERFORM 9110-JUMP-LINE THRU 9110-JUMP-LINE-EXIT 11 TIMES.
016400     ACCEPT W-ACCT-MENU-OPTION.
016500
016600     IF W-ACCT-MENU-OPTION EQUAL ZERO
016700         DISPLAY "PROGRAM TERMINATED !"
016800     ELSE
016900         IF NOT VALID-ACCT-MENU-OPTION
017000             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
017100             ACCEPT DUMMY
017200         END-IF
017300     END-IF.
017400
017500 0100-GET-MENU-OPTION-EXIT.
017600     EXIT.
017700*---------------------------------------------------------------
017800
017900 0200-DO-OPTIONS.
017910*    BANK-ACCOUNT-FILE is opened once for the whole run, in the
017920*    mainline below, same as every other maintenance screen in
017930*    this system - not reopened here per option the way
017940*    ledger-control-maintenance does for its one-record file.
018000     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
018100
018200     IF W-ACCT-MENU-OPTION = 1
018300         PERFORM 0300-ADD-MODULE THRU 0300-ADD-MODULE-EXIT
018400     END-IF.
018500     IF W-ACCT-MENU-OPTION = 2
018600         PERFORM 1200-INQUIRY-MODULE THRU 1200-INQUIRY-MODULE-EXIT
018700     END-IF.
018800
018900     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
019000     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
019100         UNTIL W-ACCT-MENU-OPTION EQUAL ZERO
019200            OR VALID-ACCT-MENU-OPTION.
019300
019400 0200-DO-OPTIONS-EXIT.
019500     EXIT.
019600*---------------------------------------------------------------
019700
019800*---------------------------------------------------------------
019900* 0300-ADD-MODULE - brings one upstream-issued account number
020000* onto the ledger's BANK-ACCOUNT-FILE.  validateBankAccount
020100* (9540 in PL-HELPERS.CBL) is run as a final belt check before
020200* the WRITE, on top of the per-field retry loops below.
020300*---------------------------------------------------------------
020400 0300-ADD-MODULE.
020500     MOVE "N" TO W-VALID-ANSWER-QUIT.
020600     PERFORM 0400-ADD-REC-GET-ANOTHER THRU 0400-ADD-REC-GET-ANOTHER-EXIT UNTIL QUIT-IS-CONFIRMED.
020700
020800 0300-ADD-MODULE-EXIT.
020900     EXIT.
021000*---------------------------------------------------------------
021100
021200 0400-ADD-REC-GET-ANOTHER.
021300     MOVE SPACES TO BANK-ACCOUNT-RECORD.
021400     MOVE ZEROES TO ACCT-ID.
021500     MOVE ZEROES TO ACCT-USER-ID.
021600     MOVE ZEROES TO ACCT-BALANCE.
021700     MOVE ZEROES TO ACCT-DAILY-LIMIT.
021800     MOVE ZEROES TO ACCT-SAVINGS-AMOUNT.
021900
022000     PERFORM 0500-GET-FIELDS THRU 0500-GET-FIELDS-EXIT.
022100
022200     IF ACCT-ID NOT EQUAL ZEROES AND NOT QUIT-IS-CONFIRMED
022300         PERFORM 9540-VALIDATE-BANK-ACCOUNT THRU 9540-VALIDATE-BANK-ACCOUNT-EXIT
022400         IF VALID-RECORD
022500             PERFORM 1100-COMMIT-NEW-ACCOUNT THRU 1100-COMMIT-NEW-ACCOUNT-EXIT
022600             ADD 1 TO W-ACCOUNTS-OPENED-COUNT
022700         ELSE
022800             DISPLAY "*** ACCOUNT REJECTED BY VALIDATION *** <ENTER>"
022900             ACCEPT DUMMY
023000             ADD 1 TO W-ACCOUNTS-REJECTED-COUNT
023100         END-IF
023200     END-IF.
023300
023400 0400-ADD-REC-GET-ANOTHER-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------
023700
023800 0500-GET-FIELDS.
023900     MOVE "N" TO W-VALID-ANSWER-QUIT.
024000
024100     PERFORM 0600-GET-NEW-ACCT-ID THRU 0600-GET-NEW-ACCT-ID-EXIT
024200         UNTIL (ACCT-ID NOT EQUAL ZEROES AND NOT FOUND-ACCOUNT-RECORD)
024300            OR QUIT-IS-CONFIRMED.
024400
024500     PERFORM 0800-GET-ACCT-USER-ID THRU 0800-GET-ACCT-USER-ID-EXIT
024600         UNTIL ACCT-USER-ID NOT EQUAL ZEROES OR QUIT-IS-CONFIRMED.
024700
024800     PERFORM 0900-GET-ACCT-NAME THRU 0900-GET-ACCT-NAME-EXIT
024900         UNTIL ACCT-NAME NOT EQUAL SPACES OR QUIT-IS-CONFIRMED.
025000
025100     PERFORM 1000-GET-ACCT-BALANCE THRU 1000-GET-ACCT-BALANCE-EXIT
025200         UNTIL QUIT-IS-CONFIRMED.
025300
025400     PERFORM 1050-GET-ACCT-DAILY-LIMIT THRU 1050-GET-ACCT-DAILY-LIMIT-EXIT
025500         UNTIL QUIT-IS-CONFIRMED.
025600
025700     IF ACCT-ID NOT EQUAL ZEROES AND QUIT-IS-CONFIRMED
025800         DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
025900         ACCEPT DUMMY
026000     END-IF.
026100
026200 0500-GET-FIELDS-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------
026500
026600*---------------------------------------------------------------
026700* 0600-GET-NEW-ACCT-ID - the account number is never issued by
026800* this program, only accepted from operations paperwork, so it
026900* is edited two ways before it is trusted: the branch half must
027000* fall in this shop's live branch block (AP-0526), and the whole
027100* six digits must not already be on file (0700).
027200*---------------------------------------------------------------
027300 0600-GET-NEW-ACCT-ID.
027400     MOVE "N" TO W-FOUND-ACCOUNT-RECORD.
027500     DISPLAY " ".
027600     DISPLAY "1) ACCOUNT NUMBER (AS ISSUED BY ACCOUNT OPENING): ".
027700     ACCEPT W-ACCT-ID-ENTRY.
027800
027900     IF W-ACCT-ID-ENTRY EQUAL ZEROES
028000         GO TO 0600-GET-NEW-ACCT-ID-QUIT-CHECK.
028100
028200     IF W-ACCT-ID-ENTRY-BRANCH < W-FIRST-VALID-BRANCH
028300            OR W-ACCT-ID-ENTRY-BRANCH > W-LAST-VALID-BRANCH
028400         DISPLAY "ACCOUNT NUMBER IS OUTSIDE A LIVE BRANCH BLOCK !"
028500         MOVE ZEROES TO W-ACCT-ID-ENTRY
028600         GO TO 0600-GET-NEW-ACCT-ID-QUIT-CHECK.
028700
028800     MOVE W-ACCT-ID-ENTRY TO ACCT-ID.
028900     PERFORM 0700-CHECK-ACCT-ID-NOT-ON-FILE THRU 0700-CHECK-ACCT-ID-NOT-ON-FILE-EXIT.
029000     IF FOUND-ACCOUNT-RECORD
029100         DISPLAY "THAT ACCOUNT NUMBER IS ALREADY ON FILE !"
029200         MOVE ZEROES TO ACCT-ID
029300         MOVE ZEROES TO W-ACCT-ID-ENTRY.
029400
029500 0600-GET-NEW-ACCT-ID-QUIT-CHECK.
029600     IF W-ACCT-ID-ENTRY EQUAL ZEROES
029700         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
029800     END-IF.
029900
030000 0600-GET-NEW-ACCT-ID-EXIT.
030100     EXIT.
030200*---------------------------------------------------------------
030300
030400 0700-CHECK-ACCT-ID-NOT-ON-FILE.
030500     READ BANK-ACCOUNT-FILE
030600         INVALID KEY
030700             MOVE "N" TO W-FOUND-ACCOUNT-RECORD
030800         NOT INVALID KEY
030900             MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
031000     END-READ.
031100
031200 0700-CHECK-ACCT-ID-NOT-ON-FILE-EXIT.
031300     EXIT.
031400*---------------------------------------------------------------
031500
031600 0800-GET-ACCT-USER-ID.
031610*    ACCT-USER-ID is the identity the front-end system already
031620*    issued before sending the operator to open the account - it
031630*    is taken on faith here, same as ACCT-ID, since this program
031640*    has no way to call back to that system to confirm it.
031700     DISPLAY " ".
031800     DISPLAY "2) OWNING USER ID (FROM THE FRONT-END SYSTEM): ".
031900     ACCEPT ACCT-USER-ID.
032000
032100     IF ACCT-USER-ID NOT > ZERO
032200         DISPLAY "USER ID MUST BE GREATER THAN ZERO !"
032300         MOVE ZEROES TO ACCT-USER-ID
032400         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
032500     END-IF.
032600
032700 0800-GET-ACCT-USER-ID-EXIT.
032800     EXIT.
032900*---------------------------------------------------------------
033000
033100 0900-GET-ACCT-NAME.
033110*    Plain non-blank edit only - no duplicate-name scan like the
033120*    saving/installment screens run, since two different bank
033130*    accounts are allowed to share an account holder's name.
033200     DISPLAY " ".
033300     DISPLAY "3) ACCOUNT NAME: ".
033400     ACCEPT ACCT-NAME.
033500
033600     IF ACCT-NAME EQUAL SPACES
033700         DISPLAY "NAME MUST BE INFORMED !"
033800         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
033900     END-IF.
034000
034100 0900-GET-ACCT-NAME-EXIT.
034200     EXIT.
034300*---------------------------------------------------------------
034400
034500*---------------------------------------------------------------
034600* 1000-GET-ACCT-BALANCE / 1050-GET-ACCT-DAILY-LIMIT take the
034700* opening figures straight from the paperwork - unlike SAV-AMOUNT
034800* or INST-AMOUNT elsewhere in this system, a zero opening balance
034900* or a zero daily limit is perfectly legal (a brand-new account
035000* with nothing in it yet, or one flagged for no discretionary
035100* spending), so there is no GREATER-THAN-ZERO retry here - only
035200* the ordinary confirm-or-quit offered once.
035300*---------------------------------------------------------------
035400 1000-GET-ACCT-BALANCE.
035500     DISPLAY " ".
035600     DISPLAY "4) OPENING BALANCE: ".
035700     ACCEPT ACCT-BALANCE.
035800
035900 1000-GET-ACCT-BALANCE-EXIT.
036000     EXIT.
036100*---------------------------------------------------------------
036200
036300 1050-GET-ACCT-DAILY-LIMIT.
036400     DISPLAY " ".
036500     DISPLAY "5) DAILY SPENDING LIMIT: ".
036600     ACCEPT ACCT-DAILY-LIMIT.
036700
036800 1050-GET-ACCT-DAILY-LIMIT-EXIT.
036900     EXIT.
037000*---------------------------------------------------------------
037100
037200 1100-COMMIT-NEW-ACCOUNT.
037210*    Reached only after 9540-VALIDATE-BANK-ACCOUNT in PL-HELPERS
037220*    has already passed the record, so the confirm here is the
037230*    operator's own last look, not a second data edit.
037300     PERFORM 9130-ASK-USER-IF-WANT-TO-COMPLETE THRU 9130-ASK-USER-IF-WANT-TO-COMPLETE-EXIT.
037400     IF W-VALID-ANSWER EQUAL "Y"
037500         WRITE BANK-ACCOUNT-RECORD
037600             INVALID KEY
037700                 DISPLAY "*** ERROR WRITING BANK-ACCOUNT-FILE !!! ***"
037800         END-WRITE
037900     END-IF.
038000
038100 1100-COMMIT-NEW-ACCOUNT-EXIT.
038200     EXIT.
038300*---------------------------------------------------------------
038400
038500*---------------------------------------------------------------
038600* 1200-INQUIRY-MODULE - read-only look-up, same loop shape as the
038700* saving and installment screens' option 4.
038800*---------------------------------------------------------------
038900 1200-INQUIRY-MODULE.
039000     MOVE 1 TO ACCT-ID.
039100     PERFORM 1300-GET-AN-EXISTENT-ACCT-ID THRU 1300-GET-AN-EXISTENT-ACCT-ID-EXIT
039200         UNTIL ACCT-ID EQUAL ZEROES.
039300
039400 1200-INQUIRY-MODULE-EXIT.
039500     EXIT.
039600*---------------------------------------------------------------
039700
039800 1300-GET-AN-EXISTENT-ACCT-ID.
039810*    First pass through the inquiry loop - 1200 above primes
039820*    ACCT-ID to a non-zero dummy value just to get past the
039830*    UNTIL test on the very first PERFORM.
039900     DISPLAY " ".
040000     DISPLAY "ACCOUNT NUMBER TO LOOK UP (<ENTER> TO RETURN): ".
040100     ACCEPT ACCT-ID.
040200
040300     IF ACCT-ID NOT EQUAL ZEROES
040400         READ BANK-ACCOUNT-FILE
040500             INVALID KEY
040600                 DISPLAY "*** ACCOUNT NOT ON FILE *** <ENTER>"
040700                 ACCEPT DUMMY
040800                 MOVE ZEROES TO ACCT-ID
040900             NOT INVALID KEY
041000                 PERFORM 1400-SHOW-REC-AND-GET-ANOTHER THRU 1400-SHOW-REC-AND-GET-ANOTHER-EXIT
041100         END-READ
041200     END-IF.
041300
041400 1300-GET-AN-EXISTENT-ACCT-ID-EXIT.
041500     EXIT.
041600*---------------------------------------------------------------
041700
041800 1400-SHOW-REC-AND-GET-ANOTHER.
041810*    Read-only screen, so every field from the record is shown
041820*    plainly - no W-FIELD-TO-CHANGE style edit menu the way the
041830*    maintenance screens offer against their own records.
041900     DISPLAY " ".
042000     DISPLAY "ACCOUNT NUMBER .......: " ACCT-ID.
042100     DISPLAY "OWNING USER ID .......: " ACCT-USER-ID.
042200     DISPLAY "ACCOUNT NAME .........: " ACCT-NAME.
042300     DISPLAY "BALANCE ..............: " ACCT-BALANCE.
042400     DISPLAY "DAILY SPENDING LIMIT .: " ACCT-DAILY-LIMIT.
042500     DISPLAY "SAVINGS POT AMOUNT ...: " ACCT-SAVINGS-AMOUNT.
042600     DISPLAY " ".
042700     DISPLAY "ANOTHER ACCOUNT NUMBER TO LOOK UP (<ENTER> TO RETURN): ".
042800     ACCEPT ACCT-ID.
042900
043000     IF ACCT-ID NOT EQUAL ZEROES
043100         READ BANK-ACCOUNT-FILE
043200             INVALID KEY
043300                 DISPLAY "*** ACCOUNT NOT ON FILE *** <ENTER>"
043400                 ACCEPT DUMMY
043500                 MOVE ZEROES TO ACCT-ID
043600         END-READ
043700     END-IF.
043800
043900 1400-SHOW-REC-AND-GET-ANOTHER-EXIT.
044000     EXIT.
044100*---------------------------------------------------------------
044200
044300*---------------------------------------------------------------
044400* 1600-SHOW-SESSION-TOTALS walks W-SESSION-COUNTS-TABLE instead
044500* of naming each counter a second time - see the REDEFINES
044600* banner above W-SESSION-COUNTS.
044700*---------------------------------------------------------------
044800 1600-SHOW-SESSION-TOTALS.
044900     DISPLAY " ".
045000     DISPLAY "END OF SESSION - ACCOUNTS OPENED AND REJECTED:".
045100     PERFORM 1700-SHOW-ONE-TOTAL THRU 1700-SHOW-ONE-TOTAL-EXIT
045200         VARYING W-TABLE-INDEX FROM 1 BY 1
045300         UNTIL W-TABLE-INDEX > 2.
045400
045500 1600-SHOW-SESSION-TOTALS-EXIT.
045600     EXIT.
045700*---------------------------------------------------------------
045800
045900 1700-SHOW-ONE-TOTAL.
046000     IF W-TABLE-INDEX EQUAL 1
046100         DISPLAY "   OPENED  : " W-SESSION-COUNTS-TABLE(W-TABLE-INDEX)
046200     ELSE
046300         DISPLAY "   REJECTED: " W-SESSION-COUNTS-TABLE(W-TABLE-INDEX)
046400     END-IF.
046500
046600 1700-SHOW-ONE-TOTAL-EXIT.
046700     EXIT.
046800*---------------------------------------------------------------
046900
047000     COPY "PLGENERAL.CBL".
047100     COPY "PL-HELPERS.CBL".
