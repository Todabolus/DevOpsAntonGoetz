000100*---------------------------------------------------------------
000200* FDACCT.CBL
000300*---------------------------------------------------------------
000400* Record layout for the BANK-ACCOUNT master file.  One record
000500* per account; ACCT-BALANCE and ACCT-SAVINGS-AMOUNT are
000600* maintained in place by the daily savings/installment runs
000700* and by the foreground payment-posting program.
000800*---------------------------------------------------------------
000900 FD  BANK-ACCOUNT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  BANK-ACCOUNT-RECORD.
001300     05  ACCT-ID                      PIC 9(6).
001400     05  ACCT-USER-ID                 PIC 9(6).
001500     05  ACCT-NAME                    PIC X(40).
001600     05  ACCT-BALANCE                 PIC S9(9)V99.
001700     05  ACCT-DAILY-LIMIT             PIC S9(9)V99.
001800     05  ACCT-SAVINGS-AMOUNT          PIC S9(9)V99.
001900     05  FILLER                       PIC X(15).
002000
002100*---------------------------------------------------------------
002200* Branch/sequence breakdown of the account number, carried
002300* since 1988 so the overnight balancing job can total by
002400* branch without a separate branch-code field.  RJE 03/12/88.
002500*---------------------------------------------------------------
002600 01  FILLER REDEFINES BANK-ACCOUNT-RECORD.
002700     05  ACCT-ID-REDEF.
002800         10  ACCT-ID-BRANCH           PIC 9(2).
002900         10  ACCT-ID-SEQUENCE         PIC 9(4).
003000     05  FILLER                       PIC X(79).
