000100*---------------------------------------------------------------
000200* FDINSTL.CBL
000300*---------------------------------------------------------------
000400* Record layout for the INSTALLMENT master file (one row per
000500* loan being repaid in fixed monthly installments).
000600* INST-ALREADY-PAID climbs toward INST-AMOUNT each time the
000700* daily run posts a repayment; once it gets there the loan is
000800* closed out (INST-ACTIVE = "N") instead of advancing INST-PAY-DAY.
000900*---------------------------------------------------------------
001000 FD  INSTALLMENT-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  INSTALLMENT-RECORD.
001400     05  INST-ID                      PIC 9(6).
001500     05  INST-ACCT-ID                 PIC 9(6).
001600     05  INST-NAME                    PIC X(40).
001700     05  INST-DESCRIPTION             PIC X(80).
001800     05  INST-AMOUNT                  PIC S9(9)V99.
001900     05  INST-ALREADY-PAID            PIC S9(9)V99.
002000     05  INST-AMOUNT-PER-RATE         PIC S9(9)V99.
002100     05  INST-START-DATE              PIC 9(8).
002200     05  INST-DURATION-MONTHS         PIC 9(3).
002300     05  INST-PAY-DAY                 PIC 9(8).
002400     05  INST-ACTIVE                  PIC X(1).
002500         88  INST-IS-ACTIVE           VALUE "Y".
002600         88  INST-IS-INACTIVE         VALUE "N".
002700     05  FILLER                       PIC X(15).
002800
002900*---------------------------------------------------------------
003000* CCYY/MM/DD breakdowns, same Y2K remediation as the SAVING
003100* master (see FDSAVNG.CBL).  RJE 11/04/98 (Y2K PROJECT).
003200*---------------------------------------------------------------
003300 01  FILLER REDEFINES INSTALLMENT-RECORD.
003400     05  FILLER                       PIC X(52).
003500     05  FILLER                       PIC X(80).
003600     05  INST-AMOUNT-REDEF            PIC S9(9)V99.
003700     05  INST-ALREADY-PAID-REDEF      PIC S9(9)V99.
003800     05  INST-AMOUNT-PER-RATE-REDEF   PIC S9(9)V99.
003900     05  INST-START-DATE-REDEF.
004000         10  INST-START-CCYY          PIC 9(4).
004100         10  INST-START-MM            PIC 9(2).
004200         10  INST-START-DD            PIC 9(2).
004300     05  INST-DURATION-MONTHS-REDEF   PIC 9(3).
004400     05  INST-PAY-DAY-REDEF.
004500         10  INST-PAY-CCYY            PIC 9(4).
004600         10  INST-PAY-MM              PIC 9(2).
004700         10  INST-PAY-DD              PIC 9(2).
004800     05  FILLER                       PIC X(16).
