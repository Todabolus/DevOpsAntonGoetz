000100*---------------------------------------------------------------
000200* PL-NEXT-ID.CBL
000300*---------------------------------------------------------------
000400* PROCEDURE DIVISION library that hands out the next SAV-ID,
000500* INST-ID or TXN-ID off the one-record CONTROL-FILE, the same
000600* read/bump/rewrite idiom this shop used for
000700* CONTROL-LAST-VOUCHER in the old voucher system.  CONTROL-FILE
000800* must already be OPEN I-O in the calling program.
000900*
001000* Calling program's WORKING-STORAGE must carry:
001100*   01  WS-CONTROL-FILE-STATUS  PIC XX.
001200*       88  CONTROL-FILE-OK         VALUE "00".
001300*---------------------------------------------------------------
001400 9200-GET-NEXT-SAV-ID.
001500     PERFORM 9230-READ-CONTROL-RECORD THRU 9230-READ-CONTROL-RECORD-EXIT.
001600     ADD 1 TO CONTROL-LAST-SAV-ID.
001700     MOVE CONTROL-LAST-SAV-ID TO SAV-ID.
001800     PERFORM 9240-REWRITE-CONTROL-RECORD THRU 9240-REWRITE-CONTROL-RECORD-EXIT.
001900
002000 9200-GET-NEXT-SAV-ID-EXIT.
002100     EXIT.
002200
002300 9210-GET-NEXT-INST-ID.
002400     PERFORM 9230-READ-CONTROL-RECORD THRU 9230-READ-CONTROL-RECORD-EXIT.
002500     ADD 1 TO CONTROL-LAST-INST-ID.
002600     MOVE CONTROL-LAST-INST-ID TO INST-ID.
002700     PERFORM 9240-REWRITE-CONTROL-RECORD THRU 9240-REWRITE-CONTROL-RECORD-EXIT.
002800
002900 9210-GET-NEXT-INST-ID-EXIT.
003000     EXIT.
003100
003200 9220-GET-NEXT-TXN-ID.
003300     PERFORM 9230-READ-CONTROL-RECORD THRU 9230-READ-CONTROL-RECORD-EXIT.
003400     ADD 1 TO CONTROL-LAST-TXN-ID.
003500     MOVE CONTROL-LAST-TXN-ID TO TXN-ID.
003600     PERFORM 9240-REWRITE-CONTROL-RECORD THRU 9240-REWRITE-CONTROL-RECORD-EXIT.
003700
003800 9220-GET-NEXT-TXN-ID-EXIT.
003900     EXIT.
004000
004100 9230-READ-CONTROL-RECORD.
004200     MOVE 1 TO CONTROL-KEY.
004300     READ CONTROL-FILE
004400         INVALID KEY
004500             DISPLAY "*** ERROR READING CONTROL-FILE !!! ***"
004600             DISPLAY "*** FILE STATUS: " WS-CONTROL-FILE-STATUS
004700     END-READ.
004800
004900 9230-READ-CONTROL-RECORD-EXIT.
005000     EXIT.
005100
005200 9240-REWRITE-CONTROL-RECORD.
005300     REWRITE CONTROL-RECORD
005400         INVALID KEY
005500             DISPLAY "*** ERROR REWRITING CONTROL-FILE !!! ***"
005600             DISPLAY "*** FILE STATUS: " WS-CONTROL-FILE-STATUS
005700     END-REWRITE.
005800
005900 9240-REWRITE-CONTROL-RECORD-EXIT.
006000     EXIT.
