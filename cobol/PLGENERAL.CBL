000100*---------------------------------------------------------------
000200* PLGENERAL.CBL
000300*---------------------------------------------------------------
000400* PROCEDURE DIVISION library of screen/confirmation helpers
000500* shared by every program in this system - 9100-CLEAR-SCREEN,
000600* 9110-JUMP-LINE, 9120-CONFIRM-EXECUTION, 9130-ASK-USER-IF-WANT-TO-COMPLETE and
000700* 9140-CONFIRM-IF-WANT-TO-QUIT.  Calling program COPYs this at the
000800* foot of the PROCEDURE DIVISION and must carry W-VALID-ANSWER
000900* (88 VALID-ANSWER VALUE "Y","N"), W-VALID-ANSWER-QUIT
001000* (88 QUIT-IS-CONFIRMED VALUE "Y"), W-CONFIRM-MESSAGE
001050* (PIC X(60), the question text) and GDTV-DUMMY (PIC X, the
001060* throwaway field ACCEPTed into on an invalid Y/N answer) in
001070* WORKING-STORAGE.  These four paragraphs are carried into the
001080* calling program's PROCEDURE DIVISION by the COPY whether or
001090* not the calling program ever PERFORMs them, so all four
001095* fields must be declared regardless.
001100*---------------------------------------------------------------
001200 9100-CLEAR-SCREEN.
001300     DISPLAY " " LINE 1 ERASE SCREEN.
001400
001500 9100-CLEAR-SCREEN-EXIT.
001600     EXIT.
001700
001800*---------------------------------------------------------------
001900* 9110-JUMP-LINE with no PERFORM ... TIMES modifier jumps a single
002000* blank line; callers that need several say PERFORM 9110-JUMP-LINE THRU 9110-JUMP-LINE-EXIT
002100* n TIMES the way this shop always has.
002200*---------------------------------------------------------------
002300 9110-JUMP-LINE.
002400     DISPLAY " ".
002500
002600 9110-JUMP-LINE-EXIT.
002700     EXIT.
002800
002900*---------------------------------------------------------------
003000* 9120-CONFIRM-EXECUTION asks a yes/no question left in W-CONFIRM-
003100* MESSAGE by the calling paragraph and leaves the answer in
003200* W-VALID-ANSWER.  Callers PERFORM this once to force the loop
003300* and again UNTIL VALID-ANSWER, same two-line idiom this shop
003400* has used since the voucher system.
003500*---------------------------------------------------------------
003600 9120-CONFIRM-EXECUTION.
003700     DISPLAY " ".
003800     DISPLAY W-CONFIRM-MESSAGE.
003900     DISPLAY "ARE YOU SURE ? (Y/N): " WITH NO ADVANCING.
004000     ACCEPT W-VALID-ANSWER.
004100     IF NOT VALID-ANSWER
004200         DISPLAY "*** ANSWER MUST BE Y OR N *** <ENTER>"
004300         ACCEPT GDTV-DUMMY
004400     END-IF.
004500
004600 9120-CONFIRM-EXECUTION-EXIT.
004700     EXIT.
004800
004900*---------------------------------------------------------------
005000* 9130-ASK-USER-IF-WANT-TO-COMPLETE wraps 9120-CONFIRM-EXECUTION around
005100* the fixed message used before a write/rewrite/delete is
005200* actually committed to a master or the ledger.
005300*---------------------------------------------------------------
005400 9130-ASK-USER-IF-WANT-TO-COMPLETE.
005500     MOVE "DO YOU WANT TO SAVE THIS TRANSACTION ?"
005600         TO W-CONFIRM-MESSAGE.
005700     PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT.
005800     PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER.
005900
006000 9130-ASK-USER-IF-WANT-TO-COMPLETE-EXIT.
006100     EXIT.
006200
006300*---------------------------------------------------------------
006400* 9140-CONFIRM-IF-WANT-TO-QUIT is PERFORMed out of a GET-xxx field
006500* entry loop whenever the operator keys in the shop's QUIT
006600* sentinel ("=Q").  Setting QUIT-IS-CONFIRMED drops the calling
006700* program's own UNTIL test straight out of its maintenance loop.
006800*---------------------------------------------------------------
006900 9140-CONFIRM-IF-WANT-TO-QUIT.
007000     MOVE "DO YOU REALLY WANT TO QUIT WITHOUT SAVING ?"
007100         TO W-CONFIRM-MESSAGE.
007200     PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT.
007300     PERFORM 9120-CONFIRM-EXECUTION THRU 9120-CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER.
007400     IF VALID-ANSWER AND W-VALID-ANSWER = "Y"
007500         MOVE "Y" TO W-VALID-ANSWER-QUIT
007600     END-IF.
007700
007800 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT.
007900     EXIT.
