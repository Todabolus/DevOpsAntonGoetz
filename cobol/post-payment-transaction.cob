000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     POST-PAYMENT-TRANSACTION.
000500 AUTHOR.         R J EASTMAN.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   06/14/89.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 06/14/89   RJE   AP-0130   ORIGINAL PROGRAM - OPERATOR       001
001600*                           SCREEN FOR POSTING A ONE-TIME      001
001700*                           PAYMENT AGAINST A BANK ACCOUNT,    001
001800*                           SUBJECT TO THE SAME DAILY-LIMIT    001
001900*                           CHECK THE SCHEDULERS USE.          001
002000* 02/09/92   MDW   AP-0233   REJECTED PAYMENTS NOW SHOW THE    002
002100*                           REASON INSTEAD OF A FLAT "NO"      002
002200*                           MESSAGE.                           002
002300* 11/04/98   RJE   AP-0417   Y2K PROJECT - TXN-DATE NOW        003
002400*                           CARRIES THE 4-DIGIT SYSTEM YEAR.   003
002500* 07/12/99   TLK   AP-0435   SWITCHED TODAY'S DATE OFF THE     004
002600*                           SYSTEM CLOCK (ACCEPT FROM DATE     004
002700*                           YYYYMMDD).                         004
002710* 03/21/00   RJE   AP-0451   LINK FAILED - THE QUIT PROMPT IN  005
002720*                           0700-GET-PAYMENT-AMOUNT AND GET-PAYMENT 005
002730*                           -DESCRIPTION PERFORMS CONFIRM-IF-  005
002740*                           WANT-TO-QUIT, BUT THIS PROGRAM     005
002750*                           NEVER COPIED PLGENERAL.CBL WHERE   005
002760*                           THAT PARAGRAPH LIVES.  ADDED THE   005
002770*                           COPY AND THE THREE WORKING FIELDS  005
002780*                           ITS PARAGRAPHS REFERENCE.          005
002800*---------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLACCT.CBL".
003900     COPY "SLTRANS.CBL".
004000     COPY "SLCTRL.CBL".
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500     COPY "FDACCT.CBL".
004600     COPY "FDTRANS.CBL".
004700     COPY "FDCTRL.CBL".
004800
004900 WORKING-STORAGE SECTION.
005000
005100 01  WS-ACCT-FILE-STATUS               PIC XX.
005200 01  WS-TRANS-FILE-STATUS              PIC XX.
005300 01  WS-CONTROL-FILE-STATUS            PIC XX.
005400
005500 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
005510 01  FILLER REDEFINES WS-TODAY-CCYYMMDD.
005520     05  WS-TODAY-CCYY                 PIC 9(4).
005530     05  WS-TODAY-MM                   PIC 9(2).
005540     05  WS-TODAY-DD                   PIC 9(2).
005600
005700 01  W-PAYMENT-MENU-OPTION             PIC 9.
005800     88  VALID-PAYMENT-MENU-OPTION     VALUE 0 1.
005900
006000 01  W-FOUND-ACCOUNT-RECORD            PIC X.
006100     88  FOUND-ACCOUNT-RECORD          VALUE "Y".
006200
006300 01  W-VALID-ANSWER-QUIT               PIC X.
006400     88  QUIT-IS-CONFIRMED             VALUE "Y".
006450 01  W-VALID-ANSWER                    PIC X.
006460     88  VALID-ANSWER                  VALUE "Y", "N".
006470 01  W-CONFIRM-MESSAGE                 PIC X(60).
006480 77  GDTV-DUMMY                        PIC X.
006500
006600*---------------------------------------------------------------
006700* Fields required by the COPYd library paragraphs.
006800*---------------------------------------------------------------
006900 01  W-VALID-RECORD-SWITCH             PIC X.
007000     88  VALID-RECORD                  VALUE "Y".
007100     88  INVALID-RECORD                VALUE "N".
007200 01  W-HELPER-NON-BLANK-FOUND          PIC X.
007300     88  HELPER-NON-BLANK-FOUND        VALUE "Y".
007400
007500 01  W-CANDIDATE-AMOUNT                PIC S9(9)V99.
007600 01  W-TODAY-SPENT-AMOUNT              PIC S9(9)V99.
007700 01  W-AVAILABLE-BUDGET                PIC S9(9)V99.
007800 01  W-CAN-MAKE-TXN-SWITCH             PIC X.
007900     88  TRANSACTION-IS-AFFORDABLE     VALUE "Y".
008000     88  TRANSACTION-IS-REJECTED       VALUE "N".
008100
008150*    The filter working-storage below is only here because this
008160*    program COPYs PL-FILTER-TXN.CBL for its affordability scan
008170*    of today's prior postings - none of these fields are ever
008180*    set from an operator prompt on this screen.
008200 01  WS-FILTER-START-DATE              PIC 9(8).
008300 01  WS-FILTER-END-DATE                PIC 9(8).
008400 01  WS-FILTER-TYPE                    PIC X(11).
008500 01  WS-FILTER-DESCRIPTION             PIC X(80).
008600 01  W-FILTER-RESULT-SWITCH            PIC X.
008700     88  RECORD-PASSES-FILTER          VALUE "Y".
008800     88  RECORD-FAILS-FILTER           VALUE "N".
008900 01  W-FILTER-TYPE-IS-VALID            PIC X.
009000     88  FILTER-TYPE-IS-VALID          VALUE "Y".
009100 77  W-FILTER-SCAN-INDEX               PIC 999 COMP.
009200 77  W-FILTER-TEXT-LENGTH              PIC 999 COMP.
009300 77  W-FILTER-MAX-START                PIC 999 COMP.
009400
009500 01  WS-TRANS-AT-END                   PIC X.
009600     88  TRANS-FILE-AT-END             VALUE "Y".
009700
009800 77  DUMMY                             PIC X.
009900*---------------------------------------------------------------
010000
010100 PROCEDURE DIVISION.
010200
010300     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
010400
010500     OPEN I-O BANK-ACCOUNT-FILE.
010600     OPEN I-O TRANSACTION-FILE.
010700     OPEN I-O CONTROL-FILE.
010800
010900     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
011000     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
011100         UNTIL W-PAYMENT-MENU-OPTION EQUAL ZERO
011200            OR VALID-PAYMENT-MENU-OPTION.
011300
011400     PERFORM 0200-DO-OPTIONS THRU 0200-DO-OPTIONS-EXIT UNTIL W-PAYMENT-MENU-OPTION EQUAL ZERO.
011500
011600     CLOSE BANK-ACCOUNT-FILE.
011700     CLOSE TRANSACTION-FILE.
011800     CLOSE CONTROL-FILE.
011900
012000 EXIT PROGRAM.
012100 STOP RUN.
012200*---------------------------------------------------------------
012300
012400 0100-GET-MENU-OPTION.
012410*    Only one real option on this screen - everything else about
012420*    the menu shape is kept identical to the other maintenance
012430*    programs anyway, since operations runs all of them from the
012440*    same sign-on.
012500     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
012600     DISPLAY "                    ONE-TIME PAYMENT POSTING PROGRAM".
012700     DISPLAY " ".
012800     DISPLAY "                         -------------------------------".
012900     DISPLAY "                         | 1 - POST A PAYMENT          |".
013000     DISPLAY "                         | 0 - EXIT                    |".
013100     DISPLAY "                         -------------------------------".
013200     DISPLAY " ".
013300     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
013400     PERFORM 9110-JUMP-LINE THRU 9110-JUMP-LINE-EXIT 11 TIMES.
013500     ACCEPT W-PAYMENT-MENU-OPTION.
013600
013700     IF W-PAYMENT-MENU-OPTION EQUAL ZERO
013800         DISPLAY "PROGRAM TERMINATED !"
013900     ELSE
014000         IF NOT VALID-PAYMENT-MENU-OPTION
014100             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014200             ACCEPT DUMMY
014300         END-IF
014400     END-IF.
014500
014600 0100-GET-MENU-OPTION-EXIT.
014700     EXIT.
014800*---------------------------------------------------------------
014900
015000 0200-DO-OPTIONS.
015100     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
015200
015300     IF W-PAYMENT-MENU-OPTION = 1
015400         PERFORM 0300-POST-MODULE THRU 0300-POST-MODULE-EXIT
015500     END-IF.
015600
015700     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
015800     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
015900         UNTIL W-PAYMENT-MENU-OPTION EQUAL ZERO
016000            OR VALID-PAYMENT-MENU-OPTION.
016100
016200 0200-DO-OPTIONS-EXIT.
016300     EXIT.
016400*---------------------------------------------------------------
016500
016600*---------------------------------------------------------------
016700* 0300-POST-MODULE - addTransactionToBankAccount.  A rejected
016800* payment is a foreground error shown to the operator, never a
016900* skip-and-retry like the daily schedulers use.
017000*---------------------------------------------------------------
017100 0300-POST-MODULE.
017110*    Outer posting loop - same shape as the saving/installment
017120*    add loops, PERFORMing one payment at a time until the
017130*    operator confirms QUIT rather than after one success.
017200     MOVE "N" TO W-VALID-ANSWER-QUIT.
017300     PERFORM 0400-POST-ONE-PAYMENT THRU 0400-POST-ONE-PAYMENT-EXIT UNTIL QUIT-IS-CONFIRMED.
017400
017500 0300-POST-MODULE-EXIT.
017600     EXIT.
017700*---------------------------------------------------------------
017800
017900 0400-POST-ONE-PAYMENT.
017910*    Cleared to spaces/zeroes up front, same convention as the
017920*    add-a-record paragraphs on the saving and installment
017930*    screens - a half-filled TRANSACTION-RECORD from a cancelled
017940*    attempt must never survive into the next one.
018000     MOVE SPACES TO TRANSACTION-RECORD.
018100     MOVE ZEROES TO TXN-ACCT-ID.
018200     MOVE ZEROES TO TXN-AMOUNT.
018300
018400     PERFORM 0500-GET-PAYMENT-FIELDS THRU 0500-GET-PAYMENT-FIELDS-EXIT.
018500
018600     IF TXN-ACCT-ID NOT EQUAL ZEROES AND NOT QUIT-IS-CONFIRMED
018700         PERFORM 0900-TRY-TO-POST-PAYMENT THRU 0900-TRY-TO-POST-PAYMENT-EXIT
018800     END-IF.
018900
019000 0400-POST-ONE-PAYMENT-EXIT.
019100     EXIT.
019200*---------------------------------------------------------------
019300
019400 0500-GET-PAYMENT-FIELDS.
019410*    Three fields, three retry loops - no start-date or duration
019420*    field here since a one-time payment has neither, unlike the
019430*    saving and installment screens.
019500     MOVE "N" TO W-VALID-ANSWER-QUIT.
019600
019700     PERFORM 0600-GET-PAYMENT-ACCT-ID THRU 0600-GET-PAYMENT-ACCT-ID-EXIT
019800         UNTIL (TXN-ACCT-ID NOT EQUAL ZEROES
019900                 AND FOUND-ACCOUNT-RECORD)
020000            OR QUIT-IS-CONFIRMED.
020100
020200     PERFORM 0700-GET-PAYMENT-AMOUNT THRU 0700-GET-PAYMENT-AMOUNT-EXIT
020300         UNTIL TXN-AMOUNT NOT EQUAL ZEROES OR QUIT-IS-CONFIRMED.
020400
020500     PERFORM 0800-GET-PAYMENT-DESCRIPTION THRU 0800-GET-PAYMENT-DESCRIPTION-EXIT
020600         UNTIL TXN-DESCRIPTION NOT EQUAL SPACES
020700            OR QUIT-IS-CONFIRMED.
020800
020900     IF TXN-ACCT-ID NOT EQUAL ZEROES AND QUIT-IS-CONFIRMED
021000         DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
021100         ACCEPT DUMMY
021200     END-IF.
021300
021400 0500-GET-PAYMENT-FIELDS-EXIT.
021500     EXIT.
021600*---------------------------------------------------------------
021700
021800 0600-GET-PAYMENT-ACCT-ID.
021810*    Same existence check as every other screen's account-number
021820*    prompt - no daily-limit test here, that only happens once
021830*    the amount is known, in 0900 below.
021900     DISPLAY " ".
022000     DISPLAY "1) ACCOUNT NUMBER TO BE DEBITED - <ENTER> TO RETURN".
022100     ACCEPT TXN-ACCT-ID.
022200
022300     IF TXN-ACCT-ID EQUAL ZEROES
022400         MOVE "Y" TO W-VALID-ANSWER-QUIT
022500     ELSE
022600         MOVE TXN-ACCT-ID TO ACCT-ID
022700         MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
022800         READ BANK-ACCOUNT-FILE
022900             INVALID KEY MOVE "N" TO W-FOUND-ACCOUNT-RECORD
023000         END-READ
023100         IF NOT FOUND-ACCOUNT-RECORD
023200             DISPLAY "*** ACCOUNT NOT FOUND *** <ENTER> TO CONTINUE"
023300             MOVE ZEROES TO TXN-ACCT-ID
023400             ACCEPT DUMMY
023500         END-IF
023600     END-IF.
023700
023800 0600-GET-PAYMENT-ACCT-ID-EXIT.
023900     EXIT.
024000*---------------------------------------------------------------
024100
024200*---------------------------------------------------------------
024300* validateTransaction requires TXN-AMOUNT strictly greater than
024400* zero.  The amount is kept positive here - POST-PAYMENT-TO-
024500* LEDGER negates it for storage only after the affordability
024600* gate has passed.
024700*---------------------------------------------------------------
024800 0700-GET-PAYMENT-AMOUNT.
024810*    Entered as a positive figure - it is 0900 below that
024820*    negates it into TXN-AMOUNT for storage, not this prompt.
024900     DISPLAY " ".
025000     DISPLAY "2) PAYMENT AMOUNT: ".
025100     ACCEPT TXN-AMOUNT.
025200
025300     IF TXN-AMOUNT NOT > ZERO
025400         DISPLAY "AMOUNT MUST BE GREATER THAN ZERO !"
025500         MOVE ZEROES TO TXN-AMOUNT
025600         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
025700     END-IF.
025800
025900 0700-GET-PAYMENT-AMOUNT-EXIT.
026000     EXIT.
026100*---------------------------------------------------------------
026200
026300 0800-GET-PAYMENT-DESCRIPTION.
026310*    Last field gathered before 0900 runs validateTransaction and
026320*    the affordability gate - TXN-TYPE and TXN-DATE are not asked
026330*    for, they are set by 0900 itself.
026400     DISPLAY " ".
026500     DISPLAY "3) PAYMENT DESCRIPTION: ".
026600     ACCEPT TXN-DESCRIPTION.
026700
026800     IF TXN-DESCRIPTION EQUAL SPACES
026900         DISPLAY "DESCRIPTION MUST BE INFORMED !"
027000         PERFORM 9140-CONFIRM-IF-WANT-TO-QUIT THRU 9140-CONFIRM-IF-WANT-TO-QUIT-EXIT
027100     END-IF.
027200
027300 0800-GET-PAYMENT-DESCRIPTION-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------
027600
027700*---------------------------------------------------------------
027800* 0900-TRY-TO-POST-PAYMENT - validateTransaction, then the four-part
027900* affordability gate against the *positive* candidate amount;
028000* on acceptance the amount is negated for storage.
028100*---------------------------------------------------------------
028200 0900-TRY-TO-POST-PAYMENT.
028300     MOVE "PAYMENT" TO TXN-TYPE.
028400     MOVE WS-TODAY-CCYYMMDD TO TXN-DATE.
028500
028600     PERFORM 9550-VALIDATE-TRANSACTION THRU 9550-VALIDATE-TRANSACTION-EXIT.
028700     IF INVALID-RECORD
028800         DISPLAY "*** PAYMENT REJECTED - INVALID AMOUNT OR DESCRIPTION *** <ENTER>"
028900         ACCEPT DUMMY
029000         GO TO 0900-TRY-TO-POST-PAYMENT-EXIT
029100     END-IF.
029200
029300     MOVE TXN-AMOUNT TO W-CANDIDATE-AMOUNT.
029400     PERFORM 9400-CAN-MAKE-TRANSACTION THRU 9400-CAN-MAKE-TRANSACTION-EXIT.
029500
029600     IF TRANSACTION-IS-REJECTED
029700         DISPLAY "*** PAYMENT REJECTED - DAILY LIMIT WOULD BE EXCEEDED *** <ENTER>"
029800         ACCEPT DUMMY
029900         GO TO 0900-TRY-TO-POST-PAYMENT-EXIT
030000     END-IF.
030100
030110*    Balance is debited while TXN-AMOUNT is still positive, then
030120*    TXN-AMOUNT itself is negated only for the row that goes onto
030130*    TRANSACTION-FILE - ledger-activity-listing.cob and the
030140*    affordability check both expect a debit stored as a negative
030150*    figure.
030200     SUBTRACT TXN-AMOUNT FROM ACCT-BALANCE.
030300     COMPUTE TXN-AMOUNT = ZERO - TXN-AMOUNT.
030400     PERFORM 9220-GET-NEXT-TXN-ID THRU 9220-GET-NEXT-TXN-ID-EXIT.
030500
030600     REWRITE BANK-ACCOUNT-RECORD
030700         INVALID KEY
030800             DISPLAY "*** ERROR REWRITING BANK-ACCOUNT-FILE !!! ***"
030900     END-REWRITE.
031000
031100     WRITE TRANSACTION-RECORD
031200         INVALID KEY
031300             DISPLAY "*** ERROR WRITING TRANSACTION-FILE !!! ***"
031400     END-WRITE.
031500
031600     DISPLAY "PAYMENT POSTED - TXN ID " TXN-ID " <ENTER> TO CONTINUE".
031700     ACCEPT DUMMY.
031800
031900 0900-TRY-TO-POST-PAYMENT-EXIT.
032000     EXIT.
032100*---------------------------------------------------------------
032200
032300     COPY "PL-HELPERS.CBL".
032400     COPY "PL-CAN-MAKE-TXN.CBL".
032500     COPY "PL-FILTER-TXN.CBL".
032600     COPY "PL-NEXT-ID.CBL".
032650     COPY "PLGENERAL.CBL".
