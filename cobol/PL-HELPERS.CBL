000100*---------------------------------------------------------------
000200* PL-HELPERS.CBL
000300*---------------------------------------------------------------
000400* PROCEDURE DIVISION library of field-level validation
000500* paragraphs - the COBOL equivalent of HelperFunctions'
000600* validateSaving/validateInstallment/validateBankAccount/
000700* validateTransaction.  Each paragraph tests the record already
000800* sitting in its FD working area (SAVING-RECORD, INSTALLMENT-
000900* RECORD, BANK-ACCOUNT-RECORD or TRANSACTION-RECORD) and the
001000* shop's standard WS-TODAY-CCYYMMDD working-storage date, and
001100* returns its verdict in W-VALID-RECORD-SWITCH.  Reject the
001200* whole record on any failure - this library never defaults or
001300* substitutes a value, it only says yes or no.
001305*
001310* Calling program's WORKING-STORAGE must carry:
001320*   01  W-VALID-RECORD-SWITCH      PIC X.
001330*       88  VALID-RECORD          VALUE "Y".
001340*       88  INVALID-RECORD        VALUE "N".
001350*   01  W-HELPER-NON-BLANK-FOUND  PIC X.
001360*       88  HELPER-NON-BLANK-FOUND VALUE "Y".
001370*   01  WS-TODAY-CCYYMMDD          PIC 9(8).
001400*---------------------------------------------------------------
002400 9500-VALIDATE-SAVING.
002500     MOVE "N" TO W-VALID-RECORD-SWITCH.
002600
002700     PERFORM 9510-SCAN-SAV-NAME-FOR-NON-BLANK THRU 9510-SCAN-SAV-NAME-FOR-NON-BLANK-EXIT.
002800     IF NOT HELPER-NON-BLANK-FOUND
002900         GO TO 9500-VALIDATE-SAVING-EXIT
003000     END-IF.
003100
003200     IF SAV-AMOUNT NOT > ZERO
003300         GO TO 9500-VALIDATE-SAVING-EXIT
003400     END-IF.
003500
003600     IF SAV-START-DATE < WS-TODAY-CCYYMMDD
003700         GO TO 9500-VALIDATE-SAVING-EXIT
003800     END-IF.
003900
004000     IF SAV-DURATION-MONTHS NOT > ZERO
004100         GO TO 9500-VALIDATE-SAVING-EXIT
004200     END-IF.
004300
004400     MOVE "Y" TO W-VALID-RECORD-SWITCH.
004500
004600 9500-VALIDATE-SAVING-EXIT.
004700     EXIT.
004800
004900 9510-SCAN-SAV-NAME-FOR-NON-BLANK.
005000     MOVE "N" TO W-HELPER-NON-BLANK-FOUND.
005100     IF SAV-NAME NOT = SPACES
005200         MOVE "Y" TO W-HELPER-NON-BLANK-FOUND
005300     END-IF.
005400
005500 9510-SCAN-SAV-NAME-FOR-NON-BLANK-EXIT.
005600     EXIT.
005700
005800*---------------------------------------------------------------
005900 9520-VALIDATE-INSTALLMENT.
006000     MOVE "N" TO W-VALID-RECORD-SWITCH.
006100
006200     PERFORM 9530-SCAN-INST-NAME-FOR-NON-BLANK THRU 9530-SCAN-INST-NAME-FOR-NON-BLANK-EXIT.
006300     IF NOT HELPER-NON-BLANK-FOUND
006400         GO TO 9520-VALIDATE-INSTALLMENT-EXIT
006500     END-IF.
006600
006700     IF INST-AMOUNT NOT > ZERO
006800         GO TO 9520-VALIDATE-INSTALLMENT-EXIT
006900     END-IF.
007000
007100     IF INST-START-DATE < WS-TODAY-CCYYMMDD
007200         GO TO 9520-VALIDATE-INSTALLMENT-EXIT
007300     END-IF.
007400
007500     IF INST-DURATION-MONTHS NOT > ZERO
007600         GO TO 9520-VALIDATE-INSTALLMENT-EXIT
007700     END-IF.
007800
007900     MOVE "Y" TO W-VALID-RECORD-SWITCH.
008000
008100 9520-VALIDATE-INSTALLMENT-EXIT.
008200     EXIT.
008300
008400 9530-SCAN-INST-NAME-FOR-NON-BLANK.
008500     MOVE "N" TO W-HELPER-NON-BLANK-FOUND.
008600     IF INST-NAME NOT = SPACES
008700         MOVE "Y" TO W-HELPER-NON-BLANK-FOUND
008800     END-IF.
008900
009000 9530-SCAN-INST-NAME-FOR-NON-BLANK-EXIT.
009100     EXIT.
009200
009300*---------------------------------------------------------------
009400* ACCT-BALANCE and ACCT-DAILY-LIMIT are DISPLAY numeric fields
009500* and are always "present" in the sense the source means -
009600* this shop's equivalent check is that the operator did not
009700* leave the account name blank.
009800*---------------------------------------------------------------
009900 9540-VALIDATE-BANK-ACCOUNT.
010000     MOVE "N" TO W-VALID-RECORD-SWITCH.
010100     IF ACCT-NAME = SPACES
010200         GO TO 9540-VALIDATE-BANK-ACCOUNT-EXIT
010300     END-IF.
010400     MOVE "Y" TO W-VALID-RECORD-SWITCH.
010500
010600 9540-VALIDATE-BANK-ACCOUNT-EXIT.
010700     EXIT.
010800
010900*---------------------------------------------------------------
011000 9550-VALIDATE-TRANSACTION.
011100     MOVE "N" TO W-VALID-RECORD-SWITCH.
011200
011300     IF TXN-AMOUNT NOT > ZERO
011400         GO TO 9550-VALIDATE-TRANSACTION-EXIT
011500     END-IF.
011600
011700     IF TXN-DESCRIPTION = SPACES
011800         GO TO 9550-VALIDATE-TRANSACTION-EXIT
011900     END-IF.
012000
012100     MOVE "Y" TO W-VALID-RECORD-SWITCH.
012200
012300 9550-VALIDATE-TRANSACTION-EXIT.
012400     EXIT.
