000100*---------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.     LEDGER-ACTIVITY-LISTING.
000500 AUTHOR.         T L KOWALSKI.
000600 INSTALLATION.   DATA PROCESSING DIVISION.
000700 DATE-WRITTEN.   08/22/90.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
001000*---------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*---------------------------------------------------------------
001300* DATE       BY    REQUEST#  DESCRIPTION                     TAG
001400*---------------------------------------------------------------
001500* 08/22/90   TLK   AP-0180   ORIGINAL PROGRAM - OPERATOR       001
001600*                           SCREEN TO LIST AN ACCOUNT'S        001
001700*                           TRANSACTION LEDGER BY DATE         001
001800*                           RANGE, TYPE AND DESCRIPTION.        001
001900* 02/14/93   MDW   AP-0260   ADDED OPTIONS 2 AND 3 - SAME      002
002000*                           FILTER LOGIC NOW ALSO LISTS        002
002100*                           SAVING AND INSTALLMENT PLANS.      002
002200* 11/04/98   RJE   AP-0418   Y2K PROJECT - DATE FILTERS NOW    003
002300*                           COMPARE ON THE 4-DIGIT SYSTEM      003
002400*                           YEAR, NOT A 2-DIGIT WINDOW.        003
002500* 07/12/99   TLK   AP-0436   SWITCHED TODAY'S DATE OFF THE     004
002600*                           SYSTEM CLOCK (ACCEPT FROM DATE     004
002700*                           YYYYMMDD) - NOT USED FOR FILTERING 004
002800*                           ITSELF, ONLY FOR THE SCREEN        004
002900*                           BANNER.                            004
002910* 03/21/00   RJE   AP-0449   COMPILE FAILED - PLGENERAL.CBL'S  005
002920*                           PARAGRAPHS REFERENCE W-VALID-      005
002930*                           ANSWER, W-CONFIRM-MESSAGE,          005
002940*                           W-VALID-ANSWER-QUIT AND GDTV-DUMMY  005
002950*                           WHETHER THIS PROGRAM USES THEM OR   005
002960*                           NOT.  ADDED THE FOUR FIELDS.        005
003000*---------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     COPY "SLACCT.CBL".
004100     COPY "SLSAVNG.CBL".
004200     COPY "SLINSTL.CBL".
004300     COPY "SLTRANS.CBL".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDACCT.CBL".
004900     COPY "FDSAVNG.CBL".
005000     COPY "FDINSTL.CBL".
005100     COPY "FDTRANS.CBL".
005200
005300 WORKING-STORAGE SECTION.
005400
005500 01  WS-ACCT-FILE-STATUS               PIC XX.
005600 01  WS-SAVING-FILE-STATUS             PIC XX.
005700 01  WS-INSTL-FILE-STATUS              PIC XX.
005800 01  WS-TRANS-FILE-STATUS              PIC XX.
005900
006000 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
006100
006200 01  W-LISTING-MENU-OPTION             PIC 9.
006300     88  VALID-LISTING-MENU-OPTION     VALUE 0 THROUGH 3.
006400
006500 01  W-FOUND-ACCOUNT-RECORD            PIC X.
006600     88  FOUND-ACCOUNT-RECORD          VALUE "Y".
006700
006800 01  WS-SAVING-AT-END                  PIC X.
006900     88  SAVING-FILE-AT-END            VALUE "Y".
007000 01  WS-INSTL-AT-END                   PIC X.
007100     88  INSTL-FILE-AT-END             VALUE "Y".
007200 01  WS-TRANS-AT-END                   PIC X.
007300     88  TRANS-FILE-AT-END             VALUE "Y".
007400
007500 77  W-LINE-COUNT                      PIC 9(5) COMP.
007600
007700*---------------------------------------------------------------
007800* Fields required by PL-FILTER-TXN.CBL, used as-is for the
007900* transaction listing (option 1).
008000*---------------------------------------------------------------
008100 01  WS-FILTER-START-DATE              PIC 9(8).
008200 01  WS-FILTER-END-DATE                PIC 9(8).
008300 01  WS-FILTER-TYPE                    PIC X(11).
008400 01  WS-FILTER-DESCRIPTION             PIC X(80).
008500 01  W-FILTER-RESULT-SWITCH            PIC X.
008600     88  RECORD-PASSES-FILTER          VALUE "Y".
008700     88  RECORD-FAILS-FILTER           VALUE "N".
008800 01  W-FILTER-TYPE-IS-VALID            PIC X.
008900     88  FILTER-TYPE-IS-VALID          VALUE "Y".
009000 77  W-FILTER-SCAN-INDEX               PIC 999 COMP.
009100 77  W-FILTER-TEXT-LENGTH              PIC 999 COMP.
009200 77  W-FILTER-MAX-START                PIC 999 COMP.
009300
009400*---------------------------------------------------------------
009500* Same date/description filter, restated against a working
009600* copy of the record's own date/description - used for the
009700* saving and installment listings (options 2 and 3), neither
009800* of which carries a TXN-TYPE to filter on.
009900*---------------------------------------------------------------
010000 01  WS-SCAN-TARGET-DATE               PIC 9(8).
010100 01  WS-SCAN-TARGET-DESCRIPTION        PIC X(80).
010200 01  W-TARGET-RESULT-SWITCH            PIC X.
010300     88  TARGET-PASSES-FILTER          VALUE "Y".
010400 77  W-TARGET-SCAN-INDEX               PIC 999 COMP.
010500 77  W-TARGET-TEXT-LENGTH              PIC 999 COMP.
010600 77  W-TARGET-MAX-START                PIC 999 COMP.
010700
010710*---------------------------------------------------------------
010720* Fields required by PLGENERAL.CBL's 9120-CONFIRM-EXECUTION/ASK-USER-
010730* IF-WANT-TO-COMPLETE/9140-CONFIRM-IF-WANT-TO-QUIT paragraphs - this
010740* program never PERFORMs any of the three (a listing screen has
010750* nothing to save or quit out of), but the COPY still carries
010760* them into the PROCEDURE DIVISION, so the data names they
010770* reference still have to exist.  See PLGENERAL.CBL's own header
010780* for the contract.
010790*---------------------------------------------------------------
010800 01  W-VALID-ANSWER                    PIC X.
010810     88  VALID-ANSWER                  VALUE "Y", "N".
010820 01  W-VALID-ANSWER-QUIT               PIC X.
010830     88  QUIT-IS-CONFIRMED             VALUE "Y".
010840 01  W-CONFIRM-MESSAGE                 PIC X(60).
010850 77  GDTV-DUMMY                        PIC X.
010860
010870 77  DUMMY                             PIC X.
010900*---------------------------------------------------------------
011000
011100 PROCEDURE DIVISION.
011200
011300     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
011400
011500     OPEN INPUT BANK-ACCOUNT-FILE.
011600     OPEN INPUT SAVING-FILE.
011700     OPEN INPUT INSTALLMENT-FILE.
011800     OPEN INPUT TRANSACTION-FILE.
011900
012000     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
012100     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
012200         UNTIL W-LISTING-MENU-OPTION EQUAL ZERO
012300            OR VALID-LISTING-MENU-OPTION.
012400
012500     PERFORM 0200-DO-OPTIONS THRU 0200-DO-OPTIONS-EXIT UNTIL W-LISTING-MENU-OPTION EQUAL ZERO.
012600
012700     CLOSE BANK-ACCOUNT-FILE.
012800     CLOSE SAVING-FILE.
012900     CLOSE INSTALLMENT-FILE.
013000     CLOSE TRANSACTION-FILE.
013100
013200 EXIT PROGRAM.
013300 STOP RUN.
013400*---------------------------------------------------------------
013500
013600 0100-GET-MENU-OPTION.
013610*    Read-only screen, so unlike the maintenance programs there
013620*    is no risk of losing keyed work if the operator bails out
013630*    with a bad option - no confirm, just redisplay and re-key.
013640     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
013800     DISPLAY "                    LEDGER ACTIVITY LISTING PROGRAM".
013900     DISPLAY " ".
014000     DISPLAY "                         -------------------------------".
014100     DISPLAY "                         | 1 - LIST TRANSACTIONS       |".
014200     DISPLAY "                         | 2 - LIST SAVING PLANS       |".
014300     DISPLAY "                         | 3 - LIST INSTALLMENT LOANS  |".
014400     DISPLAY "                         | 0 - EXIT                    |".
014500     DISPLAY "                         -------------------------------".
014600     DISPLAY " ".
014700     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
014800     PERFORM 9110-JUMP-LINE THRU 9110-JUMP-LINE-EXIT 11 TIMES.
014900     ACCEPT W-LISTING-MENU-OPTION.
015000
015100     IF W-LISTING-MENU-OPTION EQUAL ZERO
015200         DISPLAY "PROGRAM TERMINATED !"
015300     ELSE
015400         IF NOT VALID-LISTING-MENU-OPTION
015500             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015600             ACCEPT DUMMY
015700         END-IF
015800     END-IF.
015900
016000 0100-GET-MENU-OPTION-EXIT.
016100     EXIT.
016200*---------------------------------------------------------------
016300
016400 0200-DO-OPTIONS.
016410*    Straight dispatch on the menu number, same as every other
016420*    screen in this system - the three list modules below are
016430*    mutually exclusive so no ELSE chain is needed between them.
016440     PERFORM 9100-CLEAR-SCREEN THRU 9100-CLEAR-SCREEN-EXIT.
016600
016700     IF W-LISTING-MENU-OPTION = 1
016800         PERFORM 0500-LIST-TRANSACTIONS-MODULE THRU 0500-LIST-TRANSACTIONS-MODULE-EXIT
016900     END-IF.
017000     IF W-LISTING-MENU-OPTION = 2
017100         PERFORM 0700-LIST-SAVINGS-MODULE THRU 0700-LIST-SAVINGS-MODULE-EXIT
017200     END-IF.
017300     IF W-LISTING-MENU-OPTION = 3
017400         PERFORM 0900-LIST-INSTALLMENTS-MODULE THRU 0900-LIST-INSTALLMENTS-MODULE-EXIT
017500     END-IF.
017600
017700     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT.
017800     PERFORM 0100-GET-MENU-OPTION THRU 0100-GET-MENU-OPTION-EXIT
017900         UNTIL W-LISTING-MENU-OPTION EQUAL ZERO
018000            OR VALID-LISTING-MENU-OPTION.
018100
018200 0200-DO-OPTIONS-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------
018500
018600*---------------------------------------------------------------
018700* 0300-GET-LISTING-ACCOUNT - shared by all three list modules.
018800*---------------------------------------------------------------
018900 0300-GET-LISTING-ACCOUNT.
019000     DISPLAY " ".
019100     DISPLAY "ACCOUNT NUMBER TO LIST (<ENTER> TO RETURN): ".
019200     ACCEPT ACCT-ID.
019300
019400     IF ACCT-ID NOT EQUAL ZEROES
019500         MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
019600         READ BANK-ACCOUNT-FILE
019700             INVALID KEY MOVE "N" TO W-FOUND-ACCOUNT-RECORD
019800         END-READ
019900         IF NOT FOUND-ACCOUNT-RECORD
020000             DISPLAY "*** ACCOUNT NOT FOUND *** <ENTER> TO CONTINUE"
020100             MOVE ZEROES TO ACCT-ID
020200             ACCEPT DUMMY
020300         END-IF
020400     END-IF.
020500
020600 0300-GET-LISTING-ACCOUNT-EXIT.
020700     EXIT.
020800*---------------------------------------------------------------
020900
021000*---------------------------------------------------------------
021100* 0400-GET-LISTING-FILTERS - the common start date/end date/
021200* description prompts.  WS-FILTER-TYPE is left at SPACES here;
021300* 0500-LIST-TRANSACTIONS-MODULE prompts for it on top of this.
021400*---------------------------------------------------------------
021500 0400-GET-LISTING-FILTERS.
021600     MOVE ZEROES TO WS-FILTER-START-DATE.
021700     MOVE ZEROES TO WS-FILTER-END-DATE.
021800     MOVE SPACES TO WS-FILTER-TYPE.
021900     MOVE SPACES TO WS-FILTER-DESCRIPTION.
022000
022100     DISPLAY "START DATE FILTER (CCYYMMDD, <ENTER> FOR NONE): ".
022200     ACCEPT WS-FILTER-START-DATE.
022300     DISPLAY "END DATE FILTER (CCYYMMDD, <ENTER> FOR NONE): ".
022400     ACCEPT WS-FILTER-END-DATE.
022500     DISPLAY "DESCRIPTION CONTAINS (<ENTER> FOR NONE): ".
022600     ACCEPT WS-FILTER-DESCRIPTION.
022700
022800 0400-GET-LISTING-FILTERS-EXIT.
022900     EXIT.
023000*---------------------------------------------------------------
023100
023200*---------------------------------------------------------------
023300* 0500-LIST-TRANSACTIONS-MODULE - findAllTransactionsForUserWith-
023400* Filters.  Uses PL-FILTER-TXN.CBL's own predicate unchanged.
023500*---------------------------------------------------------------
023600 0500-LIST-TRANSACTIONS-MODULE.
023700     PERFORM 0300-GET-LISTING-ACCOUNT THRU 0300-GET-LISTING-ACCOUNT-EXIT.
023800     IF ACCT-ID EQUAL ZEROES
023900         GO TO 0500-LIST-TRANSACTIONS-MODULE-EXIT
024000     END-IF.
024100
024200     PERFORM 0400-GET-LISTING-FILTERS THRU 0400-GET-LISTING-FILTERS-EXIT.
024300     DISPLAY "TYPE FILTER (PAYMENT/SAVING/INSTALLMENT, <ENTER> FOR NONE): ".
024400     ACCEPT WS-FILTER-TYPE.
024500
024600     PERFORM 9300-CHECK-FILTER-TYPE-IS-VALID THRU 9300-CHECK-FILTER-TYPE-IS-VALID-EXIT.
024700     IF NOT FILTER-TYPE-IS-VALID
024800         DISPLAY "*** INVALID TYPE FILTER *** <ENTER> TO CONTINUE"
024900         ACCEPT DUMMY
025000         GO TO 0500-LIST-TRANSACTIONS-MODULE-EXIT
025100     END-IF.
025200
025300     MOVE ZEROES TO W-LINE-COUNT.
025400     MOVE "N" TO WS-TRANS-AT-END.
025500     MOVE ZEROES TO TXN-ID.
025600     START TRANSACTION-FILE KEY IS NOT LESS THAN TXN-ID
025700         INVALID KEY MOVE "Y" TO WS-TRANS-AT-END.
025800     IF NOT TRANS-FILE-AT-END
025900         READ TRANSACTION-FILE NEXT RECORD
026000             AT END MOVE "Y" TO WS-TRANS-AT-END
026100         END-READ
026200     END-IF.
026300
026400     PERFORM 0600-SHOW-ONE-TRANSACTION THRU 0600-SHOW-ONE-TRANSACTION-EXIT UNTIL TRANS-FILE-AT-END.
026500
026600     DISPLAY "--- " W-LINE-COUNT " TRANSACTION(S) LISTED --- <ENTER>".
026700     ACCEPT DUMMY.
026800
026900 0500-LIST-TRANSACTIONS-MODULE-EXIT.
027000     EXIT.
027100*---------------------------------------------------------------
027200
027300 0600-SHOW-ONE-TRANSACTION.
027310*    TRANSACTION-FILE is keyed by TXN-ID, not by account, so
027320*    every record on the file streams past here - most are
027330*    skipped by the account check below without ever reaching
027340*    the heavier type/date/description filter test.
027400     IF TXN-ACCT-ID EQUAL ACCT-ID
027500         PERFORM 9310-FILTER-TRANSACTION-RECORD THRU 9310-FILTER-TRANSACTION-RECORD-EXIT
027600         IF RECORD-PASSES-FILTER
027700             DISPLAY TXN-ID " " TXN-DATE " " TXN-TYPE " "
027800                 TXN-AMOUNT " " TXN-DESCRIPTION
027900             ADD 1 TO W-LINE-COUNT
028000         END-IF
028100     END-IF.
028200
028300     READ TRANSACTION-FILE NEXT RECORD
028400         AT END MOVE "Y" TO WS-TRANS-AT-END
028500     END-READ.
028600
028700 0600-SHOW-ONE-TRANSACTION-EXIT.
028800     EXIT.
028900*---------------------------------------------------------------
029000
029100*---------------------------------------------------------------
029200* 0700-LIST-SAVINGS-MODULE - findAllSavingForUserWithFilters.  The
029300* date filter applies to SAV-START-DATE; there is no type to
029400* filter a saving plan by.
029500*---------------------------------------------------------------
029600 0700-LIST-SAVINGS-MODULE.
029700     PERFORM 0300-GET-LISTING-ACCOUNT THRU 0300-GET-LISTING-ACCOUNT-EXIT.
029800     IF ACCT-ID EQUAL ZEROES
029900         GO TO 0700-LIST-SAVINGS-MODULE-EXIT
030000     END-IF.
030100
030200     PERFORM 0400-GET-LISTING-FILTERS THRU 0400-GET-LISTING-FILTERS-EXIT.
030300
030400     MOVE ZEROES TO W-LINE-COUNT.
030500     MOVE "N" TO WS-SAVING-AT-END.
030600     MOVE ZEROES TO SAV-ID.
030700     START SAVING-FILE KEY IS NOT LESS THAN SAV-ID
030800         INVALID KEY MOVE "Y" TO WS-SAVING-AT-END.
030900     IF NOT SAVING-FILE-AT-END
031000         READ SAVING-FILE NEXT RECORD
031100             AT END MOVE "Y" TO WS-SAVING-AT-END
031200         END-READ
031300     END-IF.
031400
031500     PERFORM 0800-SHOW-ONE-SAVING THRU 0800-SHOW-ONE-SAVING-EXIT UNTIL SAVING-FILE-AT-END.
031600
031700     DISPLAY "--- " W-LINE-COUNT " SAVING PLAN(S) LISTED --- <ENTER>".
031800     ACCEPT DUMMY.
031900
032000 0700-LIST-SAVINGS-MODULE-EXIT.
032100     EXIT.
032200*---------------------------------------------------------------
032300
032400 0800-SHOW-ONE-SAVING.
032410*    No type filter applies here - only the account match and
032420*    the shared date/description test borrowed from the
032430*    transaction listing, restated against the saving record's
032440*    own start-date and description fields.
032500     IF SAV-ACCT-ID EQUAL ACCT-ID
032600         MOVE SAV-START-DATE  TO WS-SCAN-TARGET-DATE
032700         MOVE SAV-DESCRIPTION TO WS-SCAN-TARGET-DESCRIPTION
032800         PERFORM 1100-CHECK-DATE-AND-DESC-FILTER THRU 1100-CHECK-DATE-AND-DESC-FILTER-EXIT
032900         IF TARGET-PASSES-FILTER
033000             DISPLAY SAV-ID " " SAV-NAME " " SAV-AMOUNT " "
033100                 SAV-START-DATE " " SAV-ACTIVE
033200             ADD 1 TO W-LINE-COUNT
033300         END-IF
033400     END-IF.
033500
033600     READ SAVING-FILE NEXT RECORD
033700         AT END MOVE "Y" TO WS-SAVING-AT-END
033800     END-READ.
033900
034000 0800-SHOW-ONE-SAVING-EXIT.
034100     EXIT.
034200*---------------------------------------------------------------
034300
034400*---------------------------------------------------------------
034500* 0900-LIST-INSTALLMENTS-MODULE - findAllInstallmentsForUserWith-
034600* Filters.  Same shape as 0700-LIST-SAVINGS-MODULE above.
034700*---------------------------------------------------------------
034800 0900-LIST-INSTALLMENTS-MODULE.
034900     PERFORM 0300-GET-LISTING-ACCOUNT THRU 0300-GET-LISTING-ACCOUNT-EXIT.
035000     IF ACCT-ID EQUAL ZEROES
035100         GO TO 0900-LIST-INSTALLMENTS-MODULE-EXIT
035200     END-IF.
035300
035400     PERFORM 0400-GET-LISTING-FILTERS THRU 0400-GET-LISTING-FILTERS-EXIT.
035500
035600     MOVE ZEROES TO W-LINE-COUNT.
035700     MOVE "N" TO WS-INSTL-AT-END.
035800     MOVE ZEROES TO INST-ID.
035900     START INSTALLMENT-FILE KEY IS NOT LESS THAN INST-ID
036000         INVALID KEY MOVE "Y" TO WS-INSTL-AT-END.
036100     IF NOT INSTL-FILE-AT-END
036200         READ INSTALLMENT-FILE NEXT RECORD
036300             AT END MOVE "Y" TO WS-INSTL-AT-END
036400         END-READ
036500     END-IF.
036600
036700     PERFORM 1000-SHOW-ONE-INSTALLMENT THRU 1000-SHOW-ONE-INSTALLMENT-EXIT UNTIL INSTL-FILE-AT-END.
036800
036900     DISPLAY "--- " W-LINE-COUNT " INSTALLMENT(S) LISTED --- <ENTER>".
037000     ACCEPT DUMMY.
037100
037200 0900-LIST-INSTALLMENTS-MODULE-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------
037500
037600 1000-SHOW-ONE-INSTALLMENT.
037610*    Mirrors 0800-SHOW-ONE-SAVING above field for field - the
037620*    only real difference on the display line is that an
037630*    installment also shows how much of it is already paid.
037700     IF INST-ACCT-ID EQUAL ACCT-ID
037800         MOVE INST-START-DATE  TO WS-SCAN-TARGET-DATE
037900         MOVE INST-DESCRIPTION TO WS-SCAN-TARGET-DESCRIPTION
038000         PERFORM 1100-CHECK-DATE-AND-DESC-FILTER THRU 1100-CHECK-DATE-AND-DESC-FILTER-EXIT
038100         IF TARGET-PASSES-FILTER
038200             DISPLAY INST-ID " " INST-NAME " " INST-AMOUNT " "
038300                 INST-ALREADY-PAID " " INST-ACTIVE
038400             ADD 1 TO W-LINE-COUNT
038500         END-IF
038600     END-IF.
038700
038800     READ INSTALLMENT-FILE NEXT RECORD
038900         AT END MOVE "Y" TO WS-INSTL-AT-END
039000     END-READ.
039100
039200 1000-SHOW-ONE-INSTALLMENT-EXIT.
039300     EXIT.
039400*---------------------------------------------------------------
039500
039600*---------------------------------------------------------------
039700* 1100-CHECK-DATE-AND-DESC-FILTER - the saving/installment equivalent
039800* of PL-FILTER-TXN's 9310-FILTER-TRANSACTION-RECORD, restated against
039900* the working copy left in WS-SCAN-TARGET-DATE/DESCRIPTION since
040000* neither SAVING-RECORD nor INSTALLMENT-RECORD carries a type.
040100*---------------------------------------------------------------
040200 1100-CHECK-DATE-AND-DESC-FILTER.
040300     MOVE "N" TO W-TARGET-RESULT-SWITCH.
040400
040500     IF WS-FILTER-START-DATE NOT = ZERO
040600          AND WS-SCAN-TARGET-DATE < WS-FILTER-START-DATE
040700         GO TO 1100-CHECK-DATE-AND-DESC-FILTER-EXIT
040800     END-IF.
040900
041000     IF WS-FILTER-END-DATE NOT = ZERO
041100          AND WS-SCAN-TARGET-DATE > WS-FILTER-END-DATE
041200         GO TO 1100-CHECK-DATE-AND-DESC-FILTER-EXIT
041300     END-IF.
041400
041500     IF WS-FILTER-DESCRIPTION NOT = SPACES
041600         PERFORM 1200-SCAN-TARGET-DESC-FOR-FILTER-TEXT THRU 1200-SCAN-TARGET-DESC-FOR-FILTER-TEXT-EXIT
041700         IF NOT TARGET-PASSES-FILTER
041800             GO TO 1100-CHECK-DATE-AND-DESC-FILTER-EXIT
041900         END-IF
042000     END-IF.
042100
042200     MOVE "Y" TO W-TARGET-RESULT-SWITCH.
042300
042400 1100-CHECK-DATE-AND-DESC-FILTER-EXIT.
042500     EXIT.
042600*---------------------------------------------------------------
042700
042800 1200-SCAN-TARGET-DESC-FOR-FILTER-TEXT.
042810*    A blank filter can never actually get here (1100 above
042820*    only calls this when WS-FILTER-DESCRIPTION is non-blank),
042830*    but the zero-length guard is kept anyway in case that
042840*    caller check is ever changed or dropped by a later hand.
042900     MOVE "N" TO W-TARGET-RESULT-SWITCH.
043000     MOVE 80 TO W-TARGET-TEXT-LENGTH.
043100     PERFORM 1300-TRIM-TARGET-TEXT-LENGTH THRU 1300-TRIM-TARGET-TEXT-LENGTH-EXIT
043200         UNTIL W-TARGET-TEXT-LENGTH = ZERO
043300         OR WS-FILTER-DESCRIPTION (W-TARGET-TEXT-LENGTH : 1) NOT = SPACE.
043400
043500     IF W-TARGET-TEXT-LENGTH = ZERO
043600         MOVE "Y" TO W-TARGET-RESULT-SWITCH
043700         GO TO 1200-SCAN-TARGET-DESC-FOR-FILTER-TEXT-EXIT
043800     END-IF.
043900
044000     COMPUTE W-TARGET-MAX-START = 81 - W-TARGET-TEXT-LENGTH.
044100
044200     MOVE 1 TO W-TARGET-SCAN-INDEX.
044300     PERFORM 1400-COMPARE-TARGET-DESC-AT-INDEX THRU 1400-COMPARE-TARGET-DESC-AT-INDEX-EXIT
044400         VARYING W-TARGET-SCAN-INDEX FROM 1 BY 1
044500         UNTIL W-TARGET-SCAN-INDEX > W-TARGET-MAX-START
044600              OR TARGET-PASSES-FILTER.
044700
044800 1200-SCAN-TARGET-DESC-FOR-FILTER-TEXT-EXIT.
044900     EXIT.
045000*---------------------------------------------------------------
045100
045200 1300-TRIM-TARGET-TEXT-LENGTH.
045210*    Trims trailing blanks off the right end of the operator's
045220*    typed filter text one character at a time, since ACCEPT
045230*    pads the whole 80-byte field with spaces out to the end.
045300     SUBTRACT 1 FROM W-TARGET-TEXT-LENGTH.
045400
045500 1300-TRIM-TARGET-TEXT-LENGTH-EXIT.
045600     EXIT.
045700*---------------------------------------------------------------
045800
045900 1400-COMPARE-TARGET-DESC-AT-INDEX.
045910*    A plain substring search - slide the trimmed filter text
045920*    along the target description one position at a time and
045930*    compare; the VARYING in 1200 above stops as soon as this
045940*    sets the switch, so most calls only run a few compares.
046000     IF WS-SCAN-TARGET-DESCRIPTION (W-TARGET-SCAN-INDEX :
046100                                    W-TARGET-TEXT-LENGTH) =
046200        WS-FILTER-DESCRIPTION (1 : W-TARGET-TEXT-LENGTH)
046300         MOVE "Y" TO W-TARGET-RESULT-SWITCH
046400     END-IF.
046500
046600 1400-COMPARE-TARGET-DESC-AT-INDEX-EXIT.
046700     EXIT.
046800*---------------------------------------------------------------
046900
047000     COPY "PL-FILTER-TXN.CBL".
047100     COPY "PLGENERAL.CBL".
