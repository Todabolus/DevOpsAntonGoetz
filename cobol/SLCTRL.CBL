000100*---------------------------------------------------------------
000200* SLCTRL.CBL
000300*---------------------------------------------------------------
000400* FILE-CONTROL entry for the ledger CONTROL-FILE.  One record,
000500* key always 1, same one-record convention this shop has used
000600* since the voucher system's control file.
000700*---------------------------------------------------------------
000800     SELECT CONTROL-FILE ASSIGN TO "LEDGCTRL"
000900         ORGANIZATION IS INDEXED
001000         ACCESS MODE IS RANDOM
001100         RECORD KEY IS CONTROL-KEY
001200         FILE STATUS IS WS-CONTROL-FILE-STATUS.
